000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFDEBTEX.
000300        AUTHOR.                 J. KOSTER.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           02/16/90.
000600        DATE-COMPILED.          02/23/90.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFDEBTEX - DEBT REGISTER CSV EXPORT RUN.                       *
001100* READS THE DEBT REGISTER MASTER IN MASTER ORDER AND WRITES A    *
001200* COMMA-DELIMITED INTERCHANGE FILE, ONE LINE PER DEBT RECORD,    *
001300* BEHIND A "NAME,BALANCE,INTEREST RATE,MINIMUM PAYMENT" HEADER   *
001400* LINE, FOR THE WORKSTATION EXTRACT FEED.  THE MONEY AND RATE    *
001500* SUB-FIELDS CARRY AN IMPLIED DECIMAL POINT (NO PERIOD           *
001600* CHARACTER IS WRITTEN) SO THE PENNIES SURVIVE THE INTERCHANGE   *
001700* EXACTLY.                                                       *
001800*****************************************************************
001900*
002000*     CHANGE LOG
002100*     ----------
002200*     02/16/90  JTK  ORIGINAL PROGRAM - FOR THE NEW WORKSTATION
002300*                     FEED PER REQUEST #171.
002400*     02/23/90  JTK  COMPILE CLEAN, FIRST PARALLEL RUN.
002500*     03/19/94  DPW  PAGE FOOTING NOTE REMOVED - THIS RUN HAS NO
002600*                     PRINTED REPORT, INTERCHANGE FILE ONLY.
002700*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
002800*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
002900*                     #233.
003000*     08/19/98  SLB  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,
003030*                     NO CHANGE REQUIRED. SIGNED OFF.
003050*     04/14/99  SLB  SAME BUG AS PFEXPEXP REQUEST #247 - THE
003060*                     BALANCE, RATE AND MIN PAYMENT DISPLAY
003070*                     FIELDS HAD NO DECIMAL POSITIONS SO THE
003080*                     MOVES FROM THE MASTER DROPPED THE CENTS.
003090*                     ALL THREE REPINNED WITH THE MATCHING
003095*                     DECIMAL PLACES.
003110*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED A CONDITION NAME OVER
003120*                     MORE-RECS AND PULLED THE RECORD COUNTER OUT
003130*                     AS A STANDALONE ITEM. REQUEST #261.
003200*
003300        ENVIRONMENT DIVISION.
003400        CONFIGURATION SECTION.
003500        SPECIAL-NAMES.
003600            C01 IS TOP-OF-FORM.
003700        INPUT-OUTPUT SECTION.
003800        FILE-CONTROL.
003900            SELECT DEBT-MASTER
004000                ASSIGN TO DEBMST
004100                ORGANIZATION IS LINE SEQUENTIAL.
004200            SELECT DEBT-EXPORT
004300                ASSIGN TO DEBCSV
004400                ORGANIZATION IS LINE SEQUENTIAL.
004500*
004600        DATA DIVISION.
004700        FILE SECTION.
004800*
004900        FD  DEBT-MASTER
005000            LABEL RECORD IS STANDARD
005100            RECORD CONTAINS 48 CHARACTERS
005200            DATA RECORD IS I-DBT-REC.
005300        01  I-DBT-REC.
005400            05  I-DBT-NAME          PIC X(20).
005500            05  I-DBT-BALANCE       PIC S9(7)V99.
005600            05  I-DBT-INT-RATE      PIC S9(3)V99.
005700            05  I-DBT-MIN-PAY       PIC S9(7)V99.
005800            05  FILLER              PIC X(05)  VALUE SPACES.
005900*
006000        FD  DEBT-EXPORT
006100            LABEL RECORD IS STANDARD
006200            RECORD CONTAINS 48 CHARACTERS
006300            DATA RECORD IS O-CSV-REC.
006400        01  O-CSV-REC               PIC X(48).
006500*
006600        WORKING-STORAGE SECTION.
006650        77  C-REC-CTR               PIC 9(4) COMP  VALUE ZERO.
006700        01  WORK-AREA.
006800            05  MORE-RECS           PIC XXX        VALUE "YES".
006810                88  NO-MORE-RECS               VALUE "NO".
007000            05  FILLER              PIC X(09)      VALUE SPACES.
007100*
007200        01  CURRENT-DATE-FIELDS.
007300            05  CD-YYYY          PIC 9(4).
007400            05  CD-MM            PIC 99.
007500            05  CD-DD            PIC 99.
007600        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
007700                                    PIC 9(8).
007800*
007900        01  DBT-COPY             PIC X(48).
008000        01  DBT-DUMP REDEFINES DBT-COPY
008100                                    PIC X(48).
008200*
008300        01  CSV-CTL.
008400            05  BAL-DISPLAY      PIC 9(07)V99.
008500            05  RATE-DISPLAY     PIC 9(03)V99.
008600            05  MINPAY-DISPLAY   PIC 9(07)V99.
008700        01  CSV-CTL-ALT REDEFINES CSV-CTL
008800                                    PIC X(23).
008900*
009000        01  CSV-LINE             PIC X(48).
009100*
009200        01  HEADER-LINE             PIC X(48)
009300                VALUE
009400            "Name,Balance,Interest Rate,Minimum Payment".
009500*
009600        PROCEDURE DIVISION.
009700*
009800        0000-PFDEBTEX.
009900            PERFORM 1000-INIT.
010000            PERFORM 2000-MAINLINE
010100                UNTIL NO-MORE-RECS.
010200            PERFORM 3000-CLOSING.
010300            STOP RUN.
010400*
010500        1000-INIT.
010600            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
010700*
010800            OPEN INPUT DEBT-MASTER.
010900            OPEN OUTPUT DEBT-EXPORT.
011000            WRITE O-CSV-REC FROM HEADER-LINE.
011100            PERFORM 9000-READ.
011200*
011300        2000-MAINLINE.
011400            PERFORM 2100-BUILD-CSV.
011500            WRITE O-CSV-REC FROM CSV-LINE.
011600            PERFORM 9000-READ.
011700*
011800        2100-BUILD-CSV.
011900            MOVE I-DBT-REC TO DBT-COPY.
012000            MOVE I-DBT-BALANCE  TO BAL-DISPLAY.
012100            MOVE I-DBT-INT-RATE TO RATE-DISPLAY.
012200            MOVE I-DBT-MIN-PAY  TO MINPAY-DISPLAY.
012300            STRING
012400                I-DBT-NAME          DELIMITED BY SIZE
012500                ","                 DELIMITED BY SIZE
012600                BAL-DISPLAY      DELIMITED BY SIZE
012700                ","                 DELIMITED BY SIZE
012800                RATE-DISPLAY     DELIMITED BY SIZE
012900                ","                 DELIMITED BY SIZE
013000                MINPAY-DISPLAY   DELIMITED BY SIZE
013100                INTO CSV-LINE.
013200*
013300        3000-CLOSING.
013400            CLOSE DEBT-MASTER.
013500            CLOSE DEBT-EXPORT.
013600*
013700        9000-READ.
013800            READ DEBT-MASTER
013900                AT END
014000                    MOVE "NO" TO MORE-RECS.
014100            IF NOT NO-MORE-RECS
014200                ADD 1 TO C-REC-CTR
014300            END-IF.
014400*
014500        END PROGRAM PFDEBTEX.
