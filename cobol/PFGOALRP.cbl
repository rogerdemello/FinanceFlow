000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFGOALRP.
000300        AUTHOR.                 A. LINDQUIST.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           11/20/87.
000600        DATE-COMPILED.          11/24/87.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFGOALRP - SAVINGS GOALS LIST REPORT.                          *
001100* READS THE SAVINGS GOALS MASTER AND PRINTS ONE LINE PER GOAL    *
001200* IN MASTER ORDER - NO SORTING OR BREAKS, A STRAIGHT LISTING.    *
001300*****************************************************************
001400*
001500*     CHANGE LOG
001600*     ----------
001700*     11/20/87  ALQ  ORIGINAL PROGRAM.
001800*     11/24/87  ALQ  COMPILE CLEAN, FIRST PARALLEL RUN.
001900*     03/19/94  DPW  PAGE FOOTING ADJUSTED FOR THE NEW FORMS
002000*                     STOCK (55 LINES).
002100*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
002200*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
002300*                     #233.
002400*     08/19/98  SLB  Y2K REVIEW - TARGET DATE IS X(10) YYYY-MM-DD
002500*                     THROUGHOUT, NO CHANGE REQUIRED. SIGNED OFF.
002550*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED A CONDITION NAME OVER
002560*                     MORE-RECS AND PULLED THE RECORD COUNTER OUT
002570*                     AS A STANDALONE ITEM. REQUEST #261.
002600*
002700        ENVIRONMENT DIVISION.
002800        CONFIGURATION SECTION.
002900        SPECIAL-NAMES.
003000            C01 IS TOP-OF-FORM.
003100        INPUT-OUTPUT SECTION.
003200        FILE-CONTROL.
003300            SELECT GOALS-MASTER
003400                ASSIGN TO GOAMST
003500                ORGANIZATION IS LINE SEQUENTIAL.
003600            SELECT PRTOUT
003700                ASSIGN TO GOARPT
003800                ORGANIZATION IS RECORD SEQUENTIAL.
003900*
004000        DATA DIVISION.
004100        FILE SECTION.
004200*
004300        FD  GOALS-MASTER
004400            LABEL RECORD IS STANDARD
004500            RECORD CONTAINS 44 CHARACTERS
004600            DATA RECORD IS I-GOL-REC.
004700        01  I-GOL-REC.
004800            05  I-GOL-NAME          PIC X(20).
004900            05  I-GOL-AMOUNT        PIC S9(7)V99.
005000            05  I-GOL-TARGET-DATE   PIC X(10).
005100            05  FILLER              PIC X(05)  VALUE SPACES.
005200*
005300        FD  PRTOUT
005400            LABEL RECORD IS OMITTED
005500            RECORD CONTAINS 132 CHARACTERS
005600            LINAGE IS 60 WITH FOOTING AT 55
005700            DATA RECORD IS PRTLINE.
005800        01  PRTLINE                 PIC X(132).
005900*
006000        WORKING-STORAGE SECTION.
006050        77  C-REC-CTR               PIC 9(4) COMP  VALUE ZERO.
006100        01  WORK-AREA.
006200            05  MORE-RECS           PIC XXX        VALUE "YES".
006210                88  NO-MORE-RECS               VALUE "NO".
006300            05  C-PCTR              PIC 99  COMP   VALUE ZERO.
006500            05  FILLER              PIC X(09)      VALUE SPACES.
006600*
006700        01  CURRENT-DATE-FIELDS.
006800            05  CD-YYYY          PIC 9(4).
006900            05  CD-MM            PIC 99.
007000            05  CD-DD            PIC 99.
007100        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
007200                                    PIC 9(8).
007300*
007400        01  GOL-COPY             PIC X(44).
007500        01  GOL-DUMP REDEFINES GOL-COPY
007600                                    PIC X(44).
007700*
007800        01  GOAL-LINE.
007900            05  GOL-PREFIX       PIC X(07)      VALUE "GOAL: ".
008000            05  GOL-LINE-NAME    PIC X(20).
008100            05  GOL-MID          PIC X(12)
008200                    VALUE " - TARGET: $".
008300            05  GOL-LINE-AMT     PIC ZZZ,ZZ9.99.
008400            05  GOL-BY           PIC X(05)      VALUE " BY ".
008500            05  GOL-LINE-DATE    PIC X(10).
008600        01  GOAL-LINE-ALT REDEFINES GOAL-LINE
008700                                    PIC X(64).
008800*
008900        01  COMPANY-TITLE.
009000            05  FILLER              PIC X(6)   VALUE "DATE: ".
009100            05  O-MONTH             PIC 99.
009200            05  FILLER              PIC X      VALUE "/".
009300            05  O-DAY               PIC 99.
009400            05  FILLER              PIC X      VALUE "/".
009500            05  O-YEAR              PIC 9(4).
009600            05  FILLER              PIC X(27)  VALUE SPACES.
009700            05  FILLER              PIC X(28)
009800                    VALUE "HAWKEYE FIN SYS - GOAL LIST".
009900            05  FILLER              PIC X(53)  VALUE SPACES.
010000            05  FILLER              PIC X(6)   VALUE "PAGE: ".
010100            05  O-PCTR              PIC Z9.
010200*
010300        01  REPORT-TITLE.
010400            05  FILLER              PIC X(55)  VALUE SPACES.
010500            05  FILLER              PIC X(18)
010600                    VALUE "SAVINGS GOALS LIST".
010700            05  FILLER              PIC X(59)  VALUE SPACES.
010800*
010900        01  DETAIL-LINE.
011000            05  O-GOAL-LINE         PIC X(64).
011100            05  FILLER              PIC X(68)  VALUE SPACES.
011200*
011300        01  BLANK-LINE.
011400            05  FILLER              PIC X(132)  VALUE SPACES.
011500*
011600        PROCEDURE DIVISION.
011700*
011800        0000-PFGOALRP.
011900            PERFORM 1000-INIT.
012000            PERFORM 2000-MAINLINE
012100                UNTIL NO-MORE-RECS.
012200            PERFORM 3000-CLOSING.
012300            STOP RUN.
012400*
012500        1000-INIT.
012600            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
012700            MOVE CD-MM TO O-MONTH.
012800            MOVE CD-DD TO O-DAY.
012900            MOVE CD-YYYY TO O-YEAR.
013000*
013100            OPEN INPUT GOALS-MASTER.
013200            OPEN OUTPUT PRTOUT.
013300            PERFORM 9000-READ.
013400            PERFORM 9900-HEADING.
013500*
013600        2000-MAINLINE.
013700            PERFORM 2100-DETAIL-OUTPUT.
013800            PERFORM 9000-READ.
013900*
014000        2100-DETAIL-OUTPUT.
014100            MOVE I-GOL-REC TO GOL-COPY.
014200            MOVE I-GOL-NAME        TO GOL-LINE-NAME.
014300            MOVE I-GOL-AMOUNT      TO GOL-LINE-AMT.
014400            MOVE I-GOL-TARGET-DATE TO GOL-LINE-DATE.
014500            MOVE GOAL-LINE TO O-GOAL-LINE.
014600            WRITE PRTLINE
014700                FROM DETAIL-LINE
014800                    AFTER ADVANCING 1 LINE
014900                        AT EOP
015000                            PERFORM 9900-HEADING.
015100*
015200        3000-CLOSING.
015300            CLOSE GOALS-MASTER.
015400            CLOSE PRTOUT.
015500*
015600        9000-READ.
015700            READ GOALS-MASTER
015800                AT END
015900                    MOVE "NO" TO MORE-RECS.
016000            IF NOT NO-MORE-RECS
016100                ADD 1 TO C-REC-CTR
016200            END-IF.
016300*
016400        9900-HEADING.
016500            ADD 1 TO C-PCTR.
016600            MOVE C-PCTR TO O-PCTR.
016700            WRITE PRTLINE
016800                FROM COMPANY-TITLE
016900                    AFTER ADVANCING PAGE.
017000            WRITE PRTLINE
017100                FROM REPORT-TITLE
017200                    AFTER ADVANCING 2 LINES.
017300            WRITE PRTLINE
017400                FROM BLANK-LINE
017500                    AFTER ADVANCING 1 LINE.
017600*
017700        END PROGRAM PFGOALRP.
