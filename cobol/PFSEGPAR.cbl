000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFSEGPAR.
000300        AUTHOR.                 R. MCALESTER.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           04/09/90.
000600        DATE-COMPILED.          04/16/90.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFSEGPAR - EXPENSE SEGMENT PARSE RUN.                          *
001100* READS FREE-TEXT SEGMENT LINES (A CUSTOMER MAY TYPE SEVERAL     *
001200* EXPENSES ON ONE LINE, SEPARATED BY SEMICOLONS OR COMMAS - "50  *
001300* RENT, 20 GROCERIES") AND SPLITS EACH LINE INTO SEGMENTS.  EACH *
001400* SEGMENT IS SCANNED FOR ITS FIRST NUMBER (A LEADING "$" AND     *
001500* THOUSANDS COMMAS ARE IGNORED, ONE DECIMAL POINT IS HONORED);   *
001600* THE TEXT LEFT OVER AFTER THE NUMBER BECOMES THE CATEGORY, OR   *
001700* "MISC" IF NOTHING IS LEFT.  A SEGMENT WITH NO NUMBER AT ALL IS *
001800* PRINTED WITH A NO-AMOUNT FLAG AND THE WHOLE SEGMENT AS TEXT.   *
001900* THIS IS A PARSE-AND-REPORT RUN ONLY - NOTHING IS POSTED TO THE *
002000* LEDGER MASTER HERE.                                            *
002100*****************************************************************
002200*
002300*     CHANGE LOG
002400*     ----------
002500*     04/09/90  RGM  ORIGINAL PROGRAM - FREE-TEXT ENTRY PILOT
002600*                     PER REQUEST #180.
002700*     04/16/90  RGM  COMPILE CLEAN, FIRST PARALLEL RUN.
002800*     06/11/91  RGM  DECIMAL POINT NOW HONORED IN THE SCAN - WAS
002900*                     TRUNCATING TO WHOLE DOLLARS.
003000*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
003100*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
003200*                     #233.
003300*     08/19/98  SLB  Y2K REVIEW - NO DATE FIELDS ON THIS RUN, NO
003400*                     CHANGE REQUIRED. SIGNED OFF.
003450*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED CONDITION NAMES OVER
003460*                     THE RECS/DOT/STOP/FOUND-NUM SWITCHES AND
003470*                     NAMED THE 80-BYTE LINE LENGTH USED BY THE
003480*                     SCAN LOOPS. REQUEST #261.
003500*
003600        ENVIRONMENT DIVISION.
003700        CONFIGURATION SECTION.
003800        SPECIAL-NAMES.
003900            C01 IS TOP-OF-FORM.
004000        INPUT-OUTPUT SECTION.
004100        FILE-CONTROL.
004200            SELECT SEGMENT-INPUT
004300                ASSIGN TO SEGIN
004400                ORGANIZATION IS LINE SEQUENTIAL.
004500            SELECT PRTOUT
004600                ASSIGN TO SEGRPT
004700                ORGANIZATION IS RECORD SEQUENTIAL.
004800*
004900        DATA DIVISION.
005000        FILE SECTION.
005100*
005200        FD  SEGMENT-INPUT
005300            LABEL RECORD IS STANDARD
005400            RECORD CONTAINS 80 CHARACTERS
005500            DATA RECORD IS I-SEG-LINE.
005600        01  I-SEG-LINE              PIC X(80).
005700*
005800        FD  PRTOUT
005900            LABEL RECORD IS OMITTED
006000            RECORD CONTAINS 132 CHARACTERS
006100            LINAGE IS 60 WITH FOOTING AT 55
006200            DATA RECORD IS PRTLINE.
006300        01  PRTLINE                 PIC X(132).
006400*
006500        WORKING-STORAGE SECTION.
006550        77  MAX-LINE-LEN        PIC 9(4) COMP  VALUE 80.
006600        01  WORK-AREA.
006700            05  MORE-RECS           PIC XXX        VALUE "YES".
006710                88  NO-MORE-RECS               VALUE "NO".
006800            05  C-PCTR              PIC 99  COMP   VALUE ZERO.
006900            05  C-REC-CTR           PIC 9(4) COMP  VALUE ZERO.
007000            05  FILLER              PIC X(05)      VALUE SPACES.
007100*
007200        01  CURRENT-DATE-FIELDS.
007300            05  CD-YYYY          PIC 9(4).
007400            05  CD-MM            PIC 99.
007500            05  CD-DD            PIC 99.
007600        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
007700                                    PIC 9(8).
007800*
007900        01  LINE-COPY            PIC X(80).
008000        01  LINE-DUMP REDEFINES LINE-COPY
008100                                    PIC X(80).
008200*
008300        01  DIGIT-CHAR           PIC X.
008400        01  DIGIT-VALUE REDEFINES DIGIT-CHAR
008500                                    PIC 9.
008600*
008700        01  TOKEN-CTL.
008800            05  C-PTR              PIC 9(4) COMP  VALUE 1.
008900            05  SEGMENT          PIC X(80).
009000*
009100           05  FILLER              PIC X      VALUE SPACE.
009200        01  SCAN-CTL.
009300            05  C-SCAN-POS         PIC 9(4) COMP.
009400            05  C-NUM-START        PIC 9(4) COMP.
009500            05  C-NUM-END          PIC 9(4) COMP.
009600            05  C-CAT-START        PIC 9(4) COMP.
009700            05  C-DEC-DIGIT-CTR    PIC 9    COMP.
009800            05  SEEN-DOT-SW      PIC X.
009810                88  DECIMAL-POINT-SEEN          VALUE "Y".
009900            05  STOP-SW          PIC X.
009910                88  SCAN-STOPPED                VALUE "Y".
010000            05  FOUND-NUM-SW     PIC X.
010010                88  NUMBER-FOUND                VALUE "Y".
010100            05  INT-VALUE        PIC 9(7) COMP.
010200            05  DEC-VALUE        PIC 9(2) COMP.
010300*
010400            05  FILLER              PIC X      VALUE SPACE.
010500        01  AMOUNT               PIC S9(7)V99   VALUE ZERO.
010600        01  CATEGORY             PIC X(40)      VALUE SPACES.
010700*
010800        01  COMPANY-TITLE.
010900            05  FILLER              PIC X(6)   VALUE "DATE: ".
011000            05  O-MONTH             PIC 99.
011100            05  FILLER              PIC X      VALUE "/".
011200            05  O-DAY               PIC 99.
011300            05  FILLER              PIC X      VALUE "/".
011400            05  O-YEAR              PIC 9(4).
011500            05  FILLER              PIC X(27)  VALUE SPACES.
011600            05  FILLER              PIC X(28)
011700                    VALUE "HAWKEYE FIN SYS - EXP PARSE".
011800            05  FILLER              PIC X(53)  VALUE SPACES.
011900            05  FILLER              PIC X(6)   VALUE "PAGE: ".
012000            05  O-PCTR              PIC Z9.
012100*
012200        01  REPORT-TITLE.
012300            05  FILLER              PIC X(52)  VALUE SPACES.
012400            05  FILLER              PIC X(21)
012500                    VALUE "EXPENSE SEGMENT PARSE".
012600            05  FILLER              PIC X(59)  VALUE SPACES.
012700*
012800        01  DETAIL-LINE.
012900            05  FILLER              PIC X(8)   VALUE "AMOUNT: ".
013000            05  O-AMT-EDIT          PIC $ZZZ,ZZ9.99.
013100            05  FILLER              PIC X(2)   VALUE SPACES.
013200            05  O-NOAMT-FLAG        PIC X(9).
013300            05  FILLER              PIC X(12)
013400                    VALUE "  CATEGORY: ".
013500            05  O-CATEGORY          PIC X(40).
013600            05  FILLER              PIC X(50)  VALUE SPACES.
013700*
013800        01  BLANK-LINE.
013900            05  FILLER              PIC X(132)  VALUE SPACES.
014000*
014100        PROCEDURE DIVISION.
014200*
014300        0000-PFSEGPAR.
014400            PERFORM 1000-INIT.
014500            PERFORM 2000-MAINLINE
014600                UNTIL NO-MORE-RECS.
014700            PERFORM 3000-CLOSING.
014800            STOP RUN.
014900*
015000        1000-INIT.
015100            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
015200            MOVE CD-MM TO O-MONTH.
015300            MOVE CD-DD TO O-DAY.
015400            MOVE CD-YYYY TO O-YEAR.
015500*
015600            OPEN INPUT SEGMENT-INPUT.
015700            OPEN OUTPUT PRTOUT.
015800            PERFORM 9900-HEADING.
015900            PERFORM 9000-READ.
016000*
016100        2000-MAINLINE.
016200            MOVE I-SEG-LINE TO LINE-COPY.
016300            PERFORM 2100-TOKENIZE-LINE.
016400            PERFORM 9000-READ.
016500*
016600        2100-TOKENIZE-LINE.
016700            MOVE 1 TO C-PTR.
016800            PERFORM 2110-NEXT-SEGMENT
016900                UNTIL C-PTR > MAX-LINE-LEN.
017000*
017100        2110-NEXT-SEGMENT.
017200            UNSTRING I-SEG-LINE DELIMITED BY ";" OR ","
017300                INTO SEGMENT
017400                WITH POINTER C-PTR.
017500            IF SEGMENT NOT = SPACES
017600                PERFORM 2200-PARSE-SEGMENT
017700                PERFORM 2300-PRINT-RESULT
017800            END-IF.
017900*
018000        2200-PARSE-SEGMENT.
018100            MOVE ZERO  TO INT-VALUE.
018200            MOVE ZERO  TO DEC-VALUE.
018300            MOVE ZERO  TO C-DEC-DIGIT-CTR.
018400            MOVE "N"   TO SEEN-DOT-SW.
018500            MOVE "N"   TO STOP-SW.
018600            MOVE "N"   TO FOUND-NUM-SW.
018700            MOVE 1     TO C-SCAN-POS.
018800            MOVE ZERO  TO C-NUM-START C-NUM-END.
018900*
019000            PERFORM 2210-FIND-DIGIT
019100                UNTIL C-SCAN-POS > MAX-LINE-LEN
019200                    OR NUMBER-FOUND.
019300*
019400            IF NUMBER-FOUND
019500                MOVE C-SCAN-POS TO C-NUM-START C-NUM-END
019600                PERFORM 2220-SCAN-NUMBER
019700                    UNTIL C-SCAN-POS > MAX-LINE-LEN
019800                        OR SCAN-STOPPED
019900                COMPUTE AMOUNT ROUNDED =
020000                    INT-VALUE + (DEC-VALUE / 100)
020100                MOVE C-NUM-END TO C-CAT-START
020200                ADD 1 TO C-CAT-START
020300                PERFORM 2230-LTRIM-CATEGORY
020400            ELSE
020500                MOVE ZERO TO AMOUNT
020600                MOVE SEGMENT TO CATEGORY
020700                PERFORM 2240-LTRIM-WHOLE
020800            END-IF.
020900*
021000        2210-FIND-DIGIT.
021100            MOVE SEGMENT(C-SCAN-POS:1) TO DIGIT-CHAR.
021200            IF DIGIT-CHAR IS NUMERIC
021300                MOVE "Y" TO FOUND-NUM-SW
021400            ELSE
021500                ADD 1 TO C-SCAN-POS
021600            END-IF.
021700*
021800        2220-SCAN-NUMBER.
021900            MOVE SEGMENT(C-SCAN-POS:1) TO DIGIT-CHAR.
022000            IF DIGIT-CHAR = "."
022100                IF NOT DECIMAL-POINT-SEEN
022200                    MOVE "Y" TO SEEN-DOT-SW
022300                    MOVE C-SCAN-POS TO C-NUM-END
022400                    ADD 1 TO C-SCAN-POS
022500                ELSE
022600                    MOVE "Y" TO STOP-SW
022700                END-IF
022800            ELSE
022900                IF DIGIT-CHAR = ","
023000                    MOVE C-SCAN-POS TO C-NUM-END
023100                    ADD 1 TO C-SCAN-POS
023200                ELSE
023300                    IF DIGIT-CHAR IS NUMERIC
023400                        PERFORM 2225-TAKE-DIGIT
023500                    ELSE
023600                        MOVE "Y" TO STOP-SW
023700                    END-IF
023800                END-IF
023900            END-IF.
024000*
024100        2225-TAKE-DIGIT.
024200            IF DECIMAL-POINT-SEEN
024300                IF C-DEC-DIGIT-CTR < 2
024400                    COMPUTE DEC-VALUE =
024500                        DEC-VALUE * 10 + DIGIT-VALUE
024600                    ADD 1 TO C-DEC-DIGIT-CTR
024700                END-IF
024800            ELSE
024900                COMPUTE INT-VALUE =
025000                    INT-VALUE * 10 + DIGIT-VALUE
025100            END-IF.
025200            MOVE C-SCAN-POS TO C-NUM-END.
025300            ADD 1 TO C-SCAN-POS.
025400*
025500        2230-LTRIM-CATEGORY.
025600            PERFORM 2231-SKIP-SPACE
025700                UNTIL C-CAT-START > MAX-LINE-LEN
025800                    OR SEGMENT(C-CAT-START:1) NOT = SPACE.
025900            IF C-CAT-START > MAX-LINE-LEN
026000                MOVE "MISC" TO CATEGORY
026100            ELSE
026200                MOVE SEGMENT(C-CAT-START:
026300                        80 - C-CAT-START + 1) TO CATEGORY
026400            END-IF.
026500            IF CATEGORY = SPACES
026600                MOVE "MISC" TO CATEGORY
026700            END-IF.
026800*
026900        2231-SKIP-SPACE.
027000            ADD 1 TO C-CAT-START.
027100*
027200        2240-LTRIM-WHOLE.
027300            IF CATEGORY = SPACES
027400                MOVE "MISC" TO CATEGORY
027500            END-IF.
027600*
027700        2300-PRINT-RESULT.
027800            IF NUMBER-FOUND
027900                MOVE AMOUNT TO O-AMT-EDIT
028000                MOVE SPACES    TO O-NOAMT-FLAG
028100            ELSE
028200                MOVE ZERO      TO O-AMT-EDIT
028300                MOVE "NO AMOUNT" TO O-NOAMT-FLAG
028400            END-IF.
028500            MOVE CATEGORY TO O-CATEGORY.
028600            WRITE PRTLINE
028700                FROM DETAIL-LINE
028800                    AFTER ADVANCING 1 LINE
028900                        AT EOP
029000                            PERFORM 9900-HEADING.
029100            ADD 1 TO C-REC-CTR.
029200*
029300        3000-CLOSING.
029400            CLOSE SEGMENT-INPUT.
029500            CLOSE PRTOUT.
029600*
029700        9000-READ.
029800            READ SEGMENT-INPUT
029900                AT END
030000                    MOVE "NO" TO MORE-RECS.
030100*
030200        9900-HEADING.
030300            ADD 1 TO C-PCTR.
030400            MOVE C-PCTR TO O-PCTR.
030500            WRITE PRTLINE
030600                FROM COMPANY-TITLE
030700                    AFTER ADVANCING PAGE.
030800            WRITE PRTLINE
030900                FROM REPORT-TITLE
031000                    AFTER ADVANCING 2 LINES.
031100            WRITE PRTLINE
031200                FROM BLANK-LINE
031300                    AFTER ADVANCING 1 LINE.
031400*
031500        END PROGRAM PFSEGPAR.
