000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFCATEGZ.
000300        AUTHOR.                 D. WOUDENBERG.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           05/07/90.
000600        DATE-COMPILED.          05/14/90.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFCATEGZ - EXPENSE DESCRIPTION CATEGORIZER RUN.                *
001100* READS ONE FREE-TEXT DESCRIPTION PER RECORD, UPPERCASES IT, AND *
001200* COUNTS HOW MANY TIMES EACH CATEGORY'S KEYWORDS APPEAR AS A     *
001300* SUBSTRING.  THE CATEGORY WITH THE HIGHEST COUNT WINS; A TIE    *
001400* GOES TO WHICHEVER CATEGORY COMES FIRST IN THE FIXED ORDER      *
001500* BELOW.  NO KEYWORD HITS AT ALL FALLS TO "OTHER".  CONFIDENCE   *
001600* IS 0.50 WHEN A REAL CATEGORY MATCHED, 0.20 FOR "OTHER".        *
001700* THE KEYWORD-TABLE BELOW DOCUMENTS THE CURRENT WORD LIST - KEEP *
001800* IT IN STEP WITH THE INSPECT STATEMENTS IN 2100-SCORE-CATEGORIES*
001900* WHEN THE WORD LIST CHANGES, THE TABLE IS NOT SEARCHED AT RUN   *
002000* TIME.                                                          *
002100*****************************************************************
002200*
002300*     CHANGE LOG
002400*     ----------
002500*     05/07/90  DPW  ORIGINAL PROGRAM - AUTO-CATEGORIZE PILOT
002600*                     PER REQUEST #185.
002700*     05/14/90  DPW  COMPILE CLEAN, FIRST PARALLEL RUN.
002800*     09/23/92  DPW  ADDED THE INVESTMENT CATEGORY - REQUEST #196.
002900*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
003000*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
003100*                     #233.
003200*     08/19/98  SLB  Y2K REVIEW - NO DATE FIELDS ON THIS RUN, NO
003300*                     CHANGE REQUIRED. SIGNED OFF.
003350*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED CATEGORY-MATCHED
003360*                     CONDITION NAME OVER THE OTHER-VS-MATCHED
003370*                     TEST, PENNED THE .50/.20 CONFIDENCE FIGURES
003380*                     AS NAMED CONSTANTS, AND REPACKED THE
003390*                     CONFIDENCE FIELD COMP-3. REQUEST #261.
003400*
003500        ENVIRONMENT DIVISION.
003600        CONFIGURATION SECTION.
003700        SPECIAL-NAMES.
003800            C01 IS TOP-OF-FORM.
003900        INPUT-OUTPUT SECTION.
004000        FILE-CONTROL.
004100            SELECT DESC-INPUT
004200                ASSIGN TO CATIN
004300                ORGANIZATION IS LINE SEQUENTIAL.
004400            SELECT PRTOUT
004500                ASSIGN TO CATRPT
004600                ORGANIZATION IS RECORD SEQUENTIAL.
004700*
004800        DATA DIVISION.
004900        FILE SECTION.
005000*
005100        FD  DESC-INPUT
005200            LABEL RECORD IS STANDARD
005300            RECORD CONTAINS 80 CHARACTERS
005400            DATA RECORD IS I-DESC-LINE.
005500        01  I-DESC-LINE             PIC X(80).
005600*
005700        FD  PRTOUT
005800            LABEL RECORD IS OMITTED
005900            RECORD CONTAINS 132 CHARACTERS
006000            LINAGE IS 60 WITH FOOTING AT 55
006100            DATA RECORD IS PRTLINE.
006200        01  PRTLINE                 PIC X(132).
006300*
006400        WORKING-STORAGE SECTION.
006500        01  WORK-AREA.
006600            05  MORE-RECS           PIC XXX        VALUE "YES".
006610                88  NO-MORE-RECS               VALUE "NO".
006620            05  MATCH-SW         PIC X          VALUE "N".
006630                88  CATEGORY-MATCHED           VALUE "Y".
006700            05  C-PCTR              PIC 99  COMP   VALUE ZERO.
006800            05  C-REC-CTR           PIC 9(4) COMP  VALUE ZERO.
006900            05  FILLER              PIC X(04)      VALUE SPACES.
007000*
007100        01  CURRENT-DATE-FIELDS.
007200            05  CD-YYYY          PIC 9(4).
007300            05  CD-MM            PIC 99.
007400            05  CD-DD            PIC 99.
007500        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
007600                                    PIC 9(8).
007700*
007800        01  DESC-COPY            PIC X(80).
007900        01  DESC-DUMP REDEFINES DESC-COPY
008000                                    PIC X(80).
008100*
008200        01  CATEGORY-NAME-LITERALS.
008300            05  FILLER              PIC X(15)  VALUE "GROCERIES".
008400            05  FILLER              PIC X(15)  VALUE "DINING".
008500            05  FILLER              PIC X(15)  VALUE "TRANSPORT".
008600            05  FILLER              PIC X(15)  VALUE "HOUSING".
008700            05  FILLER              PIC X(15)
008800                    VALUE "ENTERTAINMENT".
008900            05  FILLER              PIC X(15)  VALUE "HEALTHCARE".
009000            05  FILLER              PIC X(15)  VALUE "SHOPPING".
009100            05  FILLER              PIC X(15)  VALUE "EDUCATION".
009200            05  FILLER              PIC X(15)  VALUE "UTILITIES".
009300            05  FILLER              PIC X(15)  VALUE "INSURANCE".
009400            05  FILLER              PIC X(15)  VALUE "INVESTMENT".
009500        01  CATEGORY-TABLE REDEFINES CATEGORY-NAME-LITERALS.
009600            05  CATG-NAME OCCURS 11 TIMES
009700                                    PIC X(15).
009800*
009900        01  CAT-SCORE-TBL.
010000            05  C-CAT-SCORE OCCURS 11 TIMES
010100                                    PIC 9(2) COMP.
010200*
010300            05  FILLER              PIC X      VALUE SPACE.
010400        01  C-CAT-SUB              PIC 9(2) COMP.
010500        01  C-MAX-SCORE            PIC 9(2) COMP.
010600        01  C-MAX-SUB              PIC 9(2) COMP.
010700        01  RESULT-CATEGORY      PIC X(15).
010750        77  CONF-MATCHED         PIC 9V99 COMP-3 VALUE .50.
010760        77  CONF-OTHER           PIC 9V99 COMP-3 VALUE .20.
010800        01  CONFIDENCE           PIC 9V99         COMP-3.
010900*
011000        01  COMPANY-TITLE.
011100            05  FILLER              PIC X(6)   VALUE "DATE: ".
011200            05  O-MONTH             PIC 99.
011300            05  FILLER              PIC X      VALUE "/".
011400            05  O-DAY               PIC 99.
011500            05  FILLER              PIC X      VALUE "/".
011600            05  O-YEAR              PIC 9(4).
011700            05  FILLER              PIC X(27)  VALUE SPACES.
011800            05  FILLER              PIC X(28)
011900                    VALUE "HAWKEYE FIN SYS - CATEGORIZE".
012000            05  FILLER              PIC X(53)  VALUE SPACES.
012100            05  FILLER              PIC X(6)   VALUE "PAGE: ".
012200            05  O-PCTR              PIC Z9.
012300*
012400        01  REPORT-TITLE.
012500            05  FILLER              PIC X(50)  VALUE SPACES.
012600            05  FILLER              PIC X(24)
012700                    VALUE "EXPENSE CATEGORIZER RUN".
012800            05  FILLER              PIC X(58)  VALUE SPACES.
012900*
013000        01  DETAIL-LINE.
013100            05  O-DESCRIPTION       PIC X(40).
013200            05  FILLER              PIC X(4)   VALUE " -> ".
013300            05  O-CATEGORY          PIC X(15).
013400            05  FILLER              PIC X(14)
013500                    VALUE "  CONFIDENCE: ".
013600            05  O-CONFIDENCE        PIC 9.99.
013700            05  FILLER              PIC X(55)  VALUE SPACES.
013800*
013900        01  BLANK-LINE.
014000            05  FILLER              PIC X(132)  VALUE SPACES.
014100*
014200        PROCEDURE DIVISION.
014300*
014400        0000-PFCATEGZ.
014500            PERFORM 1000-INIT.
014600            PERFORM 2000-MAINLINE
014700                UNTIL NO-MORE-RECS.
014800            PERFORM 3000-CLOSING.
014900            STOP RUN.
015000*
015100        1000-INIT.
015200            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
015300            MOVE CD-MM TO O-MONTH.
015400            MOVE CD-DD TO O-DAY.
015500            MOVE CD-YYYY TO O-YEAR.
015600*
015700            OPEN INPUT DESC-INPUT.
015800            OPEN OUTPUT PRTOUT.
015900            PERFORM 9900-HEADING.
016000            PERFORM 9000-READ.
016100*
016200        2000-MAINLINE.
016300            MOVE I-DESC-LINE TO DESC-COPY.
016400            MOVE I-DESC-LINE TO DESC-DUMP.
016500            INSPECT DESC-DUMP
016600                CONVERTING "abcdefghijklmnopqrstuvwxyz"
016700                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016800            PERFORM 2050-ZERO-SCORES
016900                VARYING C-CAT-SUB FROM 1 BY 1
017000                    UNTIL C-CAT-SUB > 11.
017100            PERFORM 2100-SCORE-CATEGORIES.
017200            PERFORM 2200-FIND-MAX.
017300            PERFORM 2300-PRINT-RESULT.
017400            PERFORM 9000-READ.
017500*
017600        2050-ZERO-SCORES.
017700            MOVE ZERO TO C-CAT-SCORE(C-CAT-SUB).
017800*
017900        2100-SCORE-CATEGORIES.
018000            PERFORM 2101-SCORE-GROCERIES.
018100            PERFORM 2102-SCORE-DINING.
018200            PERFORM 2103-SCORE-TRANSPORT.
018300            PERFORM 2104-SCORE-HOUSING.
018400            PERFORM 2105-SCORE-ENTERTAIN.
018500            PERFORM 2106-SCORE-HEALTHCARE.
018600            PERFORM 2107-SCORE-SHOPPING.
018700            PERFORM 2108-SCORE-EDUCATION.
018800            PERFORM 2109-SCORE-UTILITIES.
018900            PERFORM 2110-SCORE-INSURANCE.
019000            PERFORM 2111-SCORE-INVESTMENT.
019100*
019200        2101-SCORE-GROCERIES.
019300            INSPECT DESC-DUMP TALLYING
019400                C-CAT-SCORE(1) FOR ALL "DMART"
019500                C-CAT-SCORE(1) FOR ALL "BIGBAZAAR"
019600                C-CAT-SCORE(1) FOR ALL "GROCERY"
019700                C-CAT-SCORE(1) FOR ALL "VEGETABLE"
019800                C-CAT-SCORE(1) FOR ALL "FRUITS"
019900                C-CAT-SCORE(1) FOR ALL "MILK".
020000*
020100        2102-SCORE-DINING.
020200            INSPECT DESC-DUMP TALLYING
020300                C-CAT-SCORE(2) FOR ALL "SWIGGY"
020400                C-CAT-SCORE(2) FOR ALL "ZOMATO"
020500                C-CAT-SCORE(2) FOR ALL "RESTAURANT"
020600                C-CAT-SCORE(2) FOR ALL "PIZZA"
020700                C-CAT-SCORE(2) FOR ALL "LUNCH"
020800                C-CAT-SCORE(2) FOR ALL "DINNER".
020900*
021000        2103-SCORE-TRANSPORT.
021100            INSPECT DESC-DUMP TALLYING
021200                C-CAT-SCORE(3) FOR ALL "UBER"
021300                C-CAT-SCORE(3) FOR ALL "OLA"
021400                C-CAT-SCORE(3) FOR ALL "METRO"
021500                C-CAT-SCORE(3) FOR ALL "BUS"
021600                C-CAT-SCORE(3) FOR ALL "PETROL"
021700                C-CAT-SCORE(3) FOR ALL "FUEL".
021800*
021900        2104-SCORE-HOUSING.
022000            INSPECT DESC-DUMP TALLYING
022100                C-CAT-SCORE(4) FOR ALL "RENT"
022200                C-CAT-SCORE(4) FOR ALL "LANDLORD"
022300                C-CAT-SCORE(4) FOR ALL "MORTGAGE"
022400                C-CAT-SCORE(4) FOR ALL "MAINTENANCE"
022500                C-CAT-SCORE(4) FOR ALL "SOCIETY"
022600                C-CAT-SCORE(4) FOR ALL "APARTMENT".
022700*
022800        2105-SCORE-ENTERTAIN.
022900            INSPECT DESC-DUMP TALLYING
023000                C-CAT-SCORE(5) FOR ALL "NETFLIX"
023100                C-CAT-SCORE(5) FOR ALL "MOVIE"
023200                C-CAT-SCORE(5) FOR ALL "CINEMA"
023300                C-CAT-SCORE(5) FOR ALL "SPOTIFY"
023400                C-CAT-SCORE(5) FOR ALL "GAMING"
023500                C-CAT-SCORE(5) FOR ALL "CONCERT".
023600*
023700        2106-SCORE-HEALTHCARE.
023800            INSPECT DESC-DUMP TALLYING
023900                C-CAT-SCORE(6) FOR ALL "APOLLO"
024000                C-CAT-SCORE(6) FOR ALL "HOSPITAL"
024100                C-CAT-SCORE(6) FOR ALL "PHARMACY"
024200                C-CAT-SCORE(6) FOR ALL "DOCTOR"
024300                C-CAT-SCORE(6) FOR ALL "MEDICINE"
024400                C-CAT-SCORE(6) FOR ALL "CLINIC".
024500*
024600        2107-SCORE-SHOPPING.
024700            INSPECT DESC-DUMP TALLYING
024800                C-CAT-SCORE(7) FOR ALL "AMAZON"
024900                C-CAT-SCORE(7) FOR ALL "FLIPKART"
025000                C-CAT-SCORE(7) FOR ALL "MYNTRA"
025100                C-CAT-SCORE(7) FOR ALL "MALL"
025200                C-CAT-SCORE(7) FOR ALL "CLOTHES"
025300                C-CAT-SCORE(7) FOR ALL "SHOPPING".
025400*
025500        2108-SCORE-EDUCATION.
025600            INSPECT DESC-DUMP TALLYING
025700                C-CAT-SCORE(8) FOR ALL "TUITION"
025800                C-CAT-SCORE(8) FOR ALL "SCHOOL"
025900                C-CAT-SCORE(8) FOR ALL "COLLEGE"
026000                C-CAT-SCORE(8) FOR ALL "COURSE"
026100                C-CAT-SCORE(8) FOR ALL "BOOKS"
026200                C-CAT-SCORE(8) FOR ALL "EXAM".
026300*
026400        2109-SCORE-UTILITIES.
026500            INSPECT DESC-DUMP TALLYING
026600                C-CAT-SCORE(9) FOR ALL "ELECTRICITY"
026700                C-CAT-SCORE(9) FOR ALL "WATER"
026800                C-CAT-SCORE(9) FOR ALL "GAS"
026900                C-CAT-SCORE(9) FOR ALL "INTERNET"
027000                C-CAT-SCORE(9) FOR ALL "WIFI"
027100                C-CAT-SCORE(9) FOR ALL "BROADBAND".
027200*
027300        2110-SCORE-INSURANCE.
027400            INSPECT DESC-DUMP TALLYING
027500                C-CAT-SCORE(10) FOR ALL "PREMIUM"
027600                C-CAT-SCORE(10) FOR ALL "POLICY"
027700                C-CAT-SCORE(10) FOR ALL "INSURANCE"
027800                C-CAT-SCORE(10) FOR ALL "CLAIM"
027900                C-CAT-SCORE(10) FOR ALL "COVER"
028000                C-CAT-SCORE(10) FOR ALL "LIC".
028100*
028200        2111-SCORE-INVESTMENT.
028300            INSPECT DESC-DUMP TALLYING
028400                C-CAT-SCORE(11) FOR ALL "MUTUAL"
028500                C-CAT-SCORE(11) FOR ALL "STOCK"
028600                C-CAT-SCORE(11) FOR ALL "EQUITY"
028700                C-CAT-SCORE(11) FOR ALL "ZERODHA"
028800                C-CAT-SCORE(11) FOR ALL "DEMAT"
028900                C-CAT-SCORE(11) FOR ALL "PORTFOLIO".
029000*
029100        2200-FIND-MAX.
029200            MOVE ZERO TO C-MAX-SCORE.
029300            MOVE ZERO TO C-MAX-SUB.
029400            PERFORM 2210-CHECK-SCORE
029500                VARYING C-CAT-SUB FROM 1 BY 1
029600                    UNTIL C-CAT-SUB > 11.
029650            IF C-MAX-SUB = ZERO
029660                MOVE "N" TO MATCH-SW
029670            ELSE
029680                MOVE "Y" TO MATCH-SW
029690            END-IF.
029700            IF NOT CATEGORY-MATCHED
029800                MOVE "OTHER" TO RESULT-CATEGORY
029900                MOVE CONF-OTHER TO CONFIDENCE
030000            ELSE
030100                MOVE CATG-NAME(C-MAX-SUB) TO RESULT-CATEGORY
030200                MOVE CONF-MATCHED TO CONFIDENCE
030300            END-IF.
030400*
030500        2210-CHECK-SCORE.
030600            IF C-CAT-SCORE(C-CAT-SUB) > C-MAX-SCORE
030700                MOVE C-CAT-SCORE(C-CAT-SUB) TO C-MAX-SCORE
030800                MOVE C-CAT-SUB               TO C-MAX-SUB
030900            END-IF.
031000*
031100        2300-PRINT-RESULT.
031200            MOVE DESC-COPY       TO O-DESCRIPTION.
031300            MOVE RESULT-CATEGORY TO O-CATEGORY.
031400            MOVE CONFIDENCE      TO O-CONFIDENCE.
031500            WRITE PRTLINE
031600                FROM DETAIL-LINE
031700                    AFTER ADVANCING 1 LINE
031800                        AT EOP
031900                            PERFORM 9900-HEADING.
032000            ADD 1 TO C-REC-CTR.
032100*
032200        3000-CLOSING.
032300            CLOSE DESC-INPUT.
032400            CLOSE PRTOUT.
032500*
032600        9000-READ.
032700            READ DESC-INPUT
032800                AT END
032900                    MOVE "NO" TO MORE-RECS.
033000*
033100        9900-HEADING.
033200            ADD 1 TO C-PCTR.
033300            MOVE C-PCTR TO O-PCTR.
033400            WRITE PRTLINE
033500                FROM COMPANY-TITLE
033600                    AFTER ADVANCING PAGE.
033700            WRITE PRTLINE
033800                FROM REPORT-TITLE
033900                    AFTER ADVANCING 2 LINES.
034000            WRITE PRTLINE
034100                FROM BLANK-LINE
034200                    AFTER ADVANCING 1 LINE.
034300*
034400        END PROGRAM PFCATEGZ.
