000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFDSGPAR.
000300        AUTHOR.                 J. KOSTER.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           04/23/90.
000600        DATE-COMPILED.          04/30/90.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFDSGPAR - DEBT SEGMENT PARSE RUN.                             *
001100* READS FREE-TEXT DEBT LINES ("ADD DEBT VISA 4500 18.9 150"),    *
001200* SPLITS ON SEMICOLONS, STRIPS A LEADING "ADD DEBT"/"ADD DEBTS"  *
001300* COMMAND WORD, AND PICKS OUT NAME/BALANCE/RATE/MINIMUM.  WHEN   *
001400* THE SEGMENT HAS FOUR OR MORE BLANK-SEPARATED WORDS THE FIRST   *
001500* WORD IS THE NAME AND THE NEXT THREE ARE THE NUMBERS IN ORDER;  *
001600* OTHERWISE ALL THE NUMBERS IN THE SEGMENT ARE PULLED OUT AND    *
001700* ASSIGNED BALANCE/RATE/MINIMUM IN ORDER, AS MANY AS ARE FOUND,  *
001800* WITH THE FIRST WORD OF THE SEGMENT AS THE NAME.  THIS IS A     *
001900* PARSE-AND-REPORT RUN ONLY - NOTHING IS POSTED TO THE REGISTER  *
002000* MASTER HERE.                                                   *
002100*****************************************************************
002200*
002300*     CHANGE LOG
002400*     ----------
002500*     04/23/90  JTK  ORIGINAL PROGRAM - FREE-TEXT ENTRY PILOT
002600*                     PER REQUEST #180.
002700*     04/30/90  JTK  COMPILE CLEAN, FIRST PARALLEL RUN.
002800*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
002900*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
003000*                     #233.
003100*     08/19/98  SLB  Y2K REVIEW - NO DATE FIELDS ON THIS RUN, NO
003200*                     CHANGE REQUIRED. SIGNED OFF.
003250*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED CONDITION NAMES OVER
003260*                     MORE-RECS AND THE MISSING-FIELDS SWITCH,
003270*                     NAMED THE 4-WORD POSITIONAL PARSE
003280*                     THRESHOLD, AND REPACKED THE INTEREST RATE
003290*                     COMP-3 TO MATCH PFDEBTMT. REQUEST #261.
003300*
003400        ENVIRONMENT DIVISION.
003500        CONFIGURATION SECTION.
003600        SPECIAL-NAMES.
003700            C01 IS TOP-OF-FORM.
003800        INPUT-OUTPUT SECTION.
003900        FILE-CONTROL.
004000            SELECT SEGMENT-INPUT
004100                ASSIGN TO DSGIN
004200                ORGANIZATION IS LINE SEQUENTIAL.
004300            SELECT PRTOUT
004400                ASSIGN TO DSGRPT
004500                ORGANIZATION IS RECORD SEQUENTIAL.
004600*
004700        DATA DIVISION.
004800        FILE SECTION.
004900*
005000        FD  SEGMENT-INPUT
005100            LABEL RECORD IS STANDARD
005200            RECORD CONTAINS 80 CHARACTERS
005300            DATA RECORD IS I-SEG-LINE.
005400        01  I-SEG-LINE              PIC X(80).
005500*
005600        FD  PRTOUT
005700            LABEL RECORD IS OMITTED
005800            RECORD CONTAINS 132 CHARACTERS
005900            LINAGE IS 60 WITH FOOTING AT 55
006000            DATA RECORD IS PRTLINE.
006100        01  PRTLINE                 PIC X(132).
006200*
006300        WORKING-STORAGE SECTION.
006400        01  WORK-AREA.
006500            05  MORE-RECS           PIC XXX        VALUE "YES".
006510                88  NO-MORE-RECS               VALUE "NO".
006600            05  C-PCTR              PIC 99  COMP   VALUE ZERO.
006700            05  C-REC-CTR           PIC 9(4) COMP  VALUE ZERO.
006800            05  FILLER              PIC X(05)      VALUE SPACES.
006900*
007000        01  CURRENT-DATE-FIELDS.
007100            05  CD-YYYY          PIC 9(4).
007200            05  CD-MM            PIC 99.
007300            05  CD-DD            PIC 99.
007400        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
007500                                    PIC 9(8).
007600*
007700        01  LINE-COPY            PIC X(80).
007800        01  LINE-DUMP REDEFINES LINE-COPY
007900                                    PIC X(80).
008000*
008100        01  DIGIT-CHAR           PIC X.
008200        01  DIGIT-VALUE REDEFINES DIGIT-CHAR
008300                                    PIC 9.
008400*
008500        01  TOKEN-CTL.
008600            05  C-PTR              PIC 9(4) COMP  VALUE 1.
008700            05  SEGMENT-HOLD          PIC X(80).
008800*
008900            05  FILLER              PIC X      VALUE SPACE.
009000        01  WORD-CTL.
009100            05  WORD-TABLE OCCURS 20 TIMES.
009200                10  T-WORD         PIC X(20).
009300            05  C-WORD-COUNT       PIC 9(2) COMP.
009400*
009500            05  FILLER              PIC X      VALUE SPACE.
009600        01  STRIP-CTL.
009700            05  C-STRIP-LEN        PIC 9(4) COMP.
009800            05  STRIP-SW         PIC X.
009900*
010000            05  FILLER              PIC X      VALUE SPACE.
010100        01  WORD-SPLIT-CTL.
010200            05  C-WPTR             PIC 9(4) COMP.
010300            05  C-WORD-SUB         PIC 9(2) COMP.
010400            05  C-CH-POS           PIC 9(4) COMP.
010500            05  STOP-SW          PIC X.
010600*
010700            05  FILLER              PIC X      VALUE SPACE.
010800        01  NUM-SCAN-CTL.
010900            05  C-SCAN-POS         PIC 9(4) COMP.
011000            05  SEEN-DOT-SW      PIC X.
011100            05  C-DEC-DIGIT-CTR    PIC 9    COMP.
011200            05  INT-VALUE        PIC 9(7) COMP.
011300            05  DEC-VALUE        PIC 9(2) COMP.
011400            05  C-NUM-COUNT        PIC 9(1) COMP.
011500            05  C-NUM-SUB          PIC 9(1) COMP.
011600            05  NUM-TABLE.
011700                10  T-NUM-VAL OCCURS 6 TIMES
011800                                    PIC S9(7)V99.
011900*
012000            05  FILLER              PIC X      VALUE SPACE.
012100        01  D-DBT-NAME             PIC X(20)      VALUE SPACES.
012200        01  D-DBT-BALANCE          PIC S9(7)V99   VALUE ZERO.
012250        77  MIN-POSITIONAL-WDS   PIC 9    COMP  VALUE 4.
012300        01  D-DBT-INT-RATE     PIC S9(3)V99 COMP-3 VALUE ZERO.
012400        01  D-DBT-MIN-PAY          PIC S9(7)V99   VALUE ZERO.
012500        01  DBT-MISSING-SW       PIC XXX        VALUE "YES".
012510            88  DEBT-FIELDS-MISSING            VALUE "YES".
012600*
012700        01  COMPANY-TITLE.
012800            05  FILLER              PIC X(6)   VALUE "DATE: ".
012900            05  O-MONTH             PIC 99.
013000            05  FILLER              PIC X      VALUE "/".
013100            05  O-DAY               PIC 99.
013200            05  FILLER              PIC X      VALUE "/".
013300            05  O-YEAR              PIC 9(4).
013400            05  FILLER              PIC X(27)  VALUE SPACES.
013500            05  FILLER              PIC X(28)
013600                    VALUE "HAWKEYE FIN SYS - DBT PARSE".
013700            05  FILLER              PIC X(53)  VALUE SPACES.
013800            05  FILLER              PIC X(6)   VALUE "PAGE: ".
013900            05  O-PCTR              PIC Z9.
014000*
014100        01  REPORT-TITLE.
014200            05  FILLER              PIC X(52)  VALUE SPACES.
014300            05  FILLER              PIC X(18)
014400                    VALUE "DEBT SEGMENT PARSE".
014500            05  FILLER              PIC X(62)  VALUE SPACES.
014600*
014700        01  DETAIL-LINE.
014800            05  FILLER              PIC X(6)   VALUE "NAME: ".
014900            05  O-NAME              PIC X(20).
015000            05  FILLER              PIC X(4)   VALUE " BAL".
015100            05  O-BAL               PIC $ZZZ,ZZ9.99.
015200            05  FILLER              PIC X(6)   VALUE " RATE ".
015300            05  O-RATE              PIC ZZ9.99.
015400            05  FILLER              PIC X(1)   VALUE "%".
015500            05  FILLER              PIC X(6)   VALUE " MIN $".
015600            05  O-MIN               PIC ZZZ,ZZ9.99.
015700            05  FILLER              PIC X(1)   VALUE SPACE.
015800            05  O-MISSING-FLAG      PIC X(20).
015900            05  FILLER              PIC X(41)  VALUE SPACES.
016000*
016100        01  BLANK-LINE.
016200            05  FILLER              PIC X(132)  VALUE SPACES.
016300*
016400        PROCEDURE DIVISION.
016500*
016600        0000-PFDSGPAR.
016700            PERFORM 1000-INIT.
016800            PERFORM 2000-MAINLINE
016900                UNTIL NO-MORE-RECS.
017000            PERFORM 3000-CLOSING.
017100            STOP RUN.
017200*
017300        1000-INIT.
017400            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
017500            MOVE CD-MM TO O-MONTH.
017600            MOVE CD-DD TO O-DAY.
017700            MOVE CD-YYYY TO O-YEAR.
017800*
017900            OPEN INPUT SEGMENT-INPUT.
018000            OPEN OUTPUT PRTOUT.
018100            PERFORM 9900-HEADING.
018200            PERFORM 9000-READ.
018300*
018400        2000-MAINLINE.
018500            MOVE I-SEG-LINE TO LINE-COPY.
018600            PERFORM 2100-TOKENIZE-LINE.
018700            PERFORM 9000-READ.
018800*
018900        2100-TOKENIZE-LINE.
019000            MOVE 1 TO C-PTR.
019100            PERFORM 2110-NEXT-SEGMENT
019200                UNTIL C-PTR > 80.
019300*
019400        2110-NEXT-SEGMENT.
019500            UNSTRING I-SEG-LINE DELIMITED BY ";"
019600                INTO SEGMENT-HOLD
019700                WITH POINTER C-PTR.
019800            IF SEGMENT-HOLD NOT = SPACES
019900                PERFORM 2200-STRIP-COMMAND
020000                PERFORM 2300-SPLIT-WORDS
020100                PERFORM 2400-ASSIGN-FIELDS
020200                PERFORM 2500-PRINT-RESULT
020300            END-IF.
020400*
020500        2200-STRIP-COMMAND.
020600            MOVE 0 TO C-STRIP-LEN.
020700            IF SEGMENT-HOLD(1:8) = "ADD DEBT"
020800                MOVE 8 TO C-STRIP-LEN
020900                IF SEGMENT-HOLD(9:1) = "S"
021000                    MOVE 9 TO C-STRIP-LEN
021100                END-IF
021200            END-IF.
021300            IF C-STRIP-LEN > 0
021400                ADD 1 TO C-STRIP-LEN
021500                MOVE SEGMENT-HOLD(C-STRIP-LEN:
021600                        80 - C-STRIP-LEN + 1) TO SEGMENT-HOLD
021700            END-IF.
021800*
021900        2300-SPLIT-WORDS.
022000            MOVE SPACES TO WORD-TABLE.
022100            MOVE ZERO   TO C-WORD-COUNT.
022200            MOVE 1      TO C-WPTR.
022300            MOVE "N"    TO STOP-SW.
022400            PERFORM 2310-NEXT-WORD
022500                UNTIL C-WPTR > 80
022600                    OR STOP-SW = "Y".
022700*
022800        2310-NEXT-WORD.
022900            IF C-WORD-COUNT NOT < 20
023000                MOVE "Y" TO STOP-SW
023100            ELSE
023200                ADD 1 TO C-WORD-COUNT
023300                MOVE C-WORD-COUNT TO C-WORD-SUB
023400                UNSTRING SEGMENT-HOLD DELIMITED BY ALL SPACE
023500                    INTO T-WORD(C-WORD-SUB)
023600                    WITH POINTER C-WPTR
023700                IF T-WORD(C-WORD-SUB) = SPACES
023800                    SUBTRACT 1 FROM C-WORD-COUNT
023900                    MOVE "Y" TO STOP-SW
024000                END-IF
024100            END-IF.
024200*
024300        2400-ASSIGN-FIELDS.
024400            MOVE SPACES TO D-DBT-NAME.
024500            MOVE ZERO   TO D-DBT-BALANCE D-DBT-INT-RATE
024600                           D-DBT-MIN-PAY.
024700            MOVE "YES"  TO DBT-MISSING-SW.
024800            IF C-WORD-COUNT NOT < MIN-POSITIONAL-WDS
024900                MOVE T-WORD(1) TO D-DBT-NAME
025000                PERFORM 2410-PARSE-WORD-NUMBER
025100                    VARYING C-WORD-SUB FROM 2 BY 1
025200                        UNTIL C-WORD-SUB > MIN-POSITIONAL-WDS
025300                MOVE T-NUM-VAL(1) TO D-DBT-BALANCE
025400                MOVE T-NUM-VAL(2) TO D-DBT-INT-RATE
025500                MOVE T-NUM-VAL(3) TO D-DBT-MIN-PAY
025600                MOVE "NO"          TO DBT-MISSING-SW
025700            ELSE
025800                IF C-WORD-COUNT NOT < 1
025900                    MOVE T-WORD(1) TO D-DBT-NAME
026000                ELSE
026100                    MOVE SEGMENT-HOLD TO D-DBT-NAME
026200                END-IF
026300                PERFORM 2420-SCAN-ALL-NUMBERS
026400                IF C-NUM-COUNT NOT < 1
026500                    MOVE T-NUM-VAL(1) TO D-DBT-BALANCE
026600                END-IF
026700                IF C-NUM-COUNT NOT < 2
026800                    MOVE T-NUM-VAL(2) TO D-DBT-INT-RATE
026900                END-IF
027000                IF C-NUM-COUNT NOT < 3
027100                    MOVE T-NUM-VAL(3) TO D-DBT-MIN-PAY
027200                    MOVE "NO" TO DBT-MISSING-SW
027300                END-IF
027400            END-IF.
027500*
027600        2410-PARSE-WORD-NUMBER.
027700            MOVE SPACES TO DIGIT-CHAR.
027800            MOVE ZERO   TO INT-VALUE DEC-VALUE.
027900            MOVE ZERO   TO C-DEC-DIGIT-CTR.
028000            MOVE "N"    TO SEEN-DOT-SW.
028100            MOVE 1      TO C-SCAN-POS.
028200            PERFORM 2411-TAKE-WORD-CHAR
028300                UNTIL C-SCAN-POS > 20.
028400            COMPUTE T-NUM-VAL(C-WORD-SUB - 1) ROUNDED =
028500                INT-VALUE + (DEC-VALUE / 100).
028600*
028700        2411-TAKE-WORD-CHAR.
028800            MOVE T-WORD(C-WORD-SUB)(C-SCAN-POS:1)
028900                TO DIGIT-CHAR.
029000            IF DIGIT-CHAR = "."
029100                MOVE "Y" TO SEEN-DOT-SW
029200            ELSE
029300                IF DIGIT-CHAR IS NUMERIC
029400                    IF SEEN-DOT-SW = "Y"
029500                        IF C-DEC-DIGIT-CTR < 2
029600                            COMPUTE DEC-VALUE =
029700                                DEC-VALUE * 10 + DIGIT-VALUE
029800                            ADD 1 TO C-DEC-DIGIT-CTR
029900                        END-IF
030000                    ELSE
030100                        COMPUTE INT-VALUE =
030200                            INT-VALUE * 10 + DIGIT-VALUE
030300                    END-IF
030400                END-IF
030500            END-IF.
030600            ADD 1 TO C-SCAN-POS.
030700*
030800        2420-SCAN-ALL-NUMBERS.
030900            MOVE ZERO TO C-NUM-COUNT.
031000            MOVE ZERO TO T-NUM-VAL(1) T-NUM-VAL(2).
031100            MOVE ZERO TO T-NUM-VAL(3) T-NUM-VAL(4).
031200            MOVE ZERO TO T-NUM-VAL(5) T-NUM-VAL(6).
031300            PERFORM 2421-SCAN-ONE-WORD
031400                VARYING C-WORD-SUB FROM 1 BY 1
031500                    UNTIL C-WORD-SUB > C-WORD-COUNT
031600                        OR C-NUM-COUNT NOT < 6.
031700*
031800        2421-SCAN-ONE-WORD.
031900            MOVE T-WORD(C-WORD-SUB)(1:1) TO DIGIT-CHAR.
032000            IF DIGIT-CHAR IS NUMERIC
032100                ADD 1 TO C-NUM-COUNT
032200                MOVE C-WORD-SUB TO C-NUM-SUB
032300                MOVE 1      TO C-SCAN-POS
032400                MOVE ZERO   TO INT-VALUE
032500                MOVE ZERO   TO DEC-VALUE
032600                MOVE ZERO   TO C-DEC-DIGIT-CTR
032700                MOVE "N"    TO SEEN-DOT-SW
032800                PERFORM 2411-TAKE-WORD-CHAR
032900                    UNTIL C-SCAN-POS > 20
033000                COMPUTE T-NUM-VAL(C-NUM-COUNT) ROUNDED =
033100                    INT-VALUE + (DEC-VALUE / 100)
033200            END-IF.
033300*
033400        2500-PRINT-RESULT.
033500            MOVE D-DBT-NAME     TO O-NAME.
033600            MOVE D-DBT-BALANCE  TO O-BAL.
033700            MOVE D-DBT-INT-RATE TO O-RATE.
033800            MOVE D-DBT-MIN-PAY  TO O-MIN.
033900            IF DEBT-FIELDS-MISSING
034000                MOVE "(FIELD(S) MISSING)" TO O-MISSING-FLAG
034100            ELSE
034200                MOVE SPACES TO O-MISSING-FLAG
034300            END-IF.
034400            WRITE PRTLINE
034500                FROM DETAIL-LINE
034600                    AFTER ADVANCING 1 LINE
034700                        AT EOP
034800                            PERFORM 9900-HEADING.
034900            ADD 1 TO C-REC-CTR.
035000*
035100        3000-CLOSING.
035200            CLOSE SEGMENT-INPUT.
035300            CLOSE PRTOUT.
035400*
035500        9000-READ.
035600            READ SEGMENT-INPUT
035700                AT END
035800                    MOVE "NO" TO MORE-RECS.
035900*
036000        9900-HEADING.
036100            ADD 1 TO C-PCTR.
036200            MOVE C-PCTR TO O-PCTR.
036300            WRITE PRTLINE
036400                FROM COMPANY-TITLE
036500                    AFTER ADVANCING PAGE.
036600            WRITE PRTLINE
036700                FROM REPORT-TITLE
036800                    AFTER ADVANCING 2 LINES.
036900            WRITE PRTLINE
037000                FROM BLANK-LINE
037100                    AFTER ADVANCING 1 LINE.
037200*
037300        END PROGRAM PFDSGPAR.
