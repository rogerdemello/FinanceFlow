000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFEXPRST.
000300        AUTHOR.                 R. MCALESTER.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           06/03/86.
000600        DATE-COMPILED.          06/10/86.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFEXPRST - EXPENSE LEDGER RESET (PURGE) RUN.                   *
001100* READS A ONE-CARD CUTOFF PARAMETER, THEN THE ENTIRE EXPENSE     *
001200* LEDGER MASTER.  ENTRIES DATED STRICTLY BEFORE THE CUTOFF ARE   *
001300* DROPPED; THE REST ARE REWRITTEN TO THE MASTER.  A SPACE-FILLED *
001400* CUTOFF CARD PURGES THE ENTIRE LEDGER.  DELETED AND REMAINING   *
001500* COUNTS ARE PRINTED.                                            *
001600*****************************************************************
001700*
001800*     CHANGE LOG
001900*     ----------
002000*     06/03/86  RFM  ORIGINAL PROGRAM.
002100*     06/10/86  RFM  COMPILE CLEAN, FIRST PARALLEL RUN.
002200*     09/14/89  JTK  CUTOFF CARD MAY NOW BE BLANK TO PURGE THE
002300*                     WHOLE LEDGER - REQUEST #161.
002400*     03/19/94  DPW  PAGE FOOTING ADJUSTED FOR THE NEW FORMS
002500*                     STOCK (55 LINES).
002600*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
002700*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
002800*                     #233.
002900*     08/19/98  SLB  Y2K REVIEW - CUTOFF COMPARED AS A 10-BYTE
003000*                     YYYY-MM-DD STRING, NO CHANGE REQUIRED.
003050*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED CONDITION NAMES OVER
003060*                     THE MASTER AND PURGE-ALL SWITCHES, NAMED
003070*                     THE 500-ENTRY TABLE BOUND AND GUARDED THE
003080*                     LOAD LOOP WITH IT. REQUEST #261.
003100*
003200        ENVIRONMENT DIVISION.
003300        CONFIGURATION SECTION.
003400        SPECIAL-NAMES.
003500            C01 IS TOP-OF-FORM.
003600        INPUT-OUTPUT SECTION.
003700        FILE-CONTROL.
003800            SELECT CUTOFF-CARD
003900                ASSIGN TO RSTCARD
004000                ORGANIZATION IS LINE SEQUENTIAL.
004100            SELECT EXPENSE-MASTER
004200                ASSIGN TO EXPMST
004300                ORGANIZATION IS LINE SEQUENTIAL.
004400            SELECT PRTOUT
004500                ASSIGN TO EXPRPRT
004600                ORGANIZATION IS RECORD SEQUENTIAL.
004700*
004800        DATA DIVISION.
004900        FILE SECTION.
005000*
005100        FD  CUTOFF-CARD
005200            LABEL RECORD IS STANDARD
005300            RECORD CONTAINS 10 CHARACTERS
005400            DATA RECORD IS I-CUTOFF-REC.
005500        01  I-CUTOFF-REC            PIC X(10).
005600*
005700        FD  EXPENSE-MASTER
005800            LABEL RECORD IS STANDARD
005900            RECORD CONTAINS 44 CHARACTERS
006000            DATA RECORD IS O-EXP-M-REC.
006100        01  O-EXP-M-REC.
006200            05  O-EXP-M-AMOUNT      PIC S9(7)V99.
006300            05  O-EXP-M-CATEGORY    PIC X(20).
006400            05  O-EXP-M-DATE        PIC X(10).
006500            05  FILLER              PIC X(05)  VALUE SPACES.
006600*
006700        FD  PRTOUT
006800            LABEL RECORD IS OMITTED
006900            RECORD CONTAINS 132 CHARACTERS
007000            LINAGE IS 60 WITH FOOTING AT 55
007100            DATA RECORD IS PRTLINE.
007200        01  PRTLINE                 PIC X(132).
007300*
007400        WORKING-STORAGE SECTION.
007450        77  MAX-EXP-ENTRIES     PIC 9(4) COMP  VALUE 500.
007500        01  WORK-AREA.
007600            05  MORE-MASTER         PIC XXX        VALUE "YES".
007610                88  NO-MORE-MASTER              VALUE "NO".
007700            05  C-PCTR              PIC 99  COMP   VALUE ZERO.
007800            05  C-DELETE-CTR        PIC 9(4) COMP  VALUE ZERO.
007900            05  C-KEEP-CTR          PIC 9(4) COMP  VALUE ZERO.
008000            05  FILLER              PIC X(05)      VALUE SPACES.
008100*
008200        01  CURRENT-DATE-FIELDS.
008300            05  CD-YYYY          PIC 9(4).
008400            05  CD-MM            PIC 99.
008500            05  CD-DD            PIC 99.
008600        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
008700                                    PIC 9(8).
008800*
008900        01  CUTOFF-CTL.
009000            05  CUTOFF-DATE      PIC X(10)      VALUE SPACES.
009100            05  PURGE-ALL-SW     PIC X          VALUE "N".
009150                88  PURGE-ALL                   VALUE "Y".
009200            05  FILLER              PIC X(05)      VALUE SPACES.
009300*
009400        01  CUTOFF-COPY          PIC X(10).
009500        01  CUTOFF-DUMP REDEFINES CUTOFF-COPY
009600                                    PIC X(10).
009700*
009800        01  EXP-COPY             PIC X(44).
009900        01  EXP-DUMP REDEFINES EXP-COPY
010000                                    PIC X(44).
010100*
010200        01  LEDGER-CTL.
010300            05  C-EXP-COUNT        PIC 9(4) COMP  VALUE ZERO.
010400            05  C-EXP-SUB          PIC 9(4) COMP  VALUE ZERO.
010500            05  C-KEEP-COUNT       PIC 9(4) COMP  VALUE ZERO.
010600            05  FILLER              PIC X(05)      VALUE SPACES.
010700*
010800        01  EXPENSE-TABLE.
010900            05  T-EXP-ENTRY OCCURS 500 TIMES.
011000                10  T-EXP-AMOUNT   PIC S9(7)V99.
011100                10  T-EXP-CATEGORY PIC X(20).
011200                10  T-EXP-DATE     PIC X(10).
011300*
011400            05  FILLER              PIC X      VALUE SPACE.
011500        01  KEEP-TABLE.
011600            05  T-KEEP-ENTRY OCCURS 500 TIMES.
011700                10  T-KEEP-AMOUNT  PIC S9(7)V99.
011800                10  T-KEEP-CATEGORY PIC X(20).
011900                10  T-KEEP-DATE    PIC X(10).
012000*
012100            05  FILLER              PIC X      VALUE SPACE.
012200        01  COMPANY-TITLE.
012300            05  FILLER              PIC X(6)   VALUE "DATE: ".
012400            05  O-MONTH             PIC 99.
012500            05  FILLER              PIC X      VALUE "/".
012600            05  O-DAY               PIC 99.
012700            05  FILLER              PIC X      VALUE "/".
012800            05  O-YEAR              PIC 9(4).
012900            05  FILLER              PIC X(27)  VALUE SPACES.
013000            05  FILLER              PIC X(28)
013100                    VALUE "HAWKEYE FIN SYS - EXP RESET".
013200            05  FILLER              PIC X(53)  VALUE SPACES.
013300            05  FILLER              PIC X(6)   VALUE "PAGE: ".
013400            05  O-PCTR              PIC Z9.
013500*
013600        01  REPORT-TITLE.
013700            05  FILLER              PIC X(52)  VALUE SPACES.
013800            05  FILLER              PIC X(21)
013900                    VALUE "EXPENSE LEDGER RESET".
014000            05  FILLER              PIC X(59)  VALUE SPACES.
014100*
014200        01  CUTOFF-LINE.
014300            05  FILLER           PIC X(14) VALUE "CUTOFF USED: ".
014400            05  O-CUTOFF             PIC X(10).
014500            05  FILLER              PIC X(108) VALUE SPACES.
014600*
014700        01  DELETE-LINE.
014800            05  FILLER              PIC X(16)
014900                    VALUE "ENTRIES DELETED:".
015000            05  FILLER              PIC X(1)   VALUE SPACES.
015100            05  O-DELETE-CTR        PIC ZZZ9.
015200            05  FILLER              PIC X(111) VALUE SPACES.
015300*
015400        01  REMAIN-LINE.
015500            05  FILLER              PIC X(17)
015600                    VALUE "ENTRIES REMAINING:".
015700            05  FILLER              PIC X(1)   VALUE SPACES.
015800            05  O-KEEP-CTR          PIC ZZZ9.
015900            05  FILLER              PIC X(110) VALUE SPACES.
016000*
016100        01  BLANK-LINE.
016200            05  FILLER              PIC X(132)  VALUE SPACES.
016300*
016400        PROCEDURE DIVISION.
016500*
016600        0000-PFEXPRST.
016700            PERFORM 1000-INIT.
016800            PERFORM 2000-MAINLINE
016900                VARYING C-EXP-SUB FROM 1 BY 1
017000                    UNTIL C-EXP-SUB > C-EXP-COUNT.
017100            PERFORM 3000-CLOSING.
017200            STOP RUN.
017300*
017400        1000-INIT.
017500            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
017600            MOVE CD-MM TO O-MONTH.
017700            MOVE CD-DD TO O-DAY.
017800            MOVE CD-YYYY TO O-YEAR.
017900*
018000            OPEN INPUT CUTOFF-CARD.
018100            READ CUTOFF-CARD
018200                AT END
018300                    MOVE SPACES TO I-CUTOFF-REC.
018400            MOVE I-CUTOFF-REC TO CUTOFF-DATE.
018500            MOVE CUTOFF-DATE TO CUTOFF-COPY.
018600            CLOSE CUTOFF-CARD.
018700            IF CUTOFF-DATE = SPACES
018800                MOVE "Y" TO PURGE-ALL-SW
018900            END-IF.
019000*
019100            OPEN INPUT EXPENSE-MASTER.
019200            PERFORM 1100-LOAD-MASTER
019300                UNTIL NO-MORE-MASTER.
019400            CLOSE EXPENSE-MASTER.
019500*
019600            OPEN OUTPUT PRTOUT.
019700            PERFORM 9900-HEADING.
019800*
019900        1100-LOAD-MASTER.
020000            READ EXPENSE-MASTER
020100                AT END
020200                    MOVE "NO" TO MORE-MASTER
020300                NOT AT END
020350                    IF C-EXP-COUNT < MAX-EXP-ENTRIES
020400                        ADD 1 TO C-EXP-COUNT
020500                        MOVE C-EXP-COUNT TO C-EXP-SUB
020600                        MOVE O-EXP-M-AMOUNT
020700                            TO T-EXP-AMOUNT(C-EXP-SUB)
020800                        MOVE O-EXP-M-CATEGORY
020900                            TO T-EXP-CATEGORY(C-EXP-SUB)
021000                        MOVE O-EXP-M-DATE
021100                            TO T-EXP-DATE(C-EXP-SUB)
021150                    END-IF.
021200*
021300        2000-MAINLINE.
021400            IF PURGE-ALL
021500                ADD 1 TO C-DELETE-CTR
021600            ELSE
021700                IF T-EXP-DATE(C-EXP-SUB) < CUTOFF-DATE
021800                    ADD 1 TO C-DELETE-CTR
021900                ELSE
022000                    PERFORM 2100-KEEP-ENTRY
022100                END-IF
022200            END-IF.
022300*
022400        2100-KEEP-ENTRY.
022500            ADD 1 TO C-KEEP-COUNT.
022600            ADD 1 TO C-KEEP-CTR.
022700            MOVE T-EXP-AMOUNT(C-EXP-SUB)
022800                TO T-KEEP-AMOUNT(C-KEEP-COUNT).
022900            MOVE T-EXP-CATEGORY(C-EXP-SUB)
023000                TO T-KEEP-CATEGORY(C-KEEP-COUNT).
023100            MOVE T-EXP-DATE(C-EXP-SUB)
023200                TO T-KEEP-DATE(C-KEEP-COUNT).
023300*
023400        3000-CLOSING.
023500            IF PURGE-ALL
023600                MOVE "(ALL)" TO O-CUTOFF
023700            ELSE
023800                MOVE CUTOFF-DATE TO O-CUTOFF
023900            END-IF.
024000            WRITE PRTLINE
024100                FROM CUTOFF-LINE
024200                    AFTER ADVANCING 2 LINES.
024300            MOVE C-DELETE-CTR TO O-DELETE-CTR.
024400            WRITE PRTLINE
024500                FROM DELETE-LINE
024600                    AFTER ADVANCING 2 LINES.
024700            MOVE C-KEEP-CTR TO O-KEEP-CTR.
024800            WRITE PRTLINE
024900                FROM REMAIN-LINE
025000                    AFTER ADVANCING 1 LINE.
025100            CLOSE PRTOUT.
025200*
025300            OPEN OUTPUT EXPENSE-MASTER.
025400            PERFORM 3100-WRITE-MASTER
025500                VARYING C-EXP-SUB FROM 1 BY 1
025600                    UNTIL C-EXP-SUB > C-KEEP-COUNT.
025700            CLOSE EXPENSE-MASTER.
025800*
025900        3100-WRITE-MASTER.
026000            MOVE T-KEEP-AMOUNT(C-EXP-SUB)   TO O-EXP-M-AMOUNT.
026100            MOVE T-KEEP-CATEGORY(C-EXP-SUB) TO O-EXP-M-CATEGORY.
026200            MOVE T-KEEP-DATE(C-EXP-SUB)     TO O-EXP-M-DATE.
026300            WRITE O-EXP-M-REC.
026400*
026500        9900-HEADING.
026600            ADD 1 TO C-PCTR.
026700            MOVE C-PCTR TO O-PCTR.
026800            WRITE PRTLINE
026900                FROM COMPANY-TITLE
027000                    AFTER ADVANCING PAGE.
027100            WRITE PRTLINE
027200                FROM REPORT-TITLE
027300                    AFTER ADVANCING 2 LINES.
027400            WRITE PRTLINE
027500                FROM BLANK-LINE
027600                    AFTER ADVANCING 1 LINE.
027700*
027800        END PROGRAM PFEXPRST.
