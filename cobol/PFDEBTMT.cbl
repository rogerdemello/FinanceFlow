000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFDEBTMT.
000300        AUTHOR.                 J. KOSTER.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           09/15/87.
000600        DATE-COMPILED.          09/22/87.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFDEBTMT - DEBT REGISTER MAINTENANCE RUN.                      *
001100* READS A STREAM OF DEBT TRANSACTIONS (NAME, BALANCE, RATE,      *
001200* MINIMUM PAYMENT), VALIDATES EACH, AND ADDS OR REPLACES THE     *
001300* NAMED RECORD IN THE DEBT REGISTER MASTER.  PRINTS THE TOTAL    *
001400* OUTSTANDING BALANCE AFTER ALL TRANSACTIONS ARE APPLIED.        *
001500*****************************************************************
001600*
001700*     CHANGE LOG
001800*     ----------
001900*     09/15/87  JTK  ORIGINAL PROGRAM.
002000*     09/22/87  JTK  COMPILE CLEAN, FIRST PARALLEL RUN.
002100*     04/03/90  DPW  REGISTER TABLE RAISED FROM 100 TO 200 NAMED
002200*                     DEBTS - REQUEST #178.
002300*     03/19/94  DPW  PAGE FOOTING ADJUSTED FOR THE NEW FORMS
002400*                     STOCK (55 LINES).
002500*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
002600*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
002700*                     #233.
002800*     08/19/98  SLB  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,
002900*                     NO CHANGE REQUIRED. SIGNED OFF.
002950*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED CONDITION NAMES OVER
002960*                     THE RECS/MASTER/ERR SWITCHES, NAMED THE 200
002970*                     DEBT REGISTER CEILING, AND REPACKED THE
002980*                     TABLE INTEREST RATE COMP-3. REQUEST #261.
003000*
003100        ENVIRONMENT DIVISION.
003200        CONFIGURATION SECTION.
003300        SPECIAL-NAMES.
003400            C01 IS TOP-OF-FORM
003500            UPSI-0 IS DETAIL-SW.
003600        INPUT-OUTPUT SECTION.
003700        FILE-CONTROL.
003800            SELECT DEBT-TRANS
003900                ASSIGN TO DEBTRN
004000                ORGANIZATION IS LINE SEQUENTIAL.
004100            SELECT DEBT-MASTER
004200                ASSIGN TO DEBMST
004300                ORGANIZATION IS LINE SEQUENTIAL.
004400            SELECT PRTOUT
004500                ASSIGN TO DEBPRT
004600                ORGANIZATION IS RECORD SEQUENTIAL.
004700*
004800        DATA DIVISION.
004900        FILE SECTION.
005000*
005100        FD  DEBT-TRANS
005200            LABEL RECORD IS STANDARD
005300            RECORD CONTAINS 48 CHARACTERS
005400            DATA RECORD IS I-DBT-REC.
005500        01  I-DBT-REC.
005600            05  I-DBT-NAME          PIC X(20).
005700            05  I-DBT-BALANCE       PIC S9(7)V99.
005800            05  I-DBT-INT-RATE      PIC S9(3)V99.
005900            05  I-DBT-MIN-PAY       PIC S9(7)V99.
006000            05  FILLER              PIC X(05)  VALUE SPACES.
006100*
006200        FD  DEBT-MASTER
006300            LABEL RECORD IS STANDARD
006400            RECORD CONTAINS 48 CHARACTERS
006500            DATA RECORD IS O-DBT-M-REC.
006600        01  O-DBT-M-REC.
006700            05  O-DBT-M-NAME        PIC X(20).
006800            05  O-DBT-M-BALANCE     PIC S9(7)V99.
006900            05  O-DBT-M-INT-RATE    PIC S9(3)V99.
007000            05  O-DBT-M-MIN-PAY     PIC S9(7)V99.
007100            05  FILLER              PIC X(05)  VALUE SPACES.
007200*
007300        FD  PRTOUT
007400            LABEL RECORD IS OMITTED
007500            RECORD CONTAINS 132 CHARACTERS
007600            LINAGE IS 60 WITH FOOTING AT 55
007700            DATA RECORD IS PRTLINE.
007800        01  PRTLINE                 PIC X(132).
007900*
008000        WORKING-STORAGE SECTION.
008100        01  WORK-AREA.
008200            05  MORE-RECS           PIC XXX        VALUE "YES".
008210                88  NO-MORE-RECS               VALUE "NO".
008300            05  MORE-MASTER         PIC XXX        VALUE "YES".
008310                88  NO-MORE-MASTER             VALUE "NO".
008400            05  ERR-SWITCH          PIC XXX        VALUE SPACES.
008410                88  REC-REJECTED               VALUE "BAD".
008500            05  C-PCTR              PIC 99  COMP   VALUE ZERO.
008600            05  C-REC-CTR           PIC 9(4) COMP  VALUE ZERO.
008700            05  C-ACCEPT-CTR        PIC 9(4) COMP  VALUE ZERO.
008800            05  C-REJECT-CTR        PIC 9(4) COMP  VALUE ZERO.
008900            05  FILLER              PIC X(05)      VALUE SPACES.
009000*
009100        01  CURRENT-DATE-FIELDS.
009200            05  CD-YYYY          PIC 9(4).
009300            05  CD-MM            PIC 99.
009400            05  CD-DD            PIC 99.
009500        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
009600                                    PIC 9(8).
009700*
009800        01  TOTAL-SPLIT.
009900            05  TOTAL-DOLLARS    PIC 9(9).
010000            05  TOTAL-CENTS      PIC 99.
010100        01  TOTAL-EDIT REDEFINES TOTAL-SPLIT
010200                                    PIC 9(9)V99.
010300*
010400        01  DBT-COPY             PIC X(48).
010500        01  DBT-DUMP REDEFINES DBT-COPY
010600                                    PIC X(48).
010700*
010800        01  REGISTER-CTL.
010900            05  C-DBT-COUNT        PIC 9(4) COMP  VALUE ZERO.
011000            05  C-DBT-SUB          PIC 9(4) COMP  VALUE ZERO.
011100            05  DBT-MATCH-SW     PIC X          VALUE "N".
011200            05  FILLER              PIC X(05)      VALUE SPACES.
011300*
011400        01  TOTAL-BALANCE        PIC S9(9)V99   VALUE ZERO.
011450        77  MAX-DEBTS            PIC 9(4) COMP  VALUE 200.
011500*
011600        01  DEBT-TABLE.
011700            05  T-DBT-ENTRY OCCURS 200 TIMES.
011800                10  T-DBT-NAME     PIC X(20).
011900                10  T-DBT-BALANCE  PIC S9(7)V99.
012000                10  T-DBT-INT-RATE PIC S9(3)V99 COMP-3.
012100                10  T-DBT-MIN-PAY  PIC S9(7)V99.
012200*
012300           05  FILLER              PIC X      VALUE SPACE.
012400        01  COMPANY-TITLE.
012500            05  FILLER              PIC X(6)   VALUE "DATE: ".
012600            05  O-MONTH             PIC 99.
012700            05  FILLER              PIC X      VALUE "/".
012800            05  O-DAY               PIC 99.
012900            05  FILLER              PIC X      VALUE "/".
013000            05  O-YEAR              PIC 9(4).
013100            05  FILLER              PIC X(27)  VALUE SPACES.
013200            05  FILLER              PIC X(28)
013300                    VALUE "HAWKEYE FIN SYS - DEBT MAIN".
013400            05  FILLER              PIC X(53)  VALUE SPACES.
013500            05  FILLER              PIC X(6)   VALUE "PAGE: ".
013600            05  O-PCTR              PIC Z9.
013700*
013800        01  COLUMN-HEADING-1.
013900            05  FILLER              PIC X(20)  VALUE "NAME".
014000            05  FILLER              PIC X(5)   VALUE SPACES.
014100            05  FILLER              PIC X(7)   VALUE "BALANCE".
014200            05  FILLER              PIC X(5)   VALUE SPACES.
014300            05  FILLER              PIC X(4)   VALUE "RATE".
014400            05  FILLER              PIC X(7)   VALUE SPACES.
014500            05  FILLER              PIC X(7)   VALUE "MIN PAY".
014600            05  FILLER              PIC X(77)  VALUE SPACES.
014700*
014800        01  DETAIL-LINE.
014900            05  O-NAME              PIC X(20).
015000            05  FILLER              PIC X(2)   VALUE SPACES.
015100            05  O-BALANCE           PIC $ZZZ,ZZ9.99.
015200            05  FILLER              PIC X(2)   VALUE SPACES.
015300            05  O-INT-RATE          PIC ZZ9.99.
015400            05  FILLER              PIC X(2)   VALUE SPACES.
015500            05  O-MIN-PAY           PIC $ZZZ,ZZ9.99.
015600            05  FILLER              PIC X(78)  VALUE SPACES.
015700*
015800        01  ERROR-LINE.
015900            05  FILLER              PIC X(13)
016000                    VALUE "* REJECTED: ".
016100            05  O-ERR-NAME          PIC X(20).
016200            05  FILLER              PIC X(2)   VALUE SPACES.
016300            05  O-ERR-MSG           PIC X(38).
016400            05  FILLER              PIC X(59)  VALUE SPACES.
016500*
016600        01  TOTAL-LINE.
016700            05  FILLER              PIC X(9)   VALUE "ACCEPTED:".
016800            05  FILLER              PIC X(4)   VALUE SPACES.
016900            05  O-ACCEPT-CTR        PIC ZZZ9.
017000            05  FILLER              PIC X(9)   VALUE "REJECTED:".
017100            05  FILLER              PIC X(4)   VALUE SPACES.
017200            05  O-REJECT-CTR        PIC ZZZ9.
017300            05  FILLER              PIC X(9)  VALUE "TOTAL DUE".
017400            05  FILLER              PIC X(1)   VALUE SPACES.
017500            05  O-TOTAL-BALANCE     PIC $ZZZ,ZZZ,ZZ9.99.
017600            05  FILLER              PIC X(73)  VALUE SPACES.
017700*
017800        01  BLANK-LINE.
017900            05  FILLER              PIC X(132)  VALUE SPACES.
018000*
018100        PROCEDURE DIVISION.
018200*
018300        0000-PFDEBTMT.
018400            PERFORM 1000-INIT.
018500            PERFORM 2000-MAINLINE
018600                UNTIL NO-MORE-RECS.
018700            PERFORM 3000-CLOSING.
018800            STOP RUN.
018900*
019000        1000-INIT.
019100            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
019200            MOVE CD-MM TO O-MONTH.
019300            MOVE CD-DD TO O-DAY.
019400            MOVE CD-YYYY TO O-YEAR.
019500*
019600            OPEN INPUT DEBT-MASTER.
019700            PERFORM 1100-LOAD-MASTER
019800                UNTIL NO-MORE-MASTER.
019900            CLOSE DEBT-MASTER.
020000*
020100            OPEN INPUT DEBT-TRANS.
020200            OPEN OUTPUT PRTOUT.
020300            PERFORM 9000-READ.
020400            PERFORM 9900-HEADING.
020500*
020600        1100-LOAD-MASTER.
020700            READ DEBT-MASTER
020800                AT END
020900                    MOVE "NO" TO MORE-MASTER
021000                NOT AT END
021100                    ADD 1 TO C-DBT-COUNT
021200                    MOVE C-DBT-COUNT TO C-DBT-SUB
021300                    MOVE O-DBT-M-NAME
021400                        TO T-DBT-NAME(C-DBT-SUB)
021500                    MOVE O-DBT-M-BALANCE
021600                        TO T-DBT-BALANCE(C-DBT-SUB)
021700                    MOVE O-DBT-M-INT-RATE
021800                        TO T-DBT-INT-RATE(C-DBT-SUB)
021900                    MOVE O-DBT-M-MIN-PAY
022000                        TO T-DBT-MIN-PAY(C-DBT-SUB).
022100*
022200        2000-MAINLINE.
022300            MOVE SPACES TO ERR-SWITCH.
022400            PERFORM 2100-VALIDATION THRU 2100-EXIT.
022500            IF NOT REC-REJECTED
022600                PERFORM 2300-CALCS
022700                PERFORM 2400-OUTPUT
022800            ELSE
022900                PERFORM 2200-ERROR-PRT
023000            END-IF.
023100            PERFORM 9000-READ.
023200*
023300        2100-VALIDATION.
023400            IF I-DBT-NAME = SPACES
023500                MOVE "DEBT NAME REQUIRED" TO O-ERR-MSG
023600                MOVE "BAD" TO ERR-SWITCH
023700                GO TO 2100-EXIT
023800            END-IF.
023900            IF I-DBT-BALANCE < ZERO
024000                MOVE "BALANCE MUST BE NON-NEGATIVE" TO O-ERR-MSG
024100                MOVE "BAD" TO ERR-SWITCH
024200                GO TO 2100-EXIT
024300            END-IF.
024400            IF I-DBT-INT-RATE < ZERO
024500                MOVE "INT RATE MUST BE NON-NEGATIVE" TO O-ERR-MSG
024600                MOVE "BAD" TO ERR-SWITCH
024700                GO TO 2100-EXIT
024800            END-IF.
024900            IF I-DBT-MIN-PAY < ZERO
025000                MOVE "MIN PAY MUST BE NON-NEGATIVE" TO O-ERR-MSG
025100                MOVE "BAD" TO ERR-SWITCH
025200                GO TO 2100-EXIT
025300            END-IF.
025400            IF C-DBT-COUNT NOT < MAX-DEBTS
025500                MOVE "DEBT REGISTER IS FULL - SEE SUPERVISOR"
025600                    TO O-ERR-MSG
025700                MOVE "BAD" TO ERR-SWITCH
025800                GO TO 2100-EXIT
025900            END-IF.
026000        2100-EXIT.
026100            EXIT.
026200*
026300        2200-ERROR-PRT.
026400            ADD 1 TO C-REJECT-CTR.
026500            MOVE I-DBT-NAME TO O-ERR-NAME.
026600            WRITE PRTLINE
026700                FROM ERROR-LINE
026800                    AFTER ADVANCING 1 LINE
026900                        AT EOP
027000                            PERFORM 9900-HEADING.
027100*
027200        2300-CALCS.
027300            MOVE "N" TO DBT-MATCH-SW.
027400            PERFORM 2310-FIND-DEBT
027500                VARYING C-DBT-SUB FROM 1 BY 1
027600                    UNTIL C-DBT-SUB > C-DBT-COUNT
027700                        OR DBT-MATCH-SW = "Y".
027800            IF DBT-MATCH-SW = "N"
027900                ADD 1 TO C-DBT-COUNT
028000                MOVE C-DBT-COUNT TO C-DBT-SUB
028100            END-IF.
028200            MOVE I-DBT-NAME      TO T-DBT-NAME(C-DBT-SUB).
028300            MOVE I-DBT-BALANCE   TO T-DBT-BALANCE(C-DBT-SUB).
028400            MOVE I-DBT-INT-RATE  TO T-DBT-INT-RATE(C-DBT-SUB).
028500            MOVE I-DBT-MIN-PAY   TO T-DBT-MIN-PAY(C-DBT-SUB).
028600            ADD 1 TO C-ACCEPT-CTR.
028700*
028800        2310-FIND-DEBT.
028900            IF T-DBT-NAME(C-DBT-SUB) = I-DBT-NAME
029000                MOVE "Y" TO DBT-MATCH-SW
029100            END-IF.
029200*
029300        2400-OUTPUT.
029400            IF DETAIL-SW = ZERO
029500                MOVE I-DBT-NAME      TO O-NAME
029600                MOVE I-DBT-BALANCE   TO O-BALANCE
029700                MOVE I-DBT-INT-RATE  TO O-INT-RATE
029800                MOVE I-DBT-MIN-PAY   TO O-MIN-PAY
029900                WRITE PRTLINE
030000                    FROM DETAIL-LINE
030100                        AFTER ADVANCING 1 LINE
030200                            AT EOP
030300                                PERFORM 9900-HEADING
030400            END-IF.
030500*
030600        3000-CLOSING.
030700            PERFORM 3100-SUM-BALANCE
030800                VARYING C-DBT-SUB FROM 1 BY 1
030900                    UNTIL C-DBT-SUB > C-DBT-COUNT.
031000            MOVE C-ACCEPT-CTR TO O-ACCEPT-CTR.
031100            MOVE C-REJECT-CTR TO O-REJECT-CTR.
031200            MOVE TOTAL-BALANCE TO O-TOTAL-BALANCE.
031300            WRITE PRTLINE
031400                FROM TOTAL-LINE
031500                    AFTER ADVANCING 2 LINES.
031600            CLOSE DEBT-TRANS.
031700            CLOSE PRTOUT.
031800*
031900            OPEN OUTPUT DEBT-MASTER.
032000            PERFORM 3200-WRITE-MASTER
032100                VARYING C-DBT-SUB FROM 1 BY 1
032200                    UNTIL C-DBT-SUB > C-DBT-COUNT.
032300            CLOSE DEBT-MASTER.
032400*
032500        3100-SUM-BALANCE.
032600            ADD T-DBT-BALANCE(C-DBT-SUB) TO TOTAL-BALANCE.
032700*
032800        3200-WRITE-MASTER.
032900            MOVE T-DBT-NAME(C-DBT-SUB)     TO O-DBT-M-NAME.
033000            MOVE T-DBT-BALANCE(C-DBT-SUB)  TO O-DBT-M-BALANCE.
033100            MOVE T-DBT-INT-RATE(C-DBT-SUB) TO O-DBT-M-INT-RATE.
033200            MOVE T-DBT-MIN-PAY(C-DBT-SUB)  TO O-DBT-M-MIN-PAY.
033300            WRITE O-DBT-M-REC.
033400*
033500        9000-READ.
033600            READ DEBT-TRANS
033700                AT END
033800                    MOVE "NO" TO MORE-RECS.
033900            IF NOT NO-MORE-RECS
034000                ADD 1 TO C-REC-CTR
034100            END-IF.
034200*
034300        9900-HEADING.
034400            ADD 1 TO C-PCTR.
034500            MOVE C-PCTR TO O-PCTR.
034600            WRITE PRTLINE
034700                FROM COMPANY-TITLE
034800                    AFTER ADVANCING PAGE.
034900            WRITE PRTLINE
035000                FROM COLUMN-HEADING-1
035100                    AFTER ADVANCING 2 LINES.
035200            WRITE PRTLINE
035300                FROM BLANK-LINE
035400                    AFTER ADVANCING 1 LINE.
035500*
035600        END PROGRAM PFDEBTMT.
