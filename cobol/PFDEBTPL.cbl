000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFDEBTPL.
000300        AUTHOR.                 J. KOSTER.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           10/06/87.
000600        DATE-COMPILED.          10/13/87.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFDEBTPL - DEBT PAYOFF PLAN RUN.                               *
001100* LOADS THE ENTIRE DEBT REGISTER MASTER INTO A WORKING TABLE,    *
001200* SORTS A COPY OF IT BY THE REQUESTED METHOD (SNOWBALL -         *
001300* ASCENDING BALANCE, OR AVALANCHE - DESCENDING INTEREST RATE),   *
001400* AND PRINTS ONE PAYOFF LINE PER DEBT IN THE SORTED ORDER.       *
001500* THE METHOD IS SUPPLIED ON A ONE-CARD PARAMETER RECORD; ANY     *
001600* VALUE OTHER THAN "SNOWBALL" IS TREATED AS AVALANCHE.  THE      *
001700* REGISTER IS NOT CHANGED BY THIS RUN.                           *
001800*****************************************************************
001900*
002000*     CHANGE LOG
002100*     ----------
002200*     10/06/87  JTK  ORIGINAL PROGRAM.
002300*     10/13/87  JTK  COMPILE CLEAN, FIRST PARALLEL RUN.
002400*     04/03/90  DPW  REGISTER TABLE RAISED FROM 100 TO 200 NAMED
002500*                     DEBTS TO MATCH PFDEBTMT - REQUEST #178.
002600*     03/19/94  DPW  PAGE FOOTING ADJUSTED FOR THE NEW FORMS
002700*                     STOCK (55 LINES).
002800*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
002900*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
003000*                     #233.
003100*     08/19/98  SLB  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD,
003200*                     NO CHANGE REQUIRED. SIGNED OFF.
003250*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED CONDITION NAMES OVER
003260*                     THE MASTER/SNOWBALL/SWAP SWITCHES, NAMED
003270*                     THE 200 DEBT REGISTER CEILING AND GUARDED
003280*                     THE LOAD LOOP WITH IT, AND REPACKED THE
003290*                     TABLE INTEREST RATE COMP-3 TO MATCH
003295*                     PFDEBTMT. REQUEST #261.
003300*
003400        ENVIRONMENT DIVISION.
003500        CONFIGURATION SECTION.
003600        SPECIAL-NAMES.
003700            C01 IS TOP-OF-FORM.
003800        INPUT-OUTPUT SECTION.
003900        FILE-CONTROL.
004000            SELECT METHOD-CARD
004100                ASSIGN TO PLNCARD
004200                ORGANIZATION IS LINE SEQUENTIAL.
004300            SELECT DEBT-MASTER
004400                ASSIGN TO DEBMST
004500                ORGANIZATION IS LINE SEQUENTIAL.
004600            SELECT PRTOUT
004700                ASSIGN TO DEBPPRT
004800                ORGANIZATION IS RECORD SEQUENTIAL.
004900*
005000        DATA DIVISION.
005100        FILE SECTION.
005200*
005300        FD  METHOD-CARD
005400            LABEL RECORD IS STANDARD
005500            RECORD CONTAINS 8 CHARACTERS
005600            DATA RECORD IS I-METHOD-REC.
005700        01  I-METHOD-REC            PIC X(08).
005800*
005900        FD  DEBT-MASTER
006000            LABEL RECORD IS STANDARD
006100            RECORD CONTAINS 48 CHARACTERS
006200            DATA RECORD IS O-DBT-M-REC.
006300        01  O-DBT-M-REC.
006400            05  O-DBT-M-NAME        PIC X(20).
006500            05  O-DBT-M-BALANCE     PIC S9(7)V99.
006600            05  O-DBT-M-INT-RATE    PIC S9(3)V99.
006700            05  O-DBT-M-MIN-PAY     PIC S9(7)V99.
006800            05  FILLER              PIC X(05)  VALUE SPACES.
006900*
007000        FD  PRTOUT
007100            LABEL RECORD IS OMITTED
007200            RECORD CONTAINS 132 CHARACTERS
007300            LINAGE IS 60 WITH FOOTING AT 55
007400            DATA RECORD IS PRTLINE.
007500        01  PRTLINE                 PIC X(132).
007600*
007700        WORKING-STORAGE SECTION.
007800        01  WORK-AREA.
007900            05  MORE-MASTER         PIC XXX        VALUE "YES".
007910                88  NO-MORE-MASTER             VALUE "NO".
008000            05  C-PCTR              PIC 99  COMP   VALUE ZERO.
008100            05  FILLER              PIC X(05)      VALUE SPACES.
008200*
008300        01  CURRENT-DATE-FIELDS.
008400            05  CD-YYYY          PIC 9(4).
008500            05  CD-MM            PIC 99.
008600            05  CD-DD            PIC 99.
008700        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
008800                                    PIC 9(8).
008900*
009000        01  METHOD-CTL.
009100            05  METHOD-HOLD           PIC X(08)      VALUE SPACES.
009200            05  SNOWBALL-SW      PIC X          VALUE "N".
009210                88  SNOWBALL-METHOD            VALUE "Y".
009300            05  FILLER              PIC X(05)      VALUE SPACES.
009400*
009500        01  METHOD-COPY          PIC X(08).
009600        01  METHOD-DUMP REDEFINES METHOD-COPY
009700                                    PIC X(08).
009800*
009900        01  SORT-WORK.
010000            05  SORT-NAME        PIC X(20).
010100            05  SORT-BALANCE     PIC S9(7)V99.
010200            05  SORT-INT-RATE    PIC S9(3)V99.
010300            05  SORT-MIN-PAY     PIC S9(7)V99.
010400        01  SORT-DUMP REDEFINES SORT-WORK
010500                                    PIC X(43).
010600*
010700        01  TABLE-CTL.
010800            05  C-DBT-COUNT        PIC 9(4) COMP  VALUE ZERO.
010900            05  C-DBT-SUB          PIC 9(4) COMP  VALUE ZERO.
011000            05  C-PASS-SUB         PIC 9(4) COMP  VALUE ZERO.
011100            05  SWAP-SW          PIC X          VALUE "N".
011110                88  NO-MORE-SWAPS              VALUE "N".
011200            05  FILLER              PIC X(05)      VALUE SPACES.
011250        77  MAX-DEBTS            PIC 9(4) COMP  VALUE 200.
011300*
011400        01  DEBT-TABLE.
011500            05  T-DBT-ENTRY OCCURS 200 TIMES.
011600                10  T-DBT-NAME     PIC X(20).
011700                10  T-DBT-BALANCE  PIC S9(7)V99.
011800                10  T-DBT-INT-RATE PIC S9(3)V99 COMP-3.
011900                10  T-DBT-MIN-PAY  PIC S9(7)V99.
012000*
012100           05  FILLER              PIC X      VALUE SPACE.
012200        01  COMPANY-TITLE.
012300            05  FILLER              PIC X(6)   VALUE "DATE: ".
012400            05  O-MONTH             PIC 99.
012500            05  FILLER              PIC X      VALUE "/".
012600            05  O-DAY               PIC 99.
012700            05  FILLER              PIC X      VALUE "/".
012800            05  O-YEAR              PIC 9(4).
012900            05  FILLER              PIC X(27)  VALUE SPACES.
013000            05  FILLER              PIC X(28)
013100                    VALUE "HAWKEYE FIN SYS - DEBT PLAN".
013200            05  FILLER              PIC X(53)  VALUE SPACES.
013300            05  FILLER              PIC X(6)   VALUE "PAGE: ".
013400            05  O-PCTR              PIC Z9.
013500*
013600        01  REPORT-TITLE.
013700            05  FILLER              PIC X(52)  VALUE SPACES.
013800            05  FILLER              PIC X(16)
013900                    VALUE "DEBT PAYOFF PLAN".
014000            05  FILLER              PIC X(64)  VALUE SPACES.
014100*
014200        01  PLAN-LINE.
014300            05  FILLER            PIC X(8) VALUE "PAY OFF ".
014400            05  O-NAME              PIC X(20).
014500            05  FILLER              PIC X(2)   VALUE ": $".
014600            05  O-BALANCE           PIC ZZZ,ZZ9.99.
014700            05  FILLER              PIC X(4)   VALUE " AT ".
014800            05  O-INT-RATE          PIC ZZ9.99.
014900            05  FILLER              PIC X(9)   VALUE "% (MIN $ ".
015000            05  O-MIN-PAY           PIC ZZZ,ZZ9.99.
015100            05  FILLER              PIC X(5)   VALUE "/MO) ".
015200            05  FILLER              PIC X(58)  VALUE SPACES.
015300*
015400        01  NO-DEBTS-LINE.
015500            05  FILLER              PIC X(18)
015600                    VALUE "NO DEBTS RECORDED.".
015700            05  FILLER              PIC X(114) VALUE SPACES.
015800*
015900        01  BLANK-LINE.
016000            05  FILLER              PIC X(132)  VALUE SPACES.
016100*
016200        PROCEDURE DIVISION.
016300*
016400        0000-PFDEBTPL.
016500            PERFORM 1000-INIT.
016600            IF C-DBT-COUNT = ZERO
016700                PERFORM 2000-NO-DEBTS
016800            ELSE
016900                PERFORM 2100-SORT-TABLE
017000                PERFORM 2200-PRINT-PLAN
017100                    VARYING C-DBT-SUB FROM 1 BY 1
017200                        UNTIL C-DBT-SUB > C-DBT-COUNT
017300            END-IF.
017400            CLOSE PRTOUT.
017500            STOP RUN.
017600*
017700        1000-INIT.
017800            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
017900            MOVE CD-MM TO O-MONTH.
018000            MOVE CD-DD TO O-DAY.
018100            MOVE CD-YYYY TO O-YEAR.
018200*
018300            OPEN INPUT METHOD-CARD.
018400            READ METHOD-CARD
018500                AT END
018600                    MOVE SPACES TO I-METHOD-REC.
018700            MOVE I-METHOD-REC TO METHOD-HOLD.
018800            MOVE METHOD-HOLD TO METHOD-COPY.
018900            CLOSE METHOD-CARD.
019000            IF METHOD-HOLD = "SNOWBALL"
019100                MOVE "Y" TO SNOWBALL-SW
019200            END-IF.
019300*
019400            OPEN INPUT DEBT-MASTER.
019500            PERFORM 1100-LOAD-MASTER
019600                UNTIL NO-MORE-MASTER.
019700            CLOSE DEBT-MASTER.
019800*
019900            OPEN OUTPUT PRTOUT.
020000            PERFORM 9900-HEADING.
020100*
020200        1100-LOAD-MASTER.
020300            READ DEBT-MASTER
020400                AT END
020500                    MOVE "NO" TO MORE-MASTER
020600                NOT AT END
020650                    IF C-DBT-COUNT < MAX-DEBTS
020700                        ADD 1 TO C-DBT-COUNT
020800                        MOVE C-DBT-COUNT TO C-DBT-SUB
020900                        MOVE O-DBT-M-NAME
021000                            TO T-DBT-NAME(C-DBT-SUB)
021100                        MOVE O-DBT-M-BALANCE
021200                            TO T-DBT-BALANCE(C-DBT-SUB)
021300                        MOVE O-DBT-M-INT-RATE
021400                            TO T-DBT-INT-RATE(C-DBT-SUB)
021500                        MOVE O-DBT-M-MIN-PAY
021600                            TO T-DBT-MIN-PAY(C-DBT-SUB)
021650                    END-IF.
021700*
021800        2000-NO-DEBTS.
021900            WRITE PRTLINE
022000                FROM NO-DEBTS-LINE
022100                    AFTER ADVANCING 1 LINE.
022200*
022300        2100-SORT-TABLE.
022400            MOVE "Y" TO SWAP-SW.
022500            PERFORM 2110-SORT-PASS
022600                UNTIL NO-MORE-SWAPS.
022700*
022800        2110-SORT-PASS.
022900            MOVE "N" TO SWAP-SW.
023000            PERFORM 2120-COMPARE-PAIR
023100                VARYING C-PASS-SUB FROM 1 BY 1
023200                    UNTIL C-PASS-SUB NOT < C-DBT-COUNT.
023300*
023400        2120-COMPARE-PAIR.
023500            IF SNOWBALL-METHOD
023600                IF T-DBT-BALANCE(C-PASS-SUB) >
023700                        T-DBT-BALANCE(C-PASS-SUB + 1)
023800                    PERFORM 2130-SWAP-ENTRY
023900                END-IF
024000            ELSE
024100                IF T-DBT-INT-RATE(C-PASS-SUB) <
024200                        T-DBT-INT-RATE(C-PASS-SUB + 1)
024300                    PERFORM 2130-SWAP-ENTRY
024400                END-IF
024500            END-IF.
024600*
024700        2130-SWAP-ENTRY.
024800            MOVE T-DBT-ENTRY(C-PASS-SUB)     TO SORT-WORK.
024900            MOVE T-DBT-ENTRY(C-PASS-SUB + 1)
025000                TO T-DBT-ENTRY(C-PASS-SUB).
025100            MOVE SORT-WORK
025200                TO T-DBT-ENTRY(C-PASS-SUB + 1).
025300            MOVE "Y" TO SWAP-SW.
025400*
025500        2200-PRINT-PLAN.
025600            MOVE T-DBT-NAME(C-DBT-SUB)      TO O-NAME.
025700            MOVE T-DBT-BALANCE(C-DBT-SUB)   TO O-BALANCE.
025800            MOVE T-DBT-INT-RATE(C-DBT-SUB)  TO O-INT-RATE.
025900            MOVE T-DBT-MIN-PAY(C-DBT-SUB)   TO O-MIN-PAY.
026000            WRITE PRTLINE
026100                FROM PLAN-LINE
026200                    AFTER ADVANCING 1 LINE
026300                        AT EOP
026400                            PERFORM 9900-HEADING.
026500*
026600        9900-HEADING.
026700            ADD 1 TO C-PCTR.
026800            MOVE C-PCTR TO O-PCTR.
026900            WRITE PRTLINE
027000                FROM COMPANY-TITLE
027100                    AFTER ADVANCING PAGE.
027200            WRITE PRTLINE
027300                FROM REPORT-TITLE
027400                    AFTER ADVANCING 2 LINES.
027500            WRITE PRTLINE
027600                FROM BLANK-LINE
027700                    AFTER ADVANCING 1 LINE.
027800*
027900        END PROGRAM PFDEBTPL.
