000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFEXPIMP.
000300        AUTHOR.                 R. MCALESTER.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           02/26/90.
000600        DATE-COMPILED.          03/05/90.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFEXPIMP - EXPENSE LEDGER CSV IMPORT RUN.                      *
001100* READS THE WORKSTATION INTERCHANGE FILE WRITTEN BY PFEXPEXP,    *
001200* SKIPS THE "DATE,CATEGORY,AMOUNT" HEADER LINE, SPLITS EACH DATA *
001300* ROW ON THE COMMA, AND PUSHES EACH ROW THROUGH THE SAME REJECT  *
001400* EDITS AS THE ON-LINE LOG RUN (PFEXPLOG) BEFORE IT IS APPENDED  *
001500* TO THE LEDGER MASTER.  PRINTS A COUNT OF ROWS IMPORTED AND     *
001600* ROWS REJECTED WHEN DONE.                                       *
001700*****************************************************************
001800*
001900*     CHANGE LOG
002000*     ----------
002100*     02/26/90  RGM  ORIGINAL PROGRAM - FOR THE NEW WORKSTATION
002200*                     FEED PER REQUEST #172.
002300*     03/05/90  RGM  COMPILE CLEAN, FIRST PARALLEL RUN.
002400*     04/02/90  RGM  ADDED THE SAME REJECT EDITS AS PFEXPLOG SO
002500*                     BAD ROWS CANNOT SNEAK PAST THE FEED.
002600*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
002700*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
002800*                     #233.
002900*     08/19/98  SLB  Y2K REVIEW - DATE FIELD IS X(10) YYYY-MM-DD
003000*                     THROUGHOUT, NO CHANGE REQUIRED. SIGNED OFF.
003050*     04/14/99  SLB  MATCHING FIX TO PFEXPEXP REQUEST #247 -
003060*                     AMT-VALUE HAD NO DECIMAL POSITIONS SO
003070*                     THE REIMPORTED AMOUNT LOST ITS CENTS ON
003080*                     THE WAY BACK IN. REPINNED TO PIC 9(07)V99.
003090*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED CONDITION NAMES OVER
003095*                     MORE-RECS AND ERR-SWITCH, PULLED THE
003097*                     REJECT COUNTER OUT AS A STANDALONE ITEM.
003099*                     REQUEST #261.
003100*
003200        ENVIRONMENT DIVISION.
003300        CONFIGURATION SECTION.
003400        SPECIAL-NAMES.
003500            C01 IS TOP-OF-FORM.
003600        INPUT-OUTPUT SECTION.
003700        FILE-CONTROL.
003800            SELECT EXPENSE-IMPORT
003900                ASSIGN TO EXPCSV
004000                ORGANIZATION IS LINE SEQUENTIAL.
004100            SELECT EXPENSE-MASTER
004200                ASSIGN TO EXPMST
004300                ORGANIZATION IS LINE SEQUENTIAL.
004400            SELECT PRTOUT
004500                ASSIGN TO EXPIRPT
004600                ORGANIZATION IS RECORD SEQUENTIAL.
004700*
004800        DATA DIVISION.
004900        FILE SECTION.
005000*
005100        FD  EXPENSE-IMPORT
005200            LABEL RECORD IS STANDARD
005300            RECORD CONTAINS 44 CHARACTERS
005400            DATA RECORD IS I-CSV-REC.
005500        01  I-CSV-REC               PIC X(44).
005600*
005700        FD  EXPENSE-MASTER
005800            LABEL RECORD IS STANDARD
005900            RECORD CONTAINS 44 CHARACTERS
006000            DATA RECORD IS O-EXP-M-REC.
006100        01  O-EXP-M-REC.
006200            05  O-EXP-AMOUNT        PIC S9(7)V99.
006300            05  O-EXP-CATEGORY      PIC X(20).
006400            05  O-EXP-DATE          PIC X(10).
006500            05  FILLER              PIC X(05)  VALUE SPACES.
006600*
006700        FD  PRTOUT
006800            LABEL RECORD IS OMITTED
006900            RECORD CONTAINS 132 CHARACTERS
007000            LINAGE IS 60 WITH FOOTING AT 55
007100            DATA RECORD IS PRTLINE.
007200        01  PRTLINE                 PIC X(132).
007300*
007400        WORKING-STORAGE SECTION.
007450        77  C-REJECT-CTR            PIC 9(4) COMP  VALUE ZERO.
007500        01  WORK-AREA.
007600            05  MORE-RECS           PIC XXX        VALUE "YES".
007610                88  NO-MORE-RECS               VALUE "NO".
007700            05  ERR-SWITCH          PIC XXX        VALUE SPACES.
007710                88  IMPORT-ROW-BAD              VALUE "YES".
007800            05  C-PCTR              PIC 99  COMP   VALUE ZERO.
007900            05  C-REC-CTR           PIC 9(4) COMP  VALUE ZERO.
008100            05  FILLER              PIC X(09)      VALUE SPACES.
008200*
008300        01  CURRENT-DATE-FIELDS.
008400            05  CD-YYYY          PIC 9(4).
008500            05  CD-MM            PIC 99.
008600            05  CD-DD            PIC 99.
008700        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
008800                                    PIC 9(8).
008900*
009000        01  CSV-COPY             PIC X(44).
009100        01  CSV-DUMP REDEFINES CSV-COPY
009200                                    PIC X(44).
009300*
009400        01  SPLIT-CTL.
009500            05  SPLIT-DATE       PIC X(10).
009600            05  SPLIT-CAT        PIC X(20).
009700            05  SPLIT-AMT-TXT    PIC X(09).
009800            05  FILLER              PIC X(05)      VALUE SPACES.
009900        01  SPLIT-AMT-NUM REDEFINES SPLIT-CTL.
010000            05  FILLER              PIC X(30).
010100            05  AMT-VALUE        PIC 9(07)V99.
010200            05  FILLER              PIC X(05).
010300*
010400        01  HDR-SKIP-SW          PIC X          VALUE "Y".
010500            88  HDR-SKIP                        VALUE "Y".
010600*
010700        01  COMPANY-TITLE.
010800            05  FILLER              PIC X(6)   VALUE "DATE: ".
010900            05  O-MONTH             PIC 99.
011000            05  FILLER              PIC X      VALUE "/".
011100            05  O-DAY               PIC 99.
011200            05  FILLER              PIC X      VALUE "/".
011300            05  O-YEAR              PIC 9(4).
011400            05  FILLER              PIC X(27)  VALUE SPACES.
011500            05  FILLER              PIC X(28)
011600                    VALUE "HAWKEYE FIN SYS - EXP IMPRT".
011700            05  FILLER              PIC X(53)  VALUE SPACES.
011800            05  FILLER              PIC X(6)   VALUE "PAGE: ".
011900            05  O-PCTR              PIC Z9.
012000*
012100        01  REPORT-TITLE.
012200            05  FILLER              PIC X(52)  VALUE SPACES.
012300            05  FILLER              PIC X(21)
012400                    VALUE "EXPENSE LEDGER IMPORT".
012500            05  FILLER              PIC X(59)  VALUE SPACES.
012600*
012700        01  ERROR-LINE.
012800            05  FILLER              PIC X(13)
012900                    VALUE "* REJECTED: ".
013000            05  O-ERR-ROW           PIC X(44).
013100            05  FILLER              PIC X(75)  VALUE SPACES.
013200*
013300        01  COUNT-LINE.
013400            05  FILLER              PIC X(17)
013500                    VALUE "ROWS IMPORTED:  ".
013600            05  O-ROW-COUNT         PIC ZZZ9.
013700            05  FILLER              PIC X(6)   VALUE SPACES.
013800            05  FILLER              PIC X(17)
013900                    VALUE "ROWS REJECTED:  ".
014000            05  O-REJECT-COUNT      PIC ZZZ9.
014100            05  FILLER              PIC X(84)  VALUE SPACES.
014200*
014300        01  BLANK-LINE.
014400            05  FILLER              PIC X(132)  VALUE SPACES.
014500*
014600        PROCEDURE DIVISION.
014700*
014800        0000-PFEXPIMP.
014900            PERFORM 1000-INIT.
015000            PERFORM 2000-MAINLINE
015100                UNTIL NO-MORE-RECS.
015200            PERFORM 3000-CLOSING.
015300            STOP RUN.
015400*
015500        1000-INIT.
015600            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
015700            MOVE CD-MM TO O-MONTH.
015800            MOVE CD-DD TO O-DAY.
015900            MOVE CD-YYYY TO O-YEAR.
016000*
016100            OPEN INPUT EXPENSE-IMPORT.
016200            OPEN EXTEND EXPENSE-MASTER.
016300            OPEN OUTPUT PRTOUT.
016400            PERFORM 9900-HEADING.
016500            PERFORM 9000-READ.
016600            IF HDR-SKIP AND NOT NO-MORE-RECS
016700                PERFORM 9000-READ
016800            END-IF.
016900*
017000        2000-MAINLINE.
017100            PERFORM 2100-VALIDATION THRU 2100-EXIT.
017200            IF IMPORT-ROW-BAD
017300                PERFORM 2200-ERROR-PRT
017400            ELSE
017500                PERFORM 2300-LOG-ENTRY
017600            END-IF.
017700            PERFORM 9000-READ.
017800*
017900        2100-VALIDATION.
018000            MOVE "YES" TO ERR-SWITCH.
018100            MOVE I-CSV-REC TO CSV-COPY.
018200            UNSTRING I-CSV-REC
018300                DELIMITED BY ","
018400                INTO SPLIT-DATE, SPLIT-CAT,
018500                    SPLIT-AMT-TXT.
018600*
018700            IF AMT-VALUE IS NOT NUMERIC
018800                GO TO 2100-EXIT
018900            END-IF.
019000*
019100            IF SPLIT-CAT = SPACES
019200                GO TO 2100-EXIT
019300            END-IF.
019400*
019500            MOVE "NO" TO ERR-SWITCH.
019600        2100-EXIT.
019700            EXIT.
019800*
019900        2200-ERROR-PRT.
020000            MOVE I-CSV-REC TO O-ERR-ROW.
020100            WRITE PRTLINE
020200                FROM ERROR-LINE
020300                    AFTER ADVANCING 2 LINES
020400                        AT EOP
020500                            PERFORM 9900-HEADING.
020600            ADD 1 TO C-REJECT-CTR.
020700*
020800        2300-LOG-ENTRY.
020900            MOVE AMT-VALUE  TO O-EXP-AMOUNT.
021000            MOVE SPLIT-CAT  TO O-EXP-CATEGORY.
021100            MOVE SPLIT-DATE TO O-EXP-DATE.
021200            WRITE O-EXP-M-REC.
021300            ADD 1 TO C-REC-CTR.
021400*
021500        3000-CLOSING.
021600            CLOSE EXPENSE-IMPORT.
021700            CLOSE EXPENSE-MASTER.
021800            MOVE C-REC-CTR      TO O-ROW-COUNT.
021900            MOVE C-REJECT-CTR   TO O-REJECT-COUNT.
022000            WRITE PRTLINE
022100                FROM COUNT-LINE
022200                    AFTER ADVANCING 2 LINES.
022300            CLOSE PRTOUT.
022400*
022500        9000-READ.
022600            READ EXPENSE-IMPORT
022700                AT END
022800                    MOVE "NO" TO MORE-RECS.
022900*
023000        9900-HEADING.
023100            ADD 1 TO C-PCTR.
023200            MOVE C-PCTR TO O-PCTR.
023300            WRITE PRTLINE
023400                FROM COMPANY-TITLE
023500                    AFTER ADVANCING PAGE.
023600            WRITE PRTLINE
023700                FROM REPORT-TITLE
023800                    AFTER ADVANCING 2 LINES.
023900            WRITE PRTLINE
024000                FROM BLANK-LINE
024100                    AFTER ADVANCING 1 LINE.
024200*
024300        END PROGRAM PFEXPIMP.
