000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFEXPLOG.
000300        AUTHOR.                 R. MCALESTER.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           05/02/86.
000600        DATE-COMPILED.          05/09/86.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFEXPLOG - EXPENSE LEDGER POSTING RUN.                         *
001100* READS A STREAM OF EXPENSE TRANSACTIONS (AMOUNT, CATEGORY,      *
001200* OPTIONAL DATE), VALIDATES EACH, STAMPS THE SYSTEM DATE WHEN    *
001300* NONE IS SUPPLIED, AND APPENDS THE ACCEPTED ONES TO THE         *
001400* EXPENSE LEDGER MASTER.  REJECTS ARE LISTED BUT NOT POSTED.     *
001500*****************************************************************
001600*
001700*     CHANGE LOG
001800*     ----------
001900*     05/02/86  RFM  ORIGINAL PROGRAM - REPLACES THE CARBON-COPY
002000*                     EXPENSE SLIPS FORMERLY FILED BY HAND.
002100*     05/09/86  RFM  COMPILE CLEAN, FIRST PARALLEL RUN.
002200*     07/21/88  JTK  LEDGER TABLE RAISED FROM 300 TO 500 ENTRIES
002300*                     PER REQUEST #142 (HOLIDAY VOLUME).
002400*     02/14/89  JTK  BLANK CATEGORY NOW REJECTED INSTEAD OF BEING
002500*                     POSTED AS "MISC" - AUDIT FINDING.
002600*     06/06/92  DPW  SYSTEM DATE STAMP ADDED WHEN THE TRANSACTION
002700*                     CARRIES NO DATE OF ITS OWN.
002800*     03/19/94  DPW  PAGE FOOTING ADJUSTED FOR THE NEW FORMS
002900*                     STOCK (55 LINES).
003000*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
003100*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
003200*                     #233.
003300*     08/19/98  SLB  Y2K REVIEW - DATE FIELD IS X(10) YYYY-MM-DD
003400*                     THROUGHOUT, NO CHANGE REQUIRED. SIGNED OFF.
003500*     02/02/99  SLB  ADDED LEDGER-FULL REJECT MESSAGE FOR THE
003600*                     500-ENTRY TABLE BOUND.
003650*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED CONDITION NAMES OVER
003660*                     THE RECS/MASTER/ERR SWITCHES AND NAMED THE
003670*                     500-ENTRY TABLE BOUND. REQUEST #261.
003700*
003800        ENVIRONMENT DIVISION.
003900        CONFIGURATION SECTION.
004000        SPECIAL-NAMES.
004100            C01 IS TOP-OF-FORM
004200            UPSI-0 IS DETAIL-SW.
004300        INPUT-OUTPUT SECTION.
004400        FILE-CONTROL.
004500            SELECT EXPENSE-TRANS
004600                ASSIGN TO EXPTRN
004700                ORGANIZATION IS LINE SEQUENTIAL.
004800            SELECT EXPENSE-MASTER
004900                ASSIGN TO EXPMST
005000                ORGANIZATION IS LINE SEQUENTIAL.
005100            SELECT PRTOUT
005200                ASSIGN TO EXPPRT
005300                ORGANIZATION IS RECORD SEQUENTIAL.
005400*
005500        DATA DIVISION.
005600        FILE SECTION.
005700*
005800        FD  EXPENSE-TRANS
005900            LABEL RECORD IS STANDARD
006000            RECORD CONTAINS 44 CHARACTERS
006100            DATA RECORD IS I-EXP-REC.
006200        01  I-EXP-REC.
006300            05  I-EXP-AMOUNT        PIC S9(7)V99.
006400            05  I-EXP-CATEGORY      PIC X(20).
006500            05  I-EXP-DATE          PIC X(10).
006600            05  FILLER              PIC X(05)  VALUE SPACES.
006700*
006800        FD  EXPENSE-MASTER
006900            LABEL RECORD IS STANDARD
007000            RECORD CONTAINS 44 CHARACTERS
007100            DATA RECORD IS O-EXP-M-REC.
007200        01  O-EXP-M-REC.
007300            05  O-EXP-M-AMOUNT      PIC S9(7)V99.
007400            05  O-EXP-M-CATEGORY    PIC X(20).
007500            05  O-EXP-M-DATE        PIC X(10).
007600            05  FILLER              PIC X(05)  VALUE SPACES.
007700*
007800        FD  PRTOUT
007900            LABEL RECORD IS OMITTED
008000            RECORD CONTAINS 132 CHARACTERS
008100            LINAGE IS 60 WITH FOOTING AT 55
008200            DATA RECORD IS PRTLINE.
008300        01  PRTLINE                 PIC X(132).
008400*
008500        WORKING-STORAGE SECTION.
008550        77  MAX-EXP-ENTRIES     PIC 9(4) COMP  VALUE 500.
008600        01  WORK-AREA.
008700            05  MORE-RECS           PIC XXX        VALUE "YES".
008710                88  NO-MORE-RECS               VALUE "NO".
008800            05  MORE-MASTER         PIC XXX        VALUE "YES".
008810                88  NO-MORE-MASTER              VALUE "NO".
008900            05  ERR-SWITCH          PIC XXX        VALUE SPACES.
008910                88  LEDGER-ROW-BAD              VALUE "YES".
009000            05  C-PCTR              PIC 99  COMP   VALUE ZERO.
009100            05  C-REC-CTR           PIC 9(4) COMP  VALUE ZERO.
009200            05  C-ACCEPT-CTR        PIC 9(4) COMP  VALUE ZERO.
009300            05  C-REJECT-CTR        PIC 9(4) COMP  VALUE ZERO.
009400            05  FILLER              PIC X(05)      VALUE SPACES.
009500*
009600        01  CURRENT-DATE-FIELDS.
009700            05  CD-YYYY          PIC 9(4).
009800            05  CD-MM            PIC 99.
009900            05  CD-DD            PIC 99.
010000        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
010100                                    PIC 9(8).
010200*
010300        01  TODAY-ISO.
010400            05  TODAY-YYYY       PIC 9(4).
010500            05  FILLER              PIC X       VALUE "-".
010600            05  TODAY-MM         PIC 99.
010700            05  FILLER              PIC X       VALUE "-".
010800            05  TODAY-DD         PIC 99.
010900        01  TODAY-FLAT REDEFINES TODAY-ISO
011000                                    PIC X(10).
011100*
011200        01  EXP-TRANS-COPY       PIC X(44).
011300        01  EXP-TRANS-DUMP REDEFINES EXP-TRANS-COPY
011400                                    PIC X(44).
011500*
011600        01  LEDGER-CTL.
011700            05  C-EXP-COUNT        PIC 9(4) COMP  VALUE ZERO.
011800            05  C-EXP-SUB          PIC 9(4) COMP  VALUE ZERO.
011900            05  C-EXP-IDX          PIC 9(4) COMP  VALUE ZERO.
012000            05  FILLER              PIC X(05)      VALUE SPACES.
012100*
012200        01  EXPENSE-TABLE.
012300            05  T-EXP-ENTRY OCCURS 500 TIMES.
012400                10  T-EXP-AMOUNT   PIC S9(7)V99.
012500                10  T-EXP-CATEGORY PIC X(20).
012600                10  T-EXP-DATE     PIC X(10).
012700*
012800           05  FILLER              PIC X      VALUE SPACE.
012900        01  COMPANY-TITLE.
013000            05  FILLER              PIC X(6)   VALUE "DATE: ".
013100            05  O-MONTH             PIC 99.
013200            05  FILLER              PIC X      VALUE "/".
013300            05  O-DAY               PIC 99.
013400            05  FILLER              PIC X      VALUE "/".
013500            05  O-YEAR              PIC 9(4).
013600            05  FILLER              PIC X(27)  VALUE SPACES.
013700            05  FILLER              PIC X(28)
013800                    VALUE "HAWKEYE FIN SYS - EXPENSE LOG".
013900            05  FILLER              PIC X(52)  VALUE SPACES.
014000            05  FILLER              PIC X(6)   VALUE "PAGE: ".
014100            05  O-PCTR              PIC Z9.
014200*
014300        01  COLUMN-HEADING-1.
014400            05  FILLER     PIC X(6)   VALUE "AMOUNT".
014500            05  FILLER     PIC X(6)   VALUE SPACES.
014600            05  FILLER     PIC X(8)   VALUE "CATEGORY".
014700            05  FILLER     PIC X(14)  VALUE SPACES.
014800            05  FILLER     PIC X(4)   VALUE "DATE".
014900            05  FILLER     PIC X(94)  VALUE SPACES.
015000*
015100        01  DETAIL-LINE.
015200            05  O-AMOUNT            PIC $$$,$$$.99.
015300            05  FILLER              PIC X(4)    VALUE SPACES.
015400            05  O-CATEGORY          PIC X(20).
015500            05  FILLER              PIC X(4)    VALUE SPACES.
015600            05  O-DATE              PIC X(10).
015700            05  FILLER              PIC X(80)   VALUE SPACES.
015800*
015900        01  ERROR-LINE.
016000            05  FILLER            PIC X(13) VALUE "* REJECTED: ".
016100            05  O-ERR-MSG           PIC X(60).
016200            05  FILLER              PIC X(59)   VALUE SPACES.
016300*
016400        01  TOTAL-LINE.
016500            05  FILLER          PIC X(9) VALUE "ACCEPTED:".
016600            05  O-ACCEPT-CTR        PIC ZZZ9.
016700            05  FILLER              PIC X(5)   VALUE SPACES.
016800            05  FILLER          PIC X(9) VALUE "REJECTED:".
016900            05  O-REJECT-CTR        PIC ZZZ9.
017000            05  FILLER              PIC X(101) VALUE SPACES.
017100*
017200        01  BLANK-LINE.
017300            05  FILLER              PIC X(132)  VALUE SPACES.
017400*
017500        PROCEDURE DIVISION.
017600*
017700        0000-PFEXPLOG.
017800            PERFORM 1000-INIT.
017900            PERFORM 2000-MAINLINE
018000                UNTIL NO-MORE-RECS.
018100            PERFORM 3000-CLOSING.
018200            STOP RUN.
018300*
018400        1000-INIT.
018500            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
018600            MOVE CD-MM TO O-MONTH.
018700            MOVE CD-DD TO O-DAY.
018800            MOVE CD-YYYY TO O-YEAR.
018900            MOVE CD-YYYY TO TODAY-YYYY.
019000            MOVE CD-MM TO TODAY-MM.
019100            MOVE CD-DD TO TODAY-DD.
019200*
019300            OPEN INPUT EXPENSE-MASTER.
019400            PERFORM 1100-LOAD-MASTER
019500                UNTIL NO-MORE-MASTER.
019600            CLOSE EXPENSE-MASTER.
019700*
019800            OPEN INPUT EXPENSE-TRANS.
019900            OPEN OUTPUT PRTOUT.
020000            PERFORM 9000-READ.
020100            PERFORM 9900-HEADING.
020200*
020300        1100-LOAD-MASTER.
020400            READ EXPENSE-MASTER
020500                AT END
020600                    MOVE "NO" TO MORE-MASTER
020700                NOT AT END
020800                    ADD 1 TO C-EXP-COUNT
020900                    MOVE C-EXP-COUNT TO C-EXP-IDX
021000                    MOVE O-EXP-M-AMOUNT
021100                        TO T-EXP-AMOUNT(C-EXP-IDX)
021200                    MOVE O-EXP-M-CATEGORY
021300                        TO T-EXP-CATEGORY(C-EXP-IDX)
021400                    MOVE O-EXP-M-DATE
021500                        TO T-EXP-DATE(C-EXP-IDX).
021600*
021700        2000-MAINLINE.
021800            PERFORM 2100-VALIDATION THRU 2100-EXIT.
021900            IF LEDGER-ROW-BAD
022000                PERFORM 2200-ERROR-PRT
022100            ELSE
022200                PERFORM 2300-CALCS
022300                PERFORM 2400-OUTPUT
022400            END-IF.
022500            PERFORM 9000-READ.
022600*
022700        2100-VALIDATION.
022800            MOVE "YES" TO ERR-SWITCH.
022900            MOVE I-EXP-REC TO EXP-TRANS-COPY.
023000*
023100            IF I-EXP-AMOUNT < ZERO
023200                MOVE "EXPENSE AMOUNT MUST BE NON-NEGATIVE"
023300                    TO O-ERR-MSG
023400                GO TO 2100-EXIT
023500            END-IF.
023600*
023700            IF I-EXP-CATEGORY = SPACES
023800                MOVE "EXPENSE CATEGORY REQUIRED"
023900                    TO O-ERR-MSG
024000                GO TO 2100-EXIT
024100            END-IF.
024200*
024300            IF C-EXP-COUNT NOT < MAX-EXP-ENTRIES
024400                MOVE "EXPENSE LEDGER IS FULL - SEE SUPERVISOR"
024500                    TO O-ERR-MSG
024600                GO TO 2100-EXIT
024700            END-IF.
024800*
024900            MOVE "NO" TO ERR-SWITCH.
025000        2100-EXIT.
025100            EXIT.
025200*
025300        2200-ERROR-PRT.
025400            WRITE PRTLINE
025500                FROM ERROR-LINE
025600                    AFTER ADVANCING 2 LINES
025700                        AT EOP
025800                            PERFORM 9900-HEADING.
025900            ADD 1 TO C-REJECT-CTR.
026000*
026100        2300-CALCS.
026200            ADD 1 TO C-EXP-COUNT.
026300            MOVE C-EXP-COUNT TO C-EXP-IDX.
026400            MOVE I-EXP-AMOUNT TO T-EXP-AMOUNT(C-EXP-IDX).
026500            MOVE I-EXP-CATEGORY TO T-EXP-CATEGORY(C-EXP-IDX).
026600*
026700            IF I-EXP-DATE = SPACES
026800                MOVE TODAY-ISO TO T-EXP-DATE(C-EXP-IDX)
026900            ELSE
027000                MOVE I-EXP-DATE TO T-EXP-DATE(C-EXP-IDX)
027100            END-IF.
027200*
027300            ADD 1 TO C-ACCEPT-CTR.
027400*
027500        2400-OUTPUT.
027600            IF DETAIL-SW = ZERO
027700                MOVE T-EXP-AMOUNT(C-EXP-IDX) TO O-AMOUNT
027800                MOVE T-EXP-CATEGORY(C-EXP-IDX) TO O-CATEGORY
027900                MOVE T-EXP-DATE(C-EXP-IDX) TO O-DATE
028000                WRITE PRTLINE
028100                    FROM DETAIL-LINE
028200                        AFTER ADVANCING 2 LINES
028300                            AT EOP
028400                                PERFORM 9900-HEADING
028500            END-IF.
028600*
028700        3000-CLOSING.
028800            MOVE C-ACCEPT-CTR TO O-ACCEPT-CTR.
028900            MOVE C-REJECT-CTR TO O-REJECT-CTR.
029000            WRITE PRTLINE
029100                FROM TOTAL-LINE
029200                    AFTER ADVANCING 3 LINES.
029300*
029400            OPEN OUTPUT EXPENSE-MASTER.
029500            PERFORM 3100-WRITE-MASTER
029600                VARYING C-EXP-SUB FROM 1 BY 1
029700                    UNTIL C-EXP-SUB > C-EXP-COUNT.
029800            CLOSE EXPENSE-MASTER.
029900*
030000            CLOSE EXPENSE-TRANS.
030100            CLOSE PRTOUT.
030200*
030300        3100-WRITE-MASTER.
030400            MOVE T-EXP-AMOUNT(C-EXP-SUB) TO O-EXP-M-AMOUNT.
030500            MOVE T-EXP-CATEGORY(C-EXP-SUB) TO O-EXP-M-CATEGORY.
030600            MOVE T-EXP-DATE(C-EXP-SUB) TO O-EXP-M-DATE.
030700            WRITE O-EXP-M-REC.
030800*
030900        9000-READ.
031000            READ EXPENSE-TRANS
031100                AT END
031200                    MOVE "NO" TO MORE-RECS.
031300            ADD 1 TO C-REC-CTR.
031400*
031500        9900-HEADING.
031600            ADD 1 TO C-PCTR.
031700            MOVE C-PCTR TO O-PCTR.
031800            WRITE PRTLINE
031900                FROM COMPANY-TITLE
032000                    AFTER ADVANCING PAGE.
032100            WRITE PRTLINE
032200                FROM COLUMN-HEADING-1
032300                    AFTER ADVANCING 2 LINES.
032400            WRITE PRTLINE
032500                FROM BLANK-LINE
032600                    AFTER ADVANCING 1 LINE.
032700*
032800        END PROGRAM PFEXPLOG.
