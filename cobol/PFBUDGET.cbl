000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFBUDGET.
000300        AUTHOR.                 R. MCALESTER.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           04/12/86.
000600        DATE-COMPILED.          04/19/86.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFBUDGET - MONTHLY BUDGET ENGINE.                              *
001100* READS A STREAM OF BUDGET REQUESTS (INCOME, EXPENSE TOTAL,      *
001200* SAVINGS PERCENT), VALIDATES EACH, COMPUTES RECOMMENDED         *
001300* SAVINGS AND LEFTOVER, AND KEEPS ONLY THE LAST ACCEPTED         *
001400* REQUEST ON BUDGET-MASTER (LATEST REQUEST WINS).                *
001500*****************************************************************
001600*
001700*     CHANGE LOG
001800*     ----------
001900*     04/12/86  RFM  ORIGINAL PROGRAM - BUDGET WORKSHEET REPLACE-
002000*                     MENT FOR THE MANUAL FORMS.
002100*     04/19/86  RFM  COMPILE CLEAN, FIRST PARALLEL RUN.
002200*     09/02/87  RFM  ADDED REJECT COUNT TO CLOSING TOTALS PER
002300*                     AUDIT REQUEST #114.
002400*     02/14/89  JTK  DEFAULT SAVINGS PERCENT OF .10 WHEN THE
002500*                     TRANSACTION CARRIES ZEROS IN THAT FIELD.
002600*     11/30/90  JTK  LEFTOVER NOW CLAMPED AT ZERO PER NEW POLICY
002700*                     MEMO FROM CONSUMER LENDING.
002800*     06/06/92  DPW  CORRECTED ROUNDING ON RECOMMENDED SAVINGS -
002900*                     WAS TRUNCATING INSTEAD OF ROUNDING HALF UP.
003000*     03/19/94  DPW  PAGE FOOTING ADJUSTED FOR THE NEW FORMS
003100*                     STOCK (55 LINES).
003200*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
003300*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
003400*                     #233.
003500*     08/19/98  SLB  Y2K REVIEW - DATES ARE 4-DIGIT THROUGHOUT,
003600*                     NO CHANGE REQUIRED. SIGNED OFF.
003700*     02/02/99  SLB  ADDED UPSI-0 DETAIL SUPPRESS SWITCH FOR THE
003800*                     MONTH-END BATCH WHEN ONLY TOTALS ARE NEEDED.
003900*
004000        ENVIRONMENT DIVISION.
004100        CONFIGURATION SECTION.
004200        SPECIAL-NAMES.
004300            C01 IS TOP-OF-FORM
004400            UPSI-0 IS DETAIL-SW.
004500        INPUT-OUTPUT SECTION.
004600        FILE-CONTROL.
004700            SELECT BUDGET-TRANS
004800                ASSIGN TO BUDGTRN
004900                ORGANIZATION IS LINE SEQUENTIAL.
005000            SELECT BUDGET-MASTER
005100                ASSIGN TO BUDGMST
005200                ORGANIZATION IS LINE SEQUENTIAL.
005300            SELECT PRTOUT
005400                ASSIGN TO BUDGPRT
005500                ORGANIZATION IS RECORD SEQUENTIAL.
005600*
005700        DATA DIVISION.
005800        FILE SECTION.
005900*
006000        FD  BUDGET-TRANS
006100            LABEL RECORD IS STANDARD
006200            RECORD CONTAINS 25 CHARACTERS
006300            DATA RECORD IS I-BGT-REC.
006400        01  I-BGT-REC.
006500            05  I-BGT-INCOME        PIC S9(7)V99.
006600            05  I-BGT-EXPENSES      PIC S9(7)V99.
006700            05  I-BGT-SAVINGS-PCT   PIC S9V99.
006800            05  FILLER              PIC X(04)  VALUE SPACES.
006900*
007000        FD  BUDGET-MASTER
007100            LABEL RECORD IS STANDARD
007200            RECORD CONTAINS 40 CHARACTERS
007300            DATA RECORD IS O-BGT-MASTER-REC.
007400        01  O-BGT-MASTER-REC.
007500            05  O-BGT-M-INCOME      PIC S9(7)V99.
007600            05  O-BGT-M-EXPENSES    PIC S9(7)V99.
007700            05  O-BGT-M-RECOMMEND   PIC S9(7)V99.
007800            05  O-BGT-M-LEFTOVER    PIC S9(7)V99.
007900            05  FILLER              PIC X(04)  VALUE SPACES.
008000*
008100        FD  PRTOUT
008200            LABEL RECORD IS OMITTED
008300            RECORD CONTAINS 132 CHARACTERS
008400            LINAGE IS 60 WITH FOOTING AT 55
008500            DATA RECORD IS PRTLINE.
008600        01  PRTLINE                 PIC X(132).
008700*
008800        WORKING-STORAGE SECTION.
008900        01  WORK-AREA.
009000            05  MORE-RECS           PIC XXX        VALUE "YES".
009010                88  NO-MORE-RECS               VALUE "NO".
009020            05  ERR-SWITCH          PIC XXX        VALUE SPACES.
009030                88  REC-REJECTED               VALUE "YES".
009200            05  C-PCTR              PIC 99  COMP   VALUE ZERO.
009300            05  C-REC-CTR           PIC 9(4) COMP  VALUE ZERO.
009400            05  C-ACCEPT-CTR        PIC 9(4) COMP  VALUE ZERO.
009500            05  C-REJECT-CTR        PIC 9(4) COMP  VALUE ZERO.
009600            05  MASTER-FOUND-SW  PIC X          VALUE "N".
009700            05  FILLER              PIC X(05)      VALUE SPACES.
009800*
009900        01  CURRENT-DATE-FIELDS.
010000            05  CD-YYYY          PIC 9(4).
010100            05  CD-MM            PIC 99.
010200            05  CD-DD            PIC 99.
010300        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
010400                                    PIC 9(8).
010500*
010600        01  INCOME-SPLIT.
010700            05  INCOME-DOLLARS   PIC 9(7).
010800            05  INCOME-CENTS     PIC 99.
010900        01  INCOME-EDIT REDEFINES INCOME-SPLIT
011000                                    PIC 9(7)V99.
011100*
011200        01  BGT-TRANS-COPY       PIC X(25).
011300        01  BGT-TRANS-DUMP REDEFINES BGT-TRANS-COPY
011400                                    PIC X(25).
011500*
011550        77  DEFAULT-SAVE-PCT     PIC S9V99      VALUE .10.
011600        01  BUDGET-WORK.
011700            05  C-INCOME            PIC S9(7)V99   VALUE ZERO.
011800            05  C-EXPENSES          PIC S9(7)V99   VALUE ZERO.
011900            05  C-SAVINGS-PCT       PIC S9V99      VALUE ZERO.
012000            05  C-RECOMMEND         PIC S9(7)V99   VALUE ZERO.
012100            05  C-LEFTOVER-RAW      PIC S9(9)V99   VALUE ZERO.
012200            05  C-LEFTOVER          PIC S9(7)V99   VALUE ZERO.
012300            05  FILLER              PIC X(05)      VALUE SPACES.
012400*
012500        01  LATEST-BUDGET.
012600            05  LATEST-INCOME    PIC S9(7)V99   VALUE ZERO.
012700            05  LATEST-EXPENSES  PIC S9(7)V99   VALUE ZERO.
012800            05  LATEST-RECOMMEND PIC S9(7)V99   VALUE ZERO.
012900            05  LATEST-LEFTOVER  PIC S9(7)V99   VALUE ZERO.
013000            05  FILLER              PIC X(05)      VALUE SPACES.
013100*
013200        01  COMPANY-TITLE.
013300            05  FILLER              PIC X(6)   VALUE "DATE: ".
013400            05  O-MONTH              PIC 99.
013500            05  FILLER              PIC X      VALUE "/".
013600            05  O-DAY                PIC 99.
013700            05  FILLER              PIC X      VALUE "/".
013800            05  O-YEAR               PIC 9(4).
013900            05  FILLER              PIC X(27)  VALUE SPACES.
014000            05  FILLER              PIC X(28)
014100                    VALUE "HAWKEYE FIN SYS - BUDGET ENG".
014200            05  FILLER              PIC X(53)  VALUE SPACES.
014300            05  FILLER              PIC X(6)   VALUE "PAGE: ".
014400            05  O-PCTR               PIC Z9.
014500*
014600        01  COLUMN-HEADING-1.
014700            05  FILLER     PIC X(7)   VALUE "INCOME".
014800            05  FILLER     PIC X(11)  VALUE SPACES.
014900            05  FILLER     PIC X(8)   VALUE "EXPENSES".
015000            05  FILLER     PIC X(8)   VALUE SPACES.
015100            05  FILLER     PIC X(11)  VALUE "RECOMMENDED".
015200            05  FILLER     PIC X(5)   VALUE SPACES.
015300            05  FILLER     PIC X(8)   VALUE "LEFTOVER".
015400            05  FILLER     PIC X(74)  VALUE SPACES.
015500*
015600        01  DETAIL-LINE.
015700            05  O-INCOME            PIC $$$,$$$.99.
015800            05  FILLER              PIC X(4)    VALUE SPACES.
015900            05  O-EXPENSES          PIC $$$,$$$.99.
016000            05  FILLER              PIC X(4)    VALUE SPACES.
016100            05  O-RECOMMEND         PIC $$$,$$$.99.
016200            05  FILLER              PIC X(4)    VALUE SPACES.
016300            05  O-LEFTOVER          PIC $$$,$$$.99.
016400            05  FILLER              PIC X(80)   VALUE SPACES.
016500*
016600        01  ERROR-LINE.
016700            05  FILLER            PIC X(13) VALUE "* REJECTED: ".
016800            05  O-ERR-MSG           PIC X(60).
016900            05  FILLER              PIC X(59)   VALUE SPACES.
017000*
017100        01  TOTAL-LINE.
017200            05  FILLER          PIC X(9) VALUE "ACCEPTED:".
017300            05  O-ACCEPT-CTR        PIC ZZZ9.
017400            05  FILLER              PIC X(5)   VALUE SPACES.
017500            05  FILLER          PIC X(9) VALUE "REJECTED:".
017600            05  O-REJECT-CTR        PIC ZZZ9.
017700            05  FILLER              PIC X(101) VALUE SPACES.
017800*
017900        01  BLANK-LINE.
018000            05  FILLER              PIC X(132)  VALUE SPACES.
018100*
018200        PROCEDURE DIVISION.
018300*
018400        0000-PFBUDGET.
018500            PERFORM 1000-INIT.
018600            PERFORM 2000-MAINLINE
018700                UNTIL NO-MORE-RECS.
018800            PERFORM 3000-CLOSING.
018900            STOP RUN.
019000*
019100        1000-INIT.
019200            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
019300            MOVE CD-MM TO O-MONTH.
019400            MOVE CD-DD TO O-DAY.
019500            MOVE CD-YYYY TO O-YEAR.
019600*
019700            OPEN INPUT BUDGET-MASTER.
019800            READ BUDGET-MASTER
019900                AT END
020000                    MOVE "N" TO MASTER-FOUND-SW
020100                NOT AT END
020200                    MOVE "Y" TO MASTER-FOUND-SW
020300                    MOVE O-BGT-M-INCOME TO LATEST-INCOME
020400                    MOVE O-BGT-M-EXPENSES TO LATEST-EXPENSES
020500                    MOVE O-BGT-M-RECOMMEND TO LATEST-RECOMMEND
020600                    MOVE O-BGT-M-LEFTOVER TO LATEST-LEFTOVER.
020700            CLOSE BUDGET-MASTER.
020800*
020900            OPEN INPUT BUDGET-TRANS.
021000            OPEN OUTPUT PRTOUT.
021100            PERFORM 9000-READ.
021200            PERFORM 9900-HEADING.
021300*
021400        2000-MAINLINE.
021500            PERFORM 2100-VALIDATION THRU 2100-EXIT.
021600            IF REC-REJECTED
021700                PERFORM 2200-ERROR-PRT
021800            ELSE
021900                PERFORM 2300-CALCS
022000                PERFORM 2400-OUTPUT
022100            END-IF.
022200            PERFORM 9000-READ.
022300*
022400        2100-VALIDATION.
022500            MOVE "YES" TO ERR-SWITCH.
022600            MOVE I-BGT-REC TO BGT-TRANS-COPY.
022700*
022800            IF I-BGT-INCOME < ZERO
022900                MOVE "INCOME AND EXPENSES MUST BE NON-NEGATIVE"
023000                    TO O-ERR-MSG
023100                GO TO 2100-EXIT
023200            END-IF.
023300*
023400            IF I-BGT-EXPENSES < ZERO
023500                MOVE "INCOME AND EXPENSES MUST BE NON-NEGATIVE"
023600                    TO O-ERR-MSG
023700                GO TO 2100-EXIT
023800            END-IF.
023900*
024000            MOVE I-BGT-SAVINGS-PCT TO C-SAVINGS-PCT.
024100            IF C-SAVINGS-PCT = ZERO
024200                MOVE DEFAULT-SAVE-PCT TO C-SAVINGS-PCT
024300            END-IF.
024400*
024500            IF C-SAVINGS-PCT < 0 OR C-SAVINGS-PCT > 1
024600                MOVE "SAVINGS PERCENTAGE MUST BE BETWEEN 0 AND 1"
024700                    TO O-ERR-MSG
024800                GO TO 2100-EXIT
024900            END-IF.
025000*
025100            MOVE "NO" TO ERR-SWITCH.
025200        2100-EXIT.
025300            EXIT.
025400*
025500        2200-ERROR-PRT.
025600            WRITE PRTLINE
025700                FROM ERROR-LINE
025800                    AFTER ADVANCING 2 LINES
025900                        AT EOP
026000                            PERFORM 9900-HEADING.
026100            ADD 1 TO C-REJECT-CTR.
026200*
026300        2300-CALCS.
026400            MOVE I-BGT-INCOME TO C-INCOME.
026500            MOVE I-BGT-EXPENSES TO C-EXPENSES.
026600            COMPUTE C-RECOMMEND ROUNDED =
026700                C-INCOME * C-SAVINGS-PCT.
026800            COMPUTE C-LEFTOVER-RAW =
026900                C-INCOME - C-EXPENSES - C-RECOMMEND.
027000            IF C-LEFTOVER-RAW < ZERO
027100                MOVE ZERO TO C-LEFTOVER
027200            ELSE
027300                COMPUTE C-LEFTOVER ROUNDED = C-LEFTOVER-RAW
027400            END-IF.
027500*
027600            MOVE C-INCOME TO LATEST-INCOME.
027700            MOVE C-EXPENSES TO LATEST-EXPENSES.
027800            MOVE C-RECOMMEND TO LATEST-RECOMMEND.
027900            MOVE C-LEFTOVER TO LATEST-LEFTOVER.
028000            MOVE "Y" TO MASTER-FOUND-SW.
028100            ADD 1 TO C-ACCEPT-CTR.
028200*
028300        2400-OUTPUT.
028400            IF DETAIL-SW = ZERO
028500                MOVE C-INCOME TO O-INCOME
028600                MOVE C-EXPENSES TO O-EXPENSES
028700                MOVE C-RECOMMEND TO O-RECOMMEND
028800                MOVE C-LEFTOVER TO O-LEFTOVER
028900                WRITE PRTLINE
029000                    FROM DETAIL-LINE
029100                        AFTER ADVANCING 2 LINES
029200                            AT EOP
029300                                PERFORM 9900-HEADING
029400            END-IF.
029500*
029600        3000-CLOSING.
029700            MOVE C-ACCEPT-CTR TO O-ACCEPT-CTR.
029800            MOVE C-REJECT-CTR TO O-REJECT-CTR.
029900            WRITE PRTLINE
030000                FROM TOTAL-LINE
030100                    AFTER ADVANCING 3 LINES.
030200*
030300            IF MASTER-FOUND-SW = "Y"
030400                OPEN OUTPUT BUDGET-MASTER
030500                MOVE LATEST-INCOME TO O-BGT-M-INCOME
030600                MOVE LATEST-EXPENSES TO O-BGT-M-EXPENSES
030700                MOVE LATEST-RECOMMEND TO O-BGT-M-RECOMMEND
030800                MOVE LATEST-LEFTOVER TO O-BGT-M-LEFTOVER
030900                WRITE O-BGT-MASTER-REC
031000                CLOSE BUDGET-MASTER
031100            END-IF.
031200*
031300            CLOSE BUDGET-TRANS.
031400            CLOSE PRTOUT.
031500*
031600        9000-READ.
031700            READ BUDGET-TRANS
031800                AT END
031900                    MOVE "NO" TO MORE-RECS.
032000            ADD 1 TO C-REC-CTR.
032100*
032200        9900-HEADING.
032300            ADD 1 TO C-PCTR.
032400            MOVE C-PCTR TO O-PCTR.
032500            WRITE PRTLINE
032600                FROM COMPANY-TITLE
032700                    AFTER ADVANCING PAGE.
032800            WRITE PRTLINE
032900                FROM COLUMN-HEADING-1
033000                    AFTER ADVANCING 2 LINES.
033100            WRITE PRTLINE
033200                FROM BLANK-LINE
033300                    AFTER ADVANCING 1 LINE.
033400*
033500        END PROGRAM PFBUDGET.
