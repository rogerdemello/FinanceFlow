000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFEXPEXP.
000300        AUTHOR.                 D. WOUDENBERG.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           02/02/90.
000600        DATE-COMPILED.          02/09/90.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFEXPEXP - EXPENSE LEDGER CSV EXPORT RUN.                      *
001100* READS THE EXPENSE LEDGER MASTER IN MASTER ORDER AND WRITES A   *
001200* COMMA-DELIMITED INTERCHANGE FILE, ONE LINE PER LEDGER ENTRY,   *
001300* BEHIND A "DATE,CATEGORY,AMOUNT" HEADER LINE, FOR THE PERSONAL  *
001400* FINANCE WORKSTATION EXTRACT FEED.  THE AMOUNT SUB-FIELD        *
001500* CARRIES AN IMPLIED TWO-DECIMAL POINT (NO PERIOD CHARACTER IS   *
001600* WRITTEN) SO THE PENNIES SURVIVE THE INTERCHANGE EXACTLY.       *
001700*****************************************************************
001800*
001900*     CHANGE LOG
002000*     ----------
002100*     02/02/90  DPW  ORIGINAL PROGRAM - FOR THE NEW WORKSTATION
002200*                     FEED PER REQUEST #171.
002300*     02/09/90  DPW  COMPILE CLEAN, FIRST PARALLEL RUN.
002400*     03/19/94  DPW  PAGE FOOTING NOTE REMOVED - THIS RUN HAS NO
002500*                     PRINTED REPORT, INTERCHANGE FILE ONLY.
002600*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
002700*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
002800*                     #233.
002900*     08/19/98  SLB  Y2K REVIEW - DATE FIELD IS X(10) YYYY-MM-DD
003000*                     THROUGHOUT, NO CHANGE REQUIRED. SIGNED OFF.
003050*     04/14/99  SLB  WORKSTATION GROUP REPORTED EXTRACT AMOUNTS
003060*                     COMING IN AS WHOLE DOLLARS - AMT-DISPLAY
003070*                     HAD NO DECIMAL POSITIONS SO THE MOVE FROM
003080*                     I-EXP-AMOUNT DROPPED THE CENTS. REPINNED
003090*                     TO PIC 9(07)V99 SO THE DECIMAL LINES UP.
003095*                     REQUEST #247.
003096*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED A CONDITION NAME
003097*                     OVER MORE-RECS AND PULLED THE RECORD
003098*                     COUNTER OUT AS A STANDALONE ITEM. REQUEST
003099*                     #261.
003100*
003200        ENVIRONMENT DIVISION.
003300        CONFIGURATION SECTION.
003400        SPECIAL-NAMES.
003500            C01 IS TOP-OF-FORM.
003600        INPUT-OUTPUT SECTION.
003700        FILE-CONTROL.
003800            SELECT EXPENSE-MASTER
003900                ASSIGN TO EXPMST
004000                ORGANIZATION IS LINE SEQUENTIAL.
004100            SELECT EXPENSE-EXPORT
004200                ASSIGN TO EXPCSV
004300                ORGANIZATION IS LINE SEQUENTIAL.
004400*
004500        DATA DIVISION.
004600        FILE SECTION.
004700*
004800        FD  EXPENSE-MASTER
004900            LABEL RECORD IS STANDARD
005000            RECORD CONTAINS 44 CHARACTERS
005100            DATA RECORD IS I-EXP-REC.
005200        01  I-EXP-REC.
005300            05  I-EXP-AMOUNT        PIC S9(7)V99.
005400            05  I-EXP-CATEGORY      PIC X(20).
005500            05  I-EXP-DATE          PIC X(10).
005600            05  FILLER              PIC X(05)  VALUE SPACES.
005700*
005800        FD  EXPENSE-EXPORT
005900            LABEL RECORD IS STANDARD
006000            RECORD CONTAINS 44 CHARACTERS
006100            DATA RECORD IS O-CSV-REC.
006200        01  O-CSV-REC               PIC X(44).
006300*
006400        WORKING-STORAGE SECTION.
006450        77  C-REC-CTR               PIC 9(4) COMP  VALUE ZERO.
006500        01  WORK-AREA.
006600            05  MORE-RECS           PIC XXX        VALUE "YES".
006610                88  NO-MORE-RECS               VALUE "NO".
006800            05  FILLER              PIC X(08)      VALUE SPACES.
006900*
007000        01  CURRENT-DATE-FIELDS.
007100            05  CD-YYYY          PIC 9(4).
007200            05  CD-MM            PIC 99.
007300            05  CD-DD            PIC 99.
007400        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
007500                                    PIC 9(8).
007600*
007700        01  EXP-COPY             PIC X(44).
007800        01  EXP-DUMP REDEFINES EXP-COPY
007900                                    PIC X(44).
008000*
008100        01  CSV-CTL.
008200            05  AMT-DISPLAY      PIC 9(07)V99.
008300            05  FILLER              PIC X(05)      VALUE SPACES.
008400        01  AMT-DISPLAY-ALT REDEFINES CSV-CTL
008500                                    PIC X(14).
008600*
008700        01  CSV-LINE             PIC X(44).
008800*
008900        01  HEADER-LINE             PIC X(44)
009000                VALUE "Date,Category,Amount".
009100*
009200        PROCEDURE DIVISION.
009300*
009400        0000-PFEXPEXP.
009500            PERFORM 1000-INIT.
009600            PERFORM 2000-MAINLINE
009700                UNTIL NO-MORE-RECS.
009800            PERFORM 3000-CLOSING.
009900            STOP RUN.
010000*
010100        1000-INIT.
010200            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
010300*
010400            OPEN INPUT EXPENSE-MASTER.
010500            OPEN OUTPUT EXPENSE-EXPORT.
010600            WRITE O-CSV-REC FROM HEADER-LINE.
010700            PERFORM 9000-READ.
010800*
010900        2000-MAINLINE.
011000            PERFORM 2100-BUILD-CSV.
011100            WRITE O-CSV-REC FROM CSV-LINE.
011200            PERFORM 9000-READ.
011300*
011400        2100-BUILD-CSV.
011500            MOVE I-EXP-REC TO EXP-COPY.
011600            MOVE I-EXP-AMOUNT TO AMT-DISPLAY.
011700            STRING
011800                I-EXP-DATE      DELIMITED BY SIZE
011900                ","             DELIMITED BY SIZE
012000                I-EXP-CATEGORY  DELIMITED BY SIZE
012100                ","             DELIMITED BY SIZE
012200                AMT-DISPLAY  DELIMITED BY SIZE
012300                INTO CSV-LINE.
012400*
012500        3000-CLOSING.
012600            CLOSE EXPENSE-MASTER.
012700            CLOSE EXPENSE-EXPORT.
012800*
012900        9000-READ.
013000            READ EXPENSE-MASTER
013100                AT END
013200                    MOVE "NO" TO MORE-RECS.
013300            IF NOT NO-MORE-RECS
013400                ADD 1 TO C-REC-CTR
013500            END-IF.
013600*
013700        END PROGRAM PFEXPEXP.
