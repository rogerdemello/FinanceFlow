000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFGOALMT.
000300        AUTHOR.                 A. LINDQUIST.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           11/11/87.
000600        DATE-COMPILED.          11/18/87.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFGOALMT - SAVINGS GOAL MAINTENANCE RUN.                       *
001100* READS A STREAM OF SAVINGS GOAL TRANSACTIONS (NAME, TARGET      *
001200* AMOUNT, TARGET DATE), VALIDATES EACH, AND ADDS OR REPLACES     *
001300* THE NAMED RECORD IN THE SAVINGS GOALS MASTER.                  *
001400*****************************************************************
001500*
001600*     CHANGE LOG
001700*     ----------
001800*     11/11/87  ALQ  ORIGINAL PROGRAM.
001900*     11/18/87  ALQ  COMPILE CLEAN, FIRST PARALLEL RUN.
002000*     04/03/90  DPW  GOAL TABLE RAISED FROM 100 TO 200 NAMED
002100*                     GOALS TO MATCH THE DEBT REGISTER TABLE.
002200*     03/19/94  DPW  PAGE FOOTING ADJUSTED FOR THE NEW FORMS
002300*                     STOCK (55 LINES).
002400*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
002500*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
002600*                     #233.
002700*     08/19/98  SLB  Y2K REVIEW - TARGET DATE IS X(10) YYYY-MM-DD
002800*                     THROUGHOUT, NO CHANGE REQUIRED. SIGNED OFF.
002850*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED CONDITION NAMES OVER
002860*                     THE RECS/MASTER/ERR/MATCH SWITCHES AND
002870*                     NAMED THE 200-GOAL TABLE BOUND. REQUEST
002880*                     #261.
002900*
003000        ENVIRONMENT DIVISION.
003100        CONFIGURATION SECTION.
003200        SPECIAL-NAMES.
003300            C01 IS TOP-OF-FORM
003400            UPSI-0 IS DETAIL-SW.
003500        INPUT-OUTPUT SECTION.
003600        FILE-CONTROL.
003700            SELECT GOALS-TRANS
003800                ASSIGN TO GOATRN
003900                ORGANIZATION IS LINE SEQUENTIAL.
004000            SELECT GOALS-MASTER
004100                ASSIGN TO GOAMST
004200                ORGANIZATION IS LINE SEQUENTIAL.
004300            SELECT PRTOUT
004400                ASSIGN TO GOAPRT
004500                ORGANIZATION IS RECORD SEQUENTIAL.
004600*
004700        DATA DIVISION.
004800        FILE SECTION.
004900*
005000        FD  GOALS-TRANS
005100            LABEL RECORD IS STANDARD
005200            RECORD CONTAINS 44 CHARACTERS
005300            DATA RECORD IS I-GOL-REC.
005400        01  I-GOL-REC.
005500            05  I-GOL-NAME          PIC X(20).
005600            05  I-GOL-AMOUNT        PIC S9(7)V99.
005700            05  I-GOL-TARGET-DATE   PIC X(10).
005800            05  FILLER              PIC X(05)  VALUE SPACES.
005900*
006000        FD  GOALS-MASTER
006100            LABEL RECORD IS STANDARD
006200            RECORD CONTAINS 44 CHARACTERS
006300            DATA RECORD IS O-GOL-M-REC.
006400        01  O-GOL-M-REC.
006500            05  O-GOL-M-NAME        PIC X(20).
006600            05  O-GOL-M-AMOUNT      PIC S9(7)V99.
006700            05  O-GOL-M-TARGET-DATE PIC X(10).
006800            05  FILLER              PIC X(05)  VALUE SPACES.
006900*
007000        FD  PRTOUT
007100            LABEL RECORD IS OMITTED
007200            RECORD CONTAINS 132 CHARACTERS
007300            LINAGE IS 60 WITH FOOTING AT 55
007400            DATA RECORD IS PRTLINE.
007500        01  PRTLINE                 PIC X(132).
007600*
007700        WORKING-STORAGE SECTION.
007750        77  MAX-GOALS           PIC 9(4) COMP  VALUE 200.
007800        01  WORK-AREA.
007900            05  MORE-RECS           PIC XXX        VALUE "YES".
007910                88  NO-MORE-RECS               VALUE "NO".
008000            05  MORE-MASTER         PIC XXX        VALUE "YES".
008010                88  NO-MORE-MASTER              VALUE "NO".
008100            05  ERR-SWITCH          PIC XXX        VALUE SPACES.
008110                88  GOAL-REJECTED               VALUE "BAD".
008200            05  C-PCTR              PIC 99  COMP   VALUE ZERO.
008300            05  C-REC-CTR           PIC 9(4) COMP  VALUE ZERO.
008400            05  C-ACCEPT-CTR        PIC 9(4) COMP  VALUE ZERO.
008500            05  C-REJECT-CTR        PIC 9(4) COMP  VALUE ZERO.
008600            05  FILLER              PIC X(05)      VALUE SPACES.
008700*
008800        01  CURRENT-DATE-FIELDS.
008900            05  CD-YYYY          PIC 9(4).
009000            05  CD-MM            PIC 99.
009100            05  CD-DD            PIC 99.
009200        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
009300                                    PIC 9(8).
009400*
009500        01  GOL-COPY             PIC X(44).
009600        01  GOL-DUMP REDEFINES GOL-COPY
009700                                    PIC X(44).
009800*
009900        01  REGISTER-CTL.
010000            05  C-GOL-COUNT        PIC 9(4) COMP  VALUE ZERO.
010100            05  C-GOL-SUB          PIC 9(4) COMP  VALUE ZERO.
010200            05  GOL-MATCH-SW     PIC X          VALUE "N".
010250                88  GOAL-MATCHED                VALUE "Y".
010300            05  FILLER              PIC X(05)      VALUE SPACES.
010400*
010500        01  TARGET-DATE-COPY     PIC X(10).
010600        01  TARGET-DATE-DUMP REDEFINES TARGET-DATE-COPY
010700                                    PIC X(10).
010800*
010900        01  GOAL-TABLE.
011000            05  T-GOL-ENTRY OCCURS 200 TIMES.
011100                10  T-GOL-NAME         PIC X(20).
011200                10  T-GOL-AMOUNT       PIC S9(7)V99.
011300                10  T-GOL-TARGET-DATE  PIC X(10).
011400*
011500           05  FILLER              PIC X      VALUE SPACE.
011600        01  COMPANY-TITLE.
011700            05  FILLER              PIC X(6)   VALUE "DATE: ".
011800            05  O-MONTH             PIC 99.
011900            05  FILLER              PIC X      VALUE "/".
012000            05  O-DAY               PIC 99.
012100            05  FILLER              PIC X      VALUE "/".
012200            05  O-YEAR              PIC 9(4).
012300            05  FILLER              PIC X(27)  VALUE SPACES.
012400            05  FILLER              PIC X(28)
012500                    VALUE "HAWKEYE FIN SYS - GOAL MAIN".
012600            05  FILLER              PIC X(53)  VALUE SPACES.
012700            05  FILLER              PIC X(6)   VALUE "PAGE: ".
012800            05  O-PCTR              PIC Z9.
012900*
013000        01  COLUMN-HEADING-1.
013100            05  FILLER              PIC X(20)  VALUE "NAME".
013200            05  FILLER              PIC X(5)   VALUE SPACES.
013300            05  FILLER              PIC X(6)   VALUE "AMOUNT".
013400            05  FILLER              PIC X(8)   VALUE SPACES.
013500            05  FILLER              PIC X(11)
013600                    VALUE "TARGET DATE".
013700            05  FILLER              PIC X(82)  VALUE SPACES.
013800*
013900        01  DETAIL-LINE.
014000            05  O-NAME              PIC X(20).
014100            05  FILLER              PIC X(2)   VALUE SPACES.
014200            05  O-AMOUNT            PIC $ZZZ,ZZ9.99.
014300            05  FILLER              PIC X(2)   VALUE SPACES.
014400            05  O-TARGET-DATE       PIC X(10).
014500            05  FILLER              PIC X(87)  VALUE SPACES.
014600*
014700        01  ERROR-LINE.
014800            05  FILLER              PIC X(13)
014900                    VALUE "* REJECTED: ".
015000            05  O-ERR-NAME          PIC X(20).
015100            05  FILLER              PIC X(2)   VALUE SPACES.
015200            05  O-ERR-MSG           PIC X(38).
015300            05  FILLER              PIC X(59)  VALUE SPACES.
015400*
015500        01  TOTAL-LINE.
015600            05  FILLER              PIC X(9)   VALUE "ACCEPTED:".
015700            05  FILLER              PIC X(4)   VALUE SPACES.
015800            05  O-ACCEPT-CTR        PIC ZZZ9.
015900            05  FILLER              PIC X(9)   VALUE "REJECTED:".
016000            05  FILLER              PIC X(4)   VALUE SPACES.
016100            05  O-REJECT-CTR        PIC ZZZ9.
016200            05  FILLER              PIC X(98)  VALUE SPACES.
016300*
016400        01  BLANK-LINE.
016500            05  FILLER              PIC X(132)  VALUE SPACES.
016600*
016700        PROCEDURE DIVISION.
016800*
016900        0000-PFGOALMT.
017000            PERFORM 1000-INIT.
017100            PERFORM 2000-MAINLINE
017200                UNTIL NO-MORE-RECS.
017300            PERFORM 3000-CLOSING.
017400            STOP RUN.
017500*
017600        1000-INIT.
017700            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
017800            MOVE CD-MM TO O-MONTH.
017900            MOVE CD-DD TO O-DAY.
018000            MOVE CD-YYYY TO O-YEAR.
018100*
018200            OPEN INPUT GOALS-MASTER.
018300            PERFORM 1100-LOAD-MASTER
018400                UNTIL NO-MORE-MASTER.
018500            CLOSE GOALS-MASTER.
018600*
018700            OPEN INPUT GOALS-TRANS.
018800            OPEN OUTPUT PRTOUT.
018900            PERFORM 9000-READ.
019000            PERFORM 9900-HEADING.
019100*
019200        1100-LOAD-MASTER.
019300            READ GOALS-MASTER
019400                AT END
019500                    MOVE "NO" TO MORE-MASTER
019600                NOT AT END
019700                    ADD 1 TO C-GOL-COUNT
019800                    MOVE C-GOL-COUNT TO C-GOL-SUB
019900                    MOVE O-GOL-M-NAME
020000                        TO T-GOL-NAME(C-GOL-SUB)
020100                    MOVE O-GOL-M-AMOUNT
020200                        TO T-GOL-AMOUNT(C-GOL-SUB)
020300                    MOVE O-GOL-M-TARGET-DATE
020400                        TO T-GOL-TARGET-DATE(C-GOL-SUB).
020500*
020600        2000-MAINLINE.
020700            MOVE SPACES TO ERR-SWITCH.
020800            PERFORM 2100-VALIDATION THRU 2100-EXIT.
020900            IF NOT GOAL-REJECTED
021000                PERFORM 2300-CALCS
021100                PERFORM 2400-OUTPUT
021200            ELSE
021300                PERFORM 2200-ERROR-PRT
021400            END-IF.
021500            PERFORM 9000-READ.
021600*
021700        2100-VALIDATION.
021800            IF I-GOL-NAME = SPACES
021900                MOVE "GOAL NAME REQUIRED" TO O-ERR-MSG
022000                MOVE "BAD" TO ERR-SWITCH
022100                GO TO 2100-EXIT
022200            END-IF.
022300            IF I-GOL-AMOUNT < ZERO
022400                MOVE "GOAL AMOUNT MUST BE NON-NEGATIVE"
022500                    TO O-ERR-MSG
022600                MOVE "BAD" TO ERR-SWITCH
022700                GO TO 2100-EXIT
022800            END-IF.
022900            IF C-GOL-COUNT NOT < MAX-GOALS
023000                MOVE "GOAL TABLE IS FULL - SEE SUPERVISOR"
023100                    TO O-ERR-MSG
023200                MOVE "BAD" TO ERR-SWITCH
023300                GO TO 2100-EXIT
023400            END-IF.
023500        2100-EXIT.
023600            EXIT.
023700*
023800        2200-ERROR-PRT.
023900            ADD 1 TO C-REJECT-CTR.
024000            MOVE I-GOL-NAME TO O-ERR-NAME.
024100            WRITE PRTLINE
024200                FROM ERROR-LINE
024300                    AFTER ADVANCING 1 LINE
024400                        AT EOP
024500                            PERFORM 9900-HEADING.
024600*
024700        2300-CALCS.
024800            MOVE "N" TO GOL-MATCH-SW.
024900            PERFORM 2310-FIND-GOAL
025000                VARYING C-GOL-SUB FROM 1 BY 1
025100                    UNTIL C-GOL-SUB > C-GOL-COUNT
025200                        OR GOAL-MATCHED.
025300            IF NOT GOAL-MATCHED
025400                ADD 1 TO C-GOL-COUNT
025500                MOVE C-GOL-COUNT TO C-GOL-SUB
025600            END-IF.
025700            MOVE I-GOL-NAME        TO T-GOL-NAME(C-GOL-SUB).
025800            MOVE I-GOL-AMOUNT      TO T-GOL-AMOUNT(C-GOL-SUB).
025900            MOVE I-GOL-TARGET-DATE
026000                TO T-GOL-TARGET-DATE(C-GOL-SUB).
026100            MOVE I-GOL-TARGET-DATE TO TARGET-DATE-COPY.
026200            ADD 1 TO C-ACCEPT-CTR.
026300*
026400        2310-FIND-GOAL.
026500            IF T-GOL-NAME(C-GOL-SUB) = I-GOL-NAME
026600                MOVE "Y" TO GOL-MATCH-SW
026700            END-IF.
026800*
026900        2400-OUTPUT.
027000            IF DETAIL-SW = ZERO
027100                MOVE I-GOL-NAME        TO O-NAME
027200                MOVE I-GOL-AMOUNT      TO O-AMOUNT
027300                MOVE I-GOL-TARGET-DATE TO O-TARGET-DATE
027400                WRITE PRTLINE
027500                    FROM DETAIL-LINE
027600                        AFTER ADVANCING 1 LINE
027700                            AT EOP
027800                                PERFORM 9900-HEADING
027900            END-IF.
028000*
028100        3000-CLOSING.
028200            MOVE C-ACCEPT-CTR TO O-ACCEPT-CTR.
028300            MOVE C-REJECT-CTR TO O-REJECT-CTR.
028400            WRITE PRTLINE
028500                FROM TOTAL-LINE
028600                    AFTER ADVANCING 2 LINES.
028700            CLOSE GOALS-TRANS.
028800            CLOSE PRTOUT.
028900*
029000            OPEN OUTPUT GOALS-MASTER.
029100            PERFORM 3100-WRITE-MASTER
029200                VARYING C-GOL-SUB FROM 1 BY 1
029300                    UNTIL C-GOL-SUB > C-GOL-COUNT.
029400            CLOSE GOALS-MASTER.
029500*
029600        3100-WRITE-MASTER.
029700            MOVE T-GOL-NAME(C-GOL-SUB)
029800                TO O-GOL-M-NAME.
029900            MOVE T-GOL-AMOUNT(C-GOL-SUB)
030000                TO O-GOL-M-AMOUNT.
030100            MOVE T-GOL-TARGET-DATE(C-GOL-SUB)
030200                TO O-GOL-M-TARGET-DATE.
030300            WRITE O-GOL-M-REC.
030400*
030500        9000-READ.
030600            READ GOALS-TRANS
030700                AT END
030800                    MOVE "NO" TO MORE-RECS.
030900            IF NOT NO-MORE-RECS
031000                ADD 1 TO C-REC-CTR
031100            END-IF.
031200*
031300        9900-HEADING.
031400            ADD 1 TO C-PCTR.
031500            MOVE C-PCTR TO O-PCTR.
031600            WRITE PRTLINE
031700                FROM COMPANY-TITLE
031800                    AFTER ADVANCING PAGE.
031900            WRITE PRTLINE
032000                FROM COLUMN-HEADING-1
032100                    AFTER ADVANCING 2 LINES.
032200            WRITE PRTLINE
032300                FROM BLANK-LINE
032400                    AFTER ADVANCING 1 LINE.
032500*
032600        END PROGRAM PFGOALMT.
