000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFEXPSUM.
000300        AUTHOR.                 R. MCALESTER.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           05/20/86.
000600        DATE-COMPILED.          05/27/86.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFEXPSUM - EXPENSE LEDGER SUMMARY RUN.                         *
001100* READS THE ENTIRE EXPENSE LEDGER MASTER (NO SORT REQUIRED -     *
001200* CATEGORIES ARE ACCUMULATED FIRST-SEEN INTO A WORKING TABLE),   *
001300* AND PRINTS A GRAND TOTAL, ONE SUBTOTAL LINE PER CATEGORY IN    *
001400* THE ORDER ENCOUNTERED, AND THE ENTRY COUNT.                    *
001500*****************************************************************
001600*
001700*     CHANGE LOG
001800*     ----------
001900*     05/20/86  RFM  ORIGINAL PROGRAM.
002000*     05/27/86  RFM  COMPILE CLEAN, FIRST PARALLEL RUN.
002100*     07/21/88  JTK  CATEGORY TABLE RAISED FROM 12 TO 40 ENTRIES -
002200*                     TOO MANY DISTINCT CATEGORIES IN USE.
002300*     11/30/90  DPW  GRAND TOTAL NOW CARRIED AS S9(9)V99 TO AVOID
002400*                     OVERFLOW ON THE YEAR-END LEDGER.
002500*     03/19/94  DPW  PAGE FOOTING ADJUSTED FOR THE NEW FORMS
002600*                     STOCK (55 LINES).
002700*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
002800*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
002900*                     #233.
003000*     08/19/98  SLB  Y2K REVIEW - NO DATE ARITHMETIC IN THIS
003100*                     PROGRAM, NO CHANGE REQUIRED. SIGNED OFF.
003150*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED CONDITION NAMES OVER
003160*                     THE RECS SWITCH AND THE CATEGORY-FOUND
003170*                     TEST, AND NAMED THE 40-ENTRY TABLE BOUND.
003180*                     REQUEST #261.
003200*
003300        ENVIRONMENT DIVISION.
003400        CONFIGURATION SECTION.
003500        SPECIAL-NAMES.
003600            C01 IS TOP-OF-FORM.
003700        INPUT-OUTPUT SECTION.
003800        FILE-CONTROL.
003900            SELECT EXPENSE-MASTER
004000                ASSIGN TO EXPMST
004100                ORGANIZATION IS LINE SEQUENTIAL.
004200            SELECT PRTOUT
004300                ASSIGN TO EXPSRPT
004400                ORGANIZATION IS RECORD SEQUENTIAL.
004500*
004600        DATA DIVISION.
004700        FILE SECTION.
004800*
004900        FD  EXPENSE-MASTER
005000            LABEL RECORD IS STANDARD
005100            RECORD CONTAINS 44 CHARACTERS
005200            DATA RECORD IS I-EXP-REC.
005300        01  I-EXP-REC.
005400            05  I-EXP-AMOUNT        PIC S9(7)V99.
005500            05  I-EXP-CATEGORY      PIC X(20).
005600            05  I-EXP-DATE          PIC X(10).
005700            05  FILLER              PIC X(05)  VALUE SPACES.
005800*
005900        FD  PRTOUT
006000            LABEL RECORD IS OMITTED
006100            RECORD CONTAINS 132 CHARACTERS
006200            LINAGE IS 60 WITH FOOTING AT 55
006300            DATA RECORD IS PRTLINE.
006400        01  PRTLINE                 PIC X(132).
006500*
006600        WORKING-STORAGE SECTION.
006650        77  MAX-CATEGORIES      PIC 9(4) COMP  VALUE 40.
006700        01  WORK-AREA.
006800            05  MORE-RECS           PIC XXX        VALUE "YES".
006810                88  NO-MORE-RECS               VALUE "NO".
006900            05  C-PCTR              PIC 99  COMP   VALUE ZERO.
007000            05  C-REC-CTR           PIC 9(4) COMP  VALUE ZERO.
007100            05  FILLER              PIC X(05)      VALUE SPACES.
007200*
007300        01  CURRENT-DATE-FIELDS.
007400            05  CD-YYYY          PIC 9(4).
007500            05  CD-MM            PIC 99.
007600            05  CD-DD            PIC 99.
007700        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
007800                                    PIC 9(8).
007900*
008000        01  GRAND-SPLIT.
008100            05  GRAND-DOLLARS    PIC 9(9).
008200            05  GRAND-CENTS      PIC 99.
008300        01  GRAND-EDIT REDEFINES GRAND-SPLIT
008400                                    PIC 9(9)V99.
008500*
008600        01  EXP-COPY             PIC X(44).
008700        01  EXP-DUMP REDEFINES EXP-COPY
008800                                    PIC X(44).
008900*
009000        01  CAT-CTL.
009100            05  C-CAT-COUNT        PIC 9(4) COMP  VALUE ZERO.
009200            05  C-CAT-SUB          PIC 9(4) COMP  VALUE ZERO.
009300            05  CAT-FOUND-SW     PIC X          VALUE "N".
009350                88  CATEGORY-FOUND              VALUE "Y".
009400            05  FILLER              PIC X(05)      VALUE SPACES.
009500*
009600        01  GRAND-TOTAL          PIC S9(9)V99   VALUE ZERO.
009700*
009800        01  CATEGORY-TABLE.
009900            05  T-CAT-ENTRY OCCURS 40 TIMES.
010000                10  T-CAT-NAME     PIC X(20).
010100                10  T-CAT-TOTAL    PIC S9(9)V99.
010200*
010300           05  FILLER              PIC X      VALUE SPACE.
010400        01  COMPANY-TITLE.
010500            05  FILLER              PIC X(6)   VALUE "DATE: ".
010600            05  O-MONTH             PIC 99.
010700            05  FILLER              PIC X      VALUE "/".
010800            05  O-DAY               PIC 99.
010900            05  FILLER              PIC X      VALUE "/".
011000            05  O-YEAR              PIC 9(4).
011100            05  FILLER              PIC X(27)  VALUE SPACES.
011200            05  FILLER              PIC X(28)
011300                    VALUE "HAWKEYE FIN SYS - EXP SUMRY".
011400            05  FILLER              PIC X(53)  VALUE SPACES.
011500            05  FILLER              PIC X(6)   VALUE "PAGE: ".
011600            05  O-PCTR              PIC Z9.
011700*
011800        01  REPORT-TITLE.
011900            05  FILLER              PIC X(55)  VALUE SPACES.
012000            05  FILLER              PIC X(15)
012100                    VALUE "EXPENSE SUMMARY".
012200            05  FILLER              PIC X(62)  VALUE SPACES.
012300*
012400        01  TOTAL-SPENT-LINE.
012500            05  FILLER            PIC X(12) VALUE "TOTAL SPENT:".
012600            05  FILLER              PIC X(8)   VALUE SPACES.
012700            05  O-TOTAL-SPENT       PIC $ZZZ,ZZ9.99.
012800            05  FILLER              PIC X(101) VALUE SPACES.
012900*
013000        01  BY-CATEGORY-LINE.
013100            05  FILLER          PIC X(12) VALUE "BY CATEGORY:".
013200            05  FILLER              PIC X(120) VALUE SPACES.
013300*
013400        01  CATEGORY-LINE.
013500            05  FILLER              PIC X(2)   VALUE SPACES.
013600            05  O-CAT-NAME          PIC X(20).
013700            05  FILLER              PIC X(2)   VALUE SPACES.
013800            05  O-CAT-TOTAL         PIC $ZZZ,ZZ9.99.
013900            05  FILLER              PIC X(97)  VALUE SPACES.
014000*
014100        01  COUNT-LINE.
014200            05  FILLER              PIC X(6)   VALUE "COUNT:".
014300            05  FILLER              PIC X(1)   VALUE SPACES.
014400            05  O-REC-CTR           PIC ZZZ9.
014500            05  FILLER              PIC X(121) VALUE SPACES.
014600*
014700        01  BLANK-LINE.
014800            05  FILLER              PIC X(132)  VALUE SPACES.
014900*
015000        PROCEDURE DIVISION.
015100*
015200        0000-PFEXPSUM.
015300            PERFORM 1000-INIT.
015400            PERFORM 2000-MAINLINE
015500                UNTIL NO-MORE-RECS.
015600            PERFORM 3000-CLOSING.
015700            STOP RUN.
015800*
015900        1000-INIT.
016000            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
016100            MOVE CD-MM TO O-MONTH.
016200            MOVE CD-DD TO O-DAY.
016300            MOVE CD-YYYY TO O-YEAR.
016400*
016500            OPEN INPUT EXPENSE-MASTER.
016600            OPEN OUTPUT PRTOUT.
016700            PERFORM 9000-READ.
016800            PERFORM 9900-HEADING.
016900*
017000        2000-MAINLINE.
017100            MOVE I-EXP-REC TO EXP-COPY.
017200            ADD I-EXP-AMOUNT TO GRAND-TOTAL.
017300            PERFORM 2100-FIND-CATEGORY
017400                VARYING C-CAT-SUB FROM 1 BY 1
017500                    UNTIL C-CAT-SUB > C-CAT-COUNT
017600                        OR CATEGORY-FOUND.
017700            IF NOT CATEGORY-FOUND
017800                PERFORM 2200-INSERT-CATEGORY
017900            END-IF.
018000            PERFORM 9000-READ.
018100*
018200        2100-FIND-CATEGORY.
018300            MOVE "N" TO CAT-FOUND-SW.
018400            IF T-CAT-NAME(C-CAT-SUB) = I-EXP-CATEGORY
018500                ADD I-EXP-AMOUNT TO T-CAT-TOTAL(C-CAT-SUB)
018600                MOVE "Y" TO CAT-FOUND-SW
018700            END-IF.
018800*
018900        2200-INSERT-CATEGORY.
019000            IF C-CAT-COUNT NOT < MAX-CATEGORIES
019100                GO TO 2200-EXIT
019200            END-IF.
019300            ADD 1 TO C-CAT-COUNT.
019400            MOVE I-EXP-CATEGORY TO T-CAT-NAME(C-CAT-COUNT).
019500            MOVE I-EXP-AMOUNT TO T-CAT-TOTAL(C-CAT-COUNT).
019600        2200-EXIT.
019700            EXIT.
019800*
019900        3000-CLOSING.
020000            MOVE GRAND-TOTAL TO O-TOTAL-SPENT.
020100            WRITE PRTLINE
020200                FROM TOTAL-SPENT-LINE
020300                    AFTER ADVANCING 2 LINES
020400                        AT EOP
020500                            PERFORM 9900-HEADING.
020600            WRITE PRTLINE
020700                FROM BY-CATEGORY-LINE
020800                    AFTER ADVANCING 2 LINES.
020900            PERFORM 3100-PRINT-CATEGORY
021000                VARYING C-CAT-SUB FROM 1 BY 1
021100                    UNTIL C-CAT-SUB > C-CAT-COUNT.
021200            MOVE C-REC-CTR TO O-REC-CTR.
021300            WRITE PRTLINE
021400                FROM COUNT-LINE
021500                    AFTER ADVANCING 3 LINES.
021600*
021700            CLOSE EXPENSE-MASTER.
021800            CLOSE PRTOUT.
021900*
022000        3100-PRINT-CATEGORY.
022100            MOVE T-CAT-NAME(C-CAT-SUB) TO O-CAT-NAME.
022200            MOVE T-CAT-TOTAL(C-CAT-SUB) TO O-CAT-TOTAL.
022300            WRITE PRTLINE
022400                FROM CATEGORY-LINE
022500                    AFTER ADVANCING 1 LINE
022600                        AT EOP
022700                            PERFORM 9900-HEADING.
022800*
022900        9000-READ.
023000            READ EXPENSE-MASTER
023100                AT END
023200                    MOVE "NO" TO MORE-RECS.
023300            IF NOT NO-MORE-RECS
023400                ADD 1 TO C-REC-CTR
023500            END-IF.
023600*
023700        9900-HEADING.
023800            ADD 1 TO C-PCTR.
023900            MOVE C-PCTR TO O-PCTR.
024000            WRITE PRTLINE
024100                FROM COMPANY-TITLE
024200                    AFTER ADVANCING PAGE.
024300            WRITE PRTLINE
024400                FROM REPORT-TITLE
024500                    AFTER ADVANCING 2 LINES.
024600            WRITE PRTLINE
024700                FROM BLANK-LINE
024800                    AFTER ADVANCING 1 LINE.
024900*
025000        END PROGRAM PFEXPSUM.
