000100        IDENTIFICATION DIVISION.
000200        PROGRAM-ID.             PFNLPPAR.
000300        AUTHOR.                 J. KOSTER.
000400        INSTALLATION.           HAWKEYE FINANCIAL SYS - DP DEPT.
000500        DATE-WRITTEN.           05/21/90.
000600        DATE-COMPILED.          05/29/90.
000700        SECURITY.               NONE.
000800*
000900*****************************************************************
001000* PFNLPPAR - FREE-TEXT EXPENSE LINE PARSE RUN.                   *
001100* READS ONE FREE-TEXT LINE PER RECORD (THE KIND OF THING A USER  *
001200* WOULD TYPE AT A TERMINAL - "SPENT 500 ON LUNCH AT SWIGGY       *
001300* YESTERDAY") AND PICKS OUT AN AMOUNT, A CATEGORY, A MERCHANT, A *
001400* DATE AND A PAYMENT METHOD.  THIS IS A PARSE-AND-REPORT RUN     *
001500* ONLY - NOTHING IS POSTED TO THE LEDGER MASTER HERE.  A         *
001600* FOLLOW-ON RUN OF PFEXPLOG IS NEEDED TO ACTUALLY POST WHAT COMES*
001700* OUT OF THIS PARSE.                                             *
001800*****************************************************************
001900*
002000*     CHANGE LOG
002100*     ----------
002200*     05/21/90  JMK  ORIGINAL PROGRAM - FREE-TEXT PARSE PILOT
002300*                     PER REQUEST #191.
002400*     05/29/90  JMK  COMPILE CLEAN, FIRST PARALLEL RUN.
002500*     11/14/91  JMK  ADDED THE MERCHANT AND PAYMENT METHOD SCANS
002600*                     PER REQUEST #199.
002700*     01/08/97  SLB  ADDED INSTALLATION/SECURITY PARAGRAPHS FOR
002800*                     THE SHOP DOCUMENTATION STANDARD, REQUEST
002900*                     #233.
003000*     08/19/98  SLB  Y2K REVIEW - YESTERDAY ROUTINE NOW CHECKS
003100*                     CENTURY IN THE LEAP YEAR TEST, REQUEST #241.
003150*     04/22/99  SLB  COMPILE FAILED AT THE SHOP - C-NUM-START WAS
003160*                     REFERENCED IN THE RS AND FOR/ON TRAILER
003170*                     CHECKS BUT NEVER DECLARED. ADDED THE ITEM
003180*                     TO WORKING-STORAGE NEXT TO SCAN-CTL.
003185*     03/11/02  RGV  AUDIT FOLLOW-UP - ADDED EXPENSE-LINE-VALID
003186*                     CONDITION NAME OVER VALID-SW AND A
003187*                     VALID-LINE COUNTER, REPACKED AMOUNT
003188*                     COMP-3 TO MATCH THE SHOP'S FEE-FIELD HABIT.
003190*                     REQUEST #261.
003200*
003300        ENVIRONMENT DIVISION.
003400        CONFIGURATION SECTION.
003500        SPECIAL-NAMES.
003600            C01 IS TOP-OF-FORM.
003700        INPUT-OUTPUT SECTION.
003800        FILE-CONTROL.
003900            SELECT NLP-INPUT
004000                ASSIGN TO NLPIN
004100                ORGANIZATION IS LINE SEQUENTIAL.
004200            SELECT PRTOUT
004300                ASSIGN TO NLPRPT
004400                ORGANIZATION IS RECORD SEQUENTIAL.
004500*
004600        DATA DIVISION.
004700        FILE SECTION.
004800*
004900        FD  NLP-INPUT
005000            LABEL RECORD IS STANDARD
005100            RECORD CONTAINS 80 CHARACTERS
005200            DATA RECORD IS I-NLP-LINE.
005300        01  I-NLP-LINE               PIC X(80).
005400*
005500        FD  PRTOUT
005600            LABEL RECORD IS OMITTED
005700            RECORD CONTAINS 132 CHARACTERS
005800            LINAGE IS 60 WITH FOOTING AT 55
005900            DATA RECORD IS PRTLINE.
006000        01  PRTLINE                  PIC X(132).
006100*
006200        WORKING-STORAGE SECTION.
006300        01  WORK-AREA.
006400            05  MORE-RECS            PIC XXX        VALUE "YES".
006410                88  NO-MORE-RECS               VALUE "NO".
006500            05  C-PCTR               PIC 99  COMP   VALUE ZERO.
006600            05  C-REC-CTR            PIC 9(4) COMP  VALUE ZERO.
006700            05  FILLER               PIC X(05)      VALUE SPACES.
006800*
006900        01  CURRENT-DATE-FIELDS.
007000            05  CD-YYYY           PIC 9(4).
007100            05  CD-MM             PIC 99.
007200            05  CD-DD             PIC 99.
007300        01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-FIELDS
007400                                     PIC 9(8).
007500*
007600        01  LINE-COPY             PIC X(80).
007700        01  LINE-DUMP REDEFINES LINE-COPY
007800                                     PIC X(80).
007900*
008000        01  DIGIT-CHAR            PIC X.
008100        01  DIGIT-VALUE REDEFINES DIGIT-CHAR
008200                                     PIC 9.
008300*
008400        01  DAYS-IN-MONTH-LIT.
008500            05  FILLER               PIC 99  VALUE 31.
008600            05  FILLER               PIC 99  VALUE 28.
008700            05  FILLER               PIC 99  VALUE 31.
008800            05  FILLER               PIC 99  VALUE 30.
008900            05  FILLER               PIC 99  VALUE 31.
009000            05  FILLER               PIC 99  VALUE 30.
009100            05  FILLER               PIC 99  VALUE 31.
009200            05  FILLER               PIC 99  VALUE 31.
009300            05  FILLER               PIC 99  VALUE 30.
009400            05  FILLER               PIC 99  VALUE 31.
009500            05  FILLER               PIC 99  VALUE 30.
009600            05  FILLER               PIC 99  VALUE 31.
009700        01  DAYS-IN-MONTH-TBL REDEFINES DAYS-IN-MONTH-LIT.
009800            05  T-DIM OCCURS 12 TIMES
009900                                     PIC 99.
010000*
010100        01  CATEGORY-NAME-LITERALS.
010200            05  FILLER               PIC X(15)  VALUE "GROCERIES".
010300            05  FILLER               PIC X(15)  VALUE "DINING".
010400            05  FILLER               PIC X(15)  VALUE "TRANSPORT".
010500            05  FILLER               PIC X(15)  VALUE "HOUSING".
010600            05  FILLER               PIC X(15)
010700                    VALUE "ENTERTAINMENT".
010800            05  FILLER               PIC X(15)
010900                    VALUE "HEALTHCARE".
011000            05  FILLER               PIC X(15)  VALUE "SHOPPING".
011100            05  FILLER               PIC X(15)  VALUE "EDUCATION".
011200            05  FILLER               PIC X(15)  VALUE "UTILITIES".
011300            05  FILLER               PIC X(15)  VALUE "INSURANCE".
011400            05  FILLER               PIC X(15)
011500                    VALUE "INVESTMENT".
011600        01  CATEGORY-TABLE REDEFINES CATEGORY-NAME-LITERALS.
011700            05  CATG-NAME OCCURS 11 TIMES
011800                                     PIC X(15).
011900*
012000        01  CAT-SCORE-TBL.
012100            05  T-CAT-SCORE OCCURS 11 TIMES
012200                                     PIC 9(2) COMP.
012300*
012400            05  FILLER              PIC X      VALUE SPACE.
012500        01  C-CAT-SUB               PIC 9(2) COMP.
012600        01  C-MAX-SCORE             PIC 9(2) COMP.
012700        01  C-MAX-SUB               PIC 9(2) COMP.
012800        01  CATEGORY-RESULT       PIC X(15).
012900*
013000        01  MERCHANT-LITERALS.
013100            05  FILLER               PIC X(10)  VALUE "SWIGGY".
013200            05  FILLER               PIC X(10)  VALUE "ZOMATO".
013300            05  FILLER               PIC X(10)  VALUE "UBER".
013400            05  FILLER               PIC X(10)  VALUE "OLA".
013500            05  FILLER               PIC X(10)  VALUE "DMART".
013600            05  FILLER               PIC X(10)  VALUE "AMAZON".
013700            05  FILLER               PIC X(10)  VALUE "FLIPKART".
013800            05  FILLER               PIC X(10)  VALUE "NETFLIX".
013900            05  FILLER               PIC X(10)  VALUE "APOLLO".
014000        01  MERCHANT-TABLE REDEFINES MERCHANT-LITERALS.
014100            05  MERCH-NAME OCCURS 9 TIMES
014200                                     PIC X(10).
014300*
014400        01  C-MERCH-SUB             PIC 9(2) COMP.
014500        01  C-MERCH-CTR             PIC 9(2) COMP.
014600        01  MERCHANT-RESULT       PIC X(10)  VALUE SPACES.
014700        01  MERCHANT-FOUND-SW     PIC X      VALUE "N".
014800*
014900        01  PAYMENT-METHOD        PIC X(10)  VALUE "UNKNOWN".
015000        01  C-TEMP-CTR              PIC 9(2) COMP.
015100*
015200        01  SCAN-CTL.
015300            05  C-SCAN-POS          PIC 9(2) COMP.
015400            05  C-DEC-DIGIT-CTR     PIC 9   COMP.
015500            05  SEEN-DOT-SW       PIC X.
015600            05  STOP-SW           PIC X.
015700            05  INT-VALUE         PIC 9(7) COMP.
015800            05  DEC-VALUE         PIC 9(2) COMP.
015900*
016000            05  FILLER              PIC X      VALUE SPACE.
016050        01  C-NUM-START             PIC 9(2) COMP.
016060        77  C-VALID-CTR             PIC 9(4) COMP  VALUE ZERO.
016100        01  AMOUNT           PIC S9(7)V99 COMP-3 VALUE ZERO.
016200        01  AMOUNT-FOUND-SW       PIC X         VALUE "N".
016300        01  CONFIDENCE            PIC 9V99      VALUE ZERO.
016400        01  VALID-SW              PIC X(7)
016500                                         VALUE "INVALID".
016550            88  EXPENSE-LINE-VALID           VALUE "VALID  ".
016600*
016700        01  OUT-DATE-FIELDS.
016800            05  OUT-YYYY          PIC 9(4).
016900            05  OUT-MM            PIC 99.
017000            05  OUT-DD            PIC 99.
017100            05  FILLER              PIC X      VALUE SPACE.
017200        01  LEAP-CTL.
017300            05  REM-4             PIC 9   COMP.
017400            05  REM-100           PIC 99  COMP.
017500            05  REM-400           PIC 999 COMP.
017600*
017700            05  FILLER              PIC X      VALUE SPACE.
017800        01  COMPANY-TITLE.
017900            05  FILLER               PIC X(6)   VALUE "DATE: ".
018000            05  O-MONTH              PIC 99.
018100            05  FILLER               PIC X      VALUE "/".
018200            05  O-DAY                PIC 99.
018300            05  FILLER               PIC X      VALUE "/".
018400            05  O-YEAR               PIC 9(4).
018500            05  FILLER               PIC X(27)  VALUE SPACES.
018600            05  FILLER               PIC X(28)
018700                    VALUE "HAWKEYE FIN SYS - NLP PARSE ".
018800            05  FILLER               PIC X(53)  VALUE SPACES.
018900            05  FILLER               PIC X(6)   VALUE "PAGE: ".
019000            05  O-PCTR               PIC Z9.
019100*
019200        01  REPORT-TITLE.
019300            05  FILLER               PIC X(48)  VALUE SPACES.
019400            05  FILLER               PIC X(28)
019500                    VALUE "FREE-TEXT EXPENSE LINE PARSE".
019600            05  FILLER               PIC X(56)  VALUE SPACES.
019700*
019800        01  DETAIL-LINE-1.
019900            05  FILLER               PIC X(6)   VALUE "TEXT: ".
020000            05  O-DESCRIPTION        PIC X(60).
020100            05  FILLER               PIC X(66)  VALUE SPACES.
020200        01  DETAIL-LINE-2.
020300            05  FILLER               PIC X(4)   VALUE "AMT ".
020400            05  O-AMT-EDIT           PIC $ZZZ,ZZ9.99.
020500            05  FILLER               PIC X(2)   VALUE SPACES.
020600            05  FILLER               PIC X(5)   VALUE "CAT: ".
020700            05  O-CATEGORY           PIC X(13).
020800            05  FILLER               PIC X(6)   VALUE "MRCH: ".
020900            05  O-MERCHANT           PIC X(10).
021000            05  FILLER               PIC X(6)   VALUE "DATE: ".
021100            05  O-DATE               PIC X(10).
021200            05  FILLER               PIC X(5)   VALUE "PAY: ".
021300            05  O-PAYMENT            PIC X(10).
021400            05  FILLER               PIC X(6)   VALUE "CONF: ".
021500            05  O-CONFIDENCE         PIC 9.99.
021600            05  FILLER               PIC X      VALUE SPACES.
021700            05  O-VALID-FLAG         PIC X(7).
021800            05  FILLER               PIC X(32)  VALUE SPACES.
021900*
022000        01  BLANK-LINE.
022100            05  FILLER               PIC X(132)  VALUE SPACES.
022200*
022300        PROCEDURE DIVISION.
022400*
022500        0000-PFNLPPAR.
022600            PERFORM 1000-INIT.
022700            PERFORM 2000-MAINLINE
022800                UNTIL NO-MORE-RECS.
022900            PERFORM 3000-CLOSING.
023000            STOP RUN.
023100*
023200        1000-INIT.
023300            MOVE FUNCTION CURRENT-DATE TO CURRENT-DATE-FIELDS.
023400            MOVE CD-MM TO O-MONTH.
023500            MOVE CD-DD TO O-DAY.
023600            MOVE CD-YYYY TO O-YEAR.
023700*
023800            OPEN INPUT NLP-INPUT.
023900            OPEN OUTPUT PRTOUT.
024000            PERFORM 9900-HEADING.
024100            PERFORM 9000-READ.
024200*
024300        2000-MAINLINE.
024400            MOVE I-NLP-LINE TO LINE-COPY.
024500            MOVE I-NLP-LINE TO LINE-DUMP.
024600            INSPECT LINE-DUMP
024700                CONVERTING "abcdefghijklmnopqrstuvwxyz"
024800                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024900            PERFORM 2100-FIND-AMOUNT.
025000            PERFORM 2400-FIND-CATEGORY.
025100            PERFORM 2500-FIND-MERCHANT.
025200            PERFORM 2600-FIND-DATE.
025300            PERFORM 2700-FIND-PAYMENT.
025400            PERFORM 2800-SCORE-CONFIDENCE.
025500            PERFORM 2900-PRINT-RESULT.
025600            PERFORM 9000-READ.
025700*
025800        2100-FIND-AMOUNT.
025900            MOVE "N" TO AMOUNT-FOUND-SW.
026000            MOVE ZERO TO AMOUNT.
026100            PERFORM 2110-SCAN-DOLLAR-SIGN.
026200            IF AMOUNT-FOUND-SW = "N"
026300                PERFORM 2120-SCAN-RS-SUFFIX
026400            END-IF.
026500            IF AMOUNT-FOUND-SW = "N"
026600                PERFORM 2130-SCAN-VERB-PREFIX
026700            END-IF.
026800            IF AMOUNT-FOUND-SW = "N"
026900                PERFORM 2140-SCAN-FOR-ON-SUFFIX
027000            END-IF.
027100            IF AMOUNT-FOUND-SW = "N"
027200                PERFORM 2150-SCAN-FIRST-NUMBER
027300            END-IF.
027400*
027500        2110-SCAN-DOLLAR-SIGN.
027600            MOVE 1 TO C-SCAN-POS.
027700            PERFORM 2111-CHECK-DOLLAR-POS
027800                UNTIL C-SCAN-POS > 79
027900                    OR AMOUNT-FOUND-SW = "Y".
028000*
028100        2111-CHECK-DOLLAR-POS.
028200            IF LINE-DUMP(C-SCAN-POS:1) = "$"
028300                AND LINE-DUMP(C-SCAN-POS + 1:1) IS NUMERIC
028400                PERFORM 2160-SCAN-NUMBER-AT
028500            ELSE
028600                ADD 1 TO C-SCAN-POS
028700            END-IF.
028800*
028900        2120-SCAN-RS-SUFFIX.
029000            MOVE 1 TO C-SCAN-POS.
029100            PERFORM 2121-CHECK-RS-POS
029200                UNTIL C-SCAN-POS > 79
029300                    OR AMOUNT-FOUND-SW = "Y".
029400*
029500        2121-CHECK-RS-POS.
029600            IF LINE-DUMP(C-SCAN-POS:1) IS NUMERIC
029700                AND (C-SCAN-POS = 1 OR
029800                    LINE-DUMP(C-SCAN-POS - 1:1) NOT NUMERIC)
029900                MOVE C-SCAN-POS TO C-NUM-START
030000                PERFORM 2160-SCAN-NUMBER-AT
030100                IF AMOUNT-FOUND-SW = "Y"
030200                    PERFORM 2122-CHECK-RS-TRAILER
030300                END-IF
030400            ELSE
030500                ADD 1 TO C-SCAN-POS
030600            END-IF.
030700*
030800        2122-CHECK-RS-TRAILER.
030900            PERFORM 2231-SKIP-SPACE.
031000            IF LINE-DUMP(C-SCAN-POS:2) = "RS" OR
031100                LINE-DUMP(C-SCAN-POS:7) = "RUPEES "
031200                CONTINUE
031300            ELSE
031400                MOVE "N" TO AMOUNT-FOUND-SW
031500                MOVE C-NUM-START TO C-SCAN-POS
031600                ADD 1 TO C-SCAN-POS
031700            END-IF.
031800*
031900        2130-SCAN-VERB-PREFIX.
032000            MOVE 1 TO C-SCAN-POS.
032100            PERFORM 2131-CHECK-VERB-POS
032200                UNTIL C-SCAN-POS > 74
032300                    OR AMOUNT-FOUND-SW = "Y".
032400*
032500        2131-CHECK-VERB-POS.
032600            IF LINE-DUMP(C-SCAN-POS:6) = "SPENT " OR
032700                LINE-DUMP(C-SCAN-POS:5) = "PAID " OR
032800                LINE-DUMP(C-SCAN-POS:5) = "COST " OR
032900                LINE-DUMP(C-SCAN-POS:6) = "WORTH "
033000                PERFORM 2132-STEP-PAST-VERB
033100                PERFORM 2231-SKIP-SPACE
033200                IF LINE-DUMP(C-SCAN-POS:1) IS NUMERIC
033300                    PERFORM 2160-SCAN-NUMBER-AT
033400                END-IF
033500            END-IF.
033600            IF AMOUNT-FOUND-SW = "N"
033700                ADD 1 TO C-SCAN-POS
033800            END-IF.
033900*
034000        2132-STEP-PAST-VERB.
034100            PERFORM 2231-SKIP-SPACE.
034200        2231-SKIP-SPACE.
034300            PERFORM 2232-ADVANCE-ONE
034400                UNTIL LINE-DUMP(C-SCAN-POS:1) NOT = SPACE
034500                    OR C-SCAN-POS > 80.
034600*
034700        2232-ADVANCE-ONE.
034800            ADD 1 TO C-SCAN-POS.
034900*
035000        2140-SCAN-FOR-ON-SUFFIX.
035100            MOVE 1 TO C-SCAN-POS.
035200            PERFORM 2141-CHECK-FOR-ON-POS
035300                UNTIL C-SCAN-POS > 79
035400                    OR AMOUNT-FOUND-SW = "Y".
035500*
035600        2141-CHECK-FOR-ON-POS.
035700            IF LINE-DUMP(C-SCAN-POS:1) IS NUMERIC
035800                AND (C-SCAN-POS = 1 OR
035900                    LINE-DUMP(C-SCAN-POS - 1:1) NOT NUMERIC)
036000                MOVE C-SCAN-POS TO C-NUM-START
036100                PERFORM 2160-SCAN-NUMBER-AT
036200                IF AMOUNT-FOUND-SW = "Y"
036300                    PERFORM 2142-CHECK-FOR-ON-TRAILER
036400                END-IF
036500            ELSE
036600                ADD 1 TO C-SCAN-POS
036700            END-IF.
036800*
036900        2142-CHECK-FOR-ON-TRAILER.
037000            PERFORM 2231-SKIP-SPACE.
037100            IF LINE-DUMP(C-SCAN-POS:4) = "FOR " OR
037200                LINE-DUMP(C-SCAN-POS:3) = "ON "
037300                CONTINUE
037400            ELSE
037500                MOVE "N" TO AMOUNT-FOUND-SW
037600                MOVE C-NUM-START TO C-SCAN-POS
037700                ADD 1 TO C-SCAN-POS
037800            END-IF.
037900*
038000        2150-SCAN-FIRST-NUMBER.
038100            MOVE 1 TO C-SCAN-POS.
038200            PERFORM 2151-CHECK-FIRST-POS
038300                UNTIL C-SCAN-POS > 80
038400                    OR AMOUNT-FOUND-SW = "Y".
038500*
038600        2151-CHECK-FIRST-POS.
038700            IF LINE-DUMP(C-SCAN-POS:1) IS NUMERIC
038800                PERFORM 2160-SCAN-NUMBER-AT
038900            ELSE
039000                ADD 1 TO C-SCAN-POS
039100            END-IF.
039200*
039300        2160-SCAN-NUMBER-AT.
039400            MOVE ZERO TO INT-VALUE.
039500            MOVE ZERO TO DEC-VALUE.
039600            MOVE ZERO TO C-DEC-DIGIT-CTR.
039700            MOVE "N" TO SEEN-DOT-SW.
039800            MOVE "N" TO STOP-SW.
039900            PERFORM 2161-TAKE-AMT-DIGIT
040000                UNTIL C-SCAN-POS > 80
040100                    OR STOP-SW = "Y".
040200            COMPUTE AMOUNT ROUNDED =
040300                INT-VALUE + (DEC-VALUE / 100).
040400            MOVE "Y" TO AMOUNT-FOUND-SW.
040500*
040600        2161-TAKE-AMT-DIGIT.
040700            MOVE LINE-DUMP(C-SCAN-POS:1) TO DIGIT-CHAR.
040800            IF DIGIT-CHAR IS NUMERIC
040900                IF SEEN-DOT-SW = "Y"
041000                    IF C-DEC-DIGIT-CTR < 2
041100                        COMPUTE DEC-VALUE =
041200                            DEC-VALUE * 10 + DIGIT-VALUE
041300                        ADD 1 TO C-DEC-DIGIT-CTR
041400                    END-IF
041500                ELSE
041600                    COMPUTE INT-VALUE =
041700                        INT-VALUE * 10 + DIGIT-VALUE
041800                END-IF
041900                ADD 1 TO C-SCAN-POS
042000            ELSE
042100                IF DIGIT-CHAR = "," AND SEEN-DOT-SW = "N"
042200                    ADD 1 TO C-SCAN-POS
042300                ELSE
042400                    IF DIGIT-CHAR = "." AND
042500                        SEEN-DOT-SW = "N"
042600                        MOVE "Y" TO SEEN-DOT-SW
042700                        ADD 1 TO C-SCAN-POS
042800                    ELSE
042900                        MOVE "Y" TO STOP-SW
043000                    END-IF
043100                END-IF
043200            END-IF.
043300*
043400        2400-FIND-CATEGORY.
043500            PERFORM 2410-ZERO-SCORES
043600                VARYING C-CAT-SUB FROM 1 BY 1
043700                    UNTIL C-CAT-SUB > 11.
043800            PERFORM 2420-SCORE-CATEGORIES.
043900            MOVE ZERO TO C-MAX-SCORE.
044000            MOVE ZERO TO C-MAX-SUB.
044100            PERFORM 2430-CHECK-SCORE
044200                VARYING C-CAT-SUB FROM 1 BY 1
044300                    UNTIL C-CAT-SUB > 11.
044400            IF C-MAX-SUB = ZERO
044500                MOVE "OTHER" TO CATEGORY-RESULT
044600            ELSE
044700                MOVE CATG-NAME(C-MAX-SUB) TO CATEGORY-RESULT
044800            END-IF.
044900*
045000        2410-ZERO-SCORES.
045100            MOVE ZERO TO T-CAT-SCORE(C-CAT-SUB).
045200*
045300        2420-SCORE-CATEGORIES.
045400            INSPECT LINE-DUMP TALLYING
045500                T-CAT-SCORE(1) FOR ALL "DMART"
045600                T-CAT-SCORE(1) FOR ALL "GROCERY"
045700                T-CAT-SCORE(1) FOR ALL "MILK"
045800                T-CAT-SCORE(2) FOR ALL "SWIGGY"
045900                T-CAT-SCORE(2) FOR ALL "RESTAURANT"
046000                T-CAT-SCORE(2) FOR ALL "LUNCH"
046100                T-CAT-SCORE(3) FOR ALL "UBER"
046200                T-CAT-SCORE(3) FOR ALL "METRO"
046300                T-CAT-SCORE(3) FOR ALL "PETROL"
046400                T-CAT-SCORE(4) FOR ALL "RENT"
046500                T-CAT-SCORE(4) FOR ALL "MORTGAGE"
046600                T-CAT-SCORE(4) FOR ALL "SOCIETY"
046700                T-CAT-SCORE(5) FOR ALL "NETFLIX"
046800                T-CAT-SCORE(5) FOR ALL "MOVIE"
046900                T-CAT-SCORE(5) FOR ALL "CINEMA"
047000                T-CAT-SCORE(6) FOR ALL "APOLLO"
047100                T-CAT-SCORE(6) FOR ALL "HOSPITAL"
047200                T-CAT-SCORE(6) FOR ALL "MEDICINE"
047300                T-CAT-SCORE(7) FOR ALL "AMAZON"
047400                T-CAT-SCORE(7) FOR ALL "FLIPKART"
047500                T-CAT-SCORE(7) FOR ALL "MALL"
047600                T-CAT-SCORE(8) FOR ALL "TUITION"
047700                T-CAT-SCORE(8) FOR ALL "SCHOOL"
047800                T-CAT-SCORE(8) FOR ALL "COLLEGE"
047900                T-CAT-SCORE(9) FOR ALL "ELECTRICITY"
048000                T-CAT-SCORE(9) FOR ALL "WIFI"
048100                T-CAT-SCORE(9) FOR ALL "INTERNET"
048200                T-CAT-SCORE(10) FOR ALL "PREMIUM"
048300                T-CAT-SCORE(10) FOR ALL "POLICY"
048400                T-CAT-SCORE(10) FOR ALL "INSURANCE"
048500                T-CAT-SCORE(11) FOR ALL "MUTUAL"
048600                T-CAT-SCORE(11) FOR ALL "STOCK"
048700                T-CAT-SCORE(11) FOR ALL "ZERODHA".
048800*
048900        2430-CHECK-SCORE.
049000            IF T-CAT-SCORE(C-CAT-SUB) > C-MAX-SCORE
049100                MOVE T-CAT-SCORE(C-CAT-SUB) TO C-MAX-SCORE
049200                MOVE C-CAT-SUB               TO C-MAX-SUB
049300            END-IF.
049400*
049500        2500-FIND-MERCHANT.
049600            MOVE SPACES TO MERCHANT-RESULT.
049700            MOVE "N"    TO MERCHANT-FOUND-SW.
049800            PERFORM 2510-CHECK-MERCHANT
049900                VARYING C-MERCH-SUB FROM 1 BY 1
050000                    UNTIL C-MERCH-SUB > 9
050100                        OR MERCHANT-FOUND-SW = "Y".
050200*
050300        2510-CHECK-MERCHANT.
050400            MOVE ZERO TO C-TEMP-CTR.
050500            INSPECT LINE-DUMP TALLYING
050600                C-TEMP-CTR FOR ALL MERCH-NAME(C-MERCH-SUB).
050700            IF C-TEMP-CTR > 0
050800                MOVE MERCH-NAME(C-MERCH-SUB)
050900                    TO MERCHANT-RESULT
051000                MOVE "Y" TO MERCHANT-FOUND-SW
051100            END-IF.
051200*
051300        2600-FIND-DATE.
051400            MOVE CD-YYYY TO OUT-YYYY.
051500            MOVE CD-MM   TO OUT-MM.
051600            MOVE CD-DD   TO OUT-DD.
051700            MOVE ZERO TO C-TEMP-CTR.
051800            INSPECT LINE-DUMP TALLYING
051900                C-TEMP-CTR FOR ALL "YESTERDAY".
052000            IF C-TEMP-CTR > 0
052100                PERFORM 2610-STEP-BACK-ONE-DAY
052200            END-IF.
052300            MOVE OUT-MM TO O-DATE(1:2).
052400            MOVE "/" TO O-DATE(3:1).
052500            MOVE OUT-DD TO O-DATE(4:2).
052600            MOVE "/" TO O-DATE(6:1).
052700            MOVE OUT-YYYY TO O-DATE(7:4).
052800*
052900        2610-STEP-BACK-ONE-DAY.
053000            IF OUT-DD > 1
053100                SUBTRACT 1 FROM OUT-DD
053200            ELSE
053300                IF OUT-MM > 1
053400                    SUBTRACT 1 FROM OUT-MM
053500                ELSE
053600                    MOVE 12 TO OUT-MM
053700                    SUBTRACT 1 FROM OUT-YYYY
053800                END-IF
053900                MOVE T-DIM(OUT-MM) TO OUT-DD
054000                IF OUT-MM = 2
054100                    PERFORM 2620-LEAP-CHECK
054200                END-IF
054300            END-IF.
054400*
054500        2620-LEAP-CHECK.
054600            DIVIDE OUT-YYYY BY 4 GIVING C-TEMP-CTR
054700                REMAINDER REM-4.
054800            DIVIDE OUT-YYYY BY 100 GIVING C-TEMP-CTR
054900                REMAINDER REM-100.
055000            DIVIDE OUT-YYYY BY 400 GIVING C-TEMP-CTR
055100                REMAINDER REM-400.
055200            IF REM-4 = 0
055300                AND (REM-100 NOT = 0 OR REM-400 = 0)
055400                MOVE 29 TO OUT-DD
055500            END-IF.
055600*
055700        2700-FIND-PAYMENT.
055800            MOVE "UNKNOWN" TO PAYMENT-METHOD.
055900            MOVE ZERO TO C-TEMP-CTR.
056000            INSPECT LINE-DUMP TALLYING
056100                C-TEMP-CTR FOR ALL "UPI"
056200                C-TEMP-CTR FOR ALL "GPAY"
056300                C-TEMP-CTR FOR ALL "PHONEPE".
056400            IF C-TEMP-CTR > 0
056500                MOVE "UPI" TO PAYMENT-METHOD
056600            ELSE
056700                PERFORM 2710-CHECK-CASH
056800            END-IF.
056900*
057000        2710-CHECK-CASH.
057100            MOVE ZERO TO C-TEMP-CTR.
057200            INSPECT LINE-DUMP TALLYING
057300                C-TEMP-CTR FOR ALL "CASH".
057400            IF C-TEMP-CTR > 0
057500                MOVE "CASH" TO PAYMENT-METHOD
057600            ELSE
057700                PERFORM 2720-CHECK-CARD
057800            END-IF.
057900*
058000        2720-CHECK-CARD.
058100            MOVE ZERO TO C-TEMP-CTR.
058200            INSPECT LINE-DUMP TALLYING
058300                C-TEMP-CTR FOR ALL "CARD"
058400                C-TEMP-CTR FOR ALL "DEBIT"
058500                C-TEMP-CTR FOR ALL "CREDIT".
058600            IF C-TEMP-CTR > 0
058700                MOVE "CARD" TO PAYMENT-METHOD
058800            ELSE
058900                PERFORM 2730-CHECK-NETBANK
059000            END-IF.
059100*
059200        2730-CHECK-NETBANK.
059300            MOVE ZERO TO C-TEMP-CTR.
059400            INSPECT LINE-DUMP TALLYING
059500                C-TEMP-CTR FOR ALL "NETBANKING"
059600                C-TEMP-CTR FOR ALL "NEFT"
059700                C-TEMP-CTR FOR ALL "IMPS".
059800            IF C-TEMP-CTR > 0
059900                MOVE "NETBANKING" TO PAYMENT-METHOD
060000            END-IF.
060100*
060200        2800-SCORE-CONFIDENCE.
060300            MOVE ZERO TO CONFIDENCE.
060400            IF AMOUNT-FOUND-SW = "Y"
060500                ADD .50 TO CONFIDENCE
060600            END-IF.
060700            IF CATEGORY-RESULT NOT = "OTHER"
060800                ADD .30 TO CONFIDENCE
060900            END-IF.
061000            IF MERCHANT-FOUND-SW = "Y"
061100                ADD .10 TO CONFIDENCE
061200            END-IF.
061300            ADD .10 TO CONFIDENCE.
061400            IF CONFIDENCE > 1.00
061500                MOVE 1.00 TO CONFIDENCE
061600            END-IF.
061700            IF AMOUNT-FOUND-SW = "Y" AND CONFIDENCE > .50
061800                MOVE "VALID"   TO VALID-SW
061900            ELSE
062000                MOVE "INVALID" TO VALID-SW
062100            END-IF.
062200*
062300        2900-PRINT-RESULT.
062400            MOVE LINE-COPY TO O-DESCRIPTION.
062500            WRITE PRTLINE
062600                FROM DETAIL-LINE-1
062700                    AFTER ADVANCING 2 LINES
062800                        AT EOP
062900                            PERFORM 9900-HEADING.
063000            MOVE AMOUNT           TO O-AMT-EDIT.
063100            MOVE CATEGORY-RESULT  TO O-CATEGORY.
063200            MOVE MERCHANT-RESULT  TO O-MERCHANT.
063300            MOVE PAYMENT-METHOD   TO O-PAYMENT.
063400            MOVE CONFIDENCE       TO O-CONFIDENCE.
063500            MOVE VALID-SW         TO O-VALID-FLAG.
063600            WRITE PRTLINE
063700                FROM DETAIL-LINE-2
063800                    AFTER ADVANCING 1 LINE.
063850            IF EXPENSE-LINE-VALID
063860                ADD 1 TO C-VALID-CTR
063870            END-IF.
063900            ADD 1 TO C-REC-CTR.
064000*
064100        3000-CLOSING.
064200            CLOSE NLP-INPUT.
064300            CLOSE PRTOUT.
064400*
064500        9000-READ.
064600            READ NLP-INPUT
064700                AT END
064800                    MOVE "NO" TO MORE-RECS.
064900*
065000        9900-HEADING.
065100            ADD 1 TO C-PCTR.
065200            MOVE C-PCTR TO O-PCTR.
065300            WRITE PRTLINE
065400                FROM COMPANY-TITLE
065500                    AFTER ADVANCING PAGE.
065600            WRITE PRTLINE
065700                FROM REPORT-TITLE
065800                    AFTER ADVANCING 2 LINES.
065900            WRITE PRTLINE
066000                FROM BLANK-LINE
066100                    AFTER ADVANCING 1 LINE.
066200*
066300        END PROGRAM PFNLPPAR.
